000100      *==========================================================*
000200      *    F G C H I S T - T E S T H I S T O R Y R E C O R D *    
000300      *==========================================================*
000400      *   TRACCIATO RECORD DELLO STORICO ESECUZIONI TEST. APPESO  
000500      *   DA FGBT010, LETTO DA FGBT020 E FGBT040. L'ORDINE        
000600      *   CRONOLOGICO E' PRESERVATO TRAMITE HIST-SEQ (SEQUENZA DI 
000700      *   INSERIMENTO).                                           
000800      *-----------------------------------------------------------
000900      *   CHANGE LOG                                              
001000      *                                                           
001100      *   --------------------------------------------------------
001200      *   1989-03-06 RFV 017 ORIGINAL LAYOUT FOR FLAKYGUARD BATCH 
001300      *   1991-07-22 RFV 063 ADDED HIST-SEQ TO PRESERVE RUN ORDER 
001400      *                         WHEN SORTING FOR DETECTION (WAS   
001500      *                         MISSING)                          
001600      *   1998-11-30 CMP 204 Y2K REVIEW - HIST-RUN-ID IS          
001700      *   ALPHANUMERIC NOT A DATE FIELD, NO CHANGE REQUIRED       
001800      *==========================================================*
001900       01  FGB-HIST-REC.                                          
002000           05  HIST-FULL-NAME           PIC X(61).                
002100           05  HIST-STATUS              PIC X(05).                
002200               88  HIST-IS-PASS                VALUE 'pass '.     
002300               88  HIST-IS-FAIL                 VALUE 'fail '.    
002400               88  HIST-IS-ERROR               VALUE 'error'.     
002500           05  HIST-DURATION            PIC 9(04)V9(03).          
002600           05  HIST-ERROR-MSG           PIC X(80).                
002700           05  HIST-RUN-ID              PIC X(20).                
002800           05  HIST-SEQ                 PIC 9(09).                
002900           05  FILLER                   PIC X(03) VALUE SPACES.   
