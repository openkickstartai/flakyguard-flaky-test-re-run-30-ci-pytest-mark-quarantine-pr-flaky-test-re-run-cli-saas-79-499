000100      *==========================================================*
000200      *    F G C C A U S - R O O T - C A U S E K E Y W O R D *    
000300      *                        C A T E G O R Y T A B L E *        
000400      *==========================================================*
000500      *   TABELLA DELLE CATEGORIE DI CAUSA E DELLE PAROLE CHIAVE. 
000600      *                                                           
000700      *   LA TABELLA E' DICHIARATA QUI; FGYCLSFY CARICA LE SETTE  
000800      *   VOCI CATEGORIA/PAROLA-CHIAVE PER MOVE NEL PARAGRAFO     
000900      *   CARICA-TABELLA PERCHE' LE VALUE-CLAUSE NON RAGGIUNGONO  
001000      *   UNA TABELLA CON DUE LIVELLI DI OCCURS (VEDI ACZ019CX    
001100      *   TAB-CATEGORIE PER LA FORMA A UN SOLO LIVELLO DA CUI     
001200      *   QUESTA E' STATA MODELLATA).                             
001300      *-----------------------------------------------------------
001400      *   CHANGE LOG                                              
001500      *                                                           
001600      *   --------------------------------------------------------
001700      *   1989-03-20  RFV  019  ORIGINAL SEVEN-CATEGORY TABLE     
001800      *==========================================================*
001900       01  FGB-CAUS-TABLE.                                        
002000           05  CAUS-ENTRY OCCURS 7 TIMES INDEXED BY CAUS-IDX.     
002100               10  CAUS-NAME            PIC X(17).                
002200               10  CAUS-KW-COUNT        PIC 9(01).                
002300               10  CAUS-KEYWORD OCCURS 6 TIMES INDEXED BY CAUS-KWX
002400                                        PIC X(16).                
002500               10  CAUS-KW-LEN  OCCURS 6 TIMES INDEXED BY CAUS-LWX
002600                                        PIC 9(02).                
002700           05  FILLER                   PIC X(02) VALUE SPACES.   
002800       01  FGB-CAUS-SCORE.                                        
002900           05  CAUS-SCORE-ENTRY OCCURS 7 TIMES INDEXED BY CAUS-SX 
003000                                        PIC S9(03) COMP-3.        
003100           05  FILLER                   PIC X(02) VALUE SPACES.   
