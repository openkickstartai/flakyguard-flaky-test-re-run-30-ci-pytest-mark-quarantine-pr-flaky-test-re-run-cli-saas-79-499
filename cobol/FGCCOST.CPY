000100      *==========================================================*
000200      *    F G C C O S T - C O S T A T T R I B U T I O N L I N K  
000300      *==========================================================*
000400      *   AREA DI INTERSCAMBIO TRA FGBT020 E LA ROUTINE FGYCOSTS, 
000500      *   CHE CALCOLA IL COSTO MENSILE IN USD DELLE RI-ESECUZIONI 
000600      *   DI UN TEST INSTABILE.                                   
000700      *-----------------------------------------------------------
000800      *   CHANGE LOG                                              
000900      *                                                           
001000      *   --------------------------------------------------------
001100      *   1993-05-04  DNT  141  ORIGINAL INTERFACE                
001200      *==========================================================*
001300       01  FGB-COST-AREA.                                         
001400           05  COST-RERUNS              PIC 9(05).                
001500           05  COST-RERUN-MINUTES       PIC 9(03).                
001600           05  COST-CI-RATE             PIC 9(01)V999.            
001700           05  COST-AMOUNT-USD          PIC 9(05)V99.             
001800           05  FILLER                   PIC X(02) VALUE SPACES.   
