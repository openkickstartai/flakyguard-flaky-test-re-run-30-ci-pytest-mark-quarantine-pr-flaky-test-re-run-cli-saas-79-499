000100      *==========================================================*
000200      *                      **- FGYCLSFY -**                   **
000300      *==========================================================*
000400      ** PRODOTTO   : FLAKYGUARD - ANALISI TEST INSTABILI       **
000500      ** FUNZIONE : ROUTINE DI SERVIZIO - CLASSIFICAZIONE CAUSA **
000600      ** TIPO       : SUBPROGRAM (CALLED, NO FILES)             **
000700      *==========================================================*
000800      ** IL PROGRAMMA RICEVE I MESSAGGI DI ERRORE E LE DURATE   **
000900      ** DELLE OSSERVAZIONI NON-PASS DI UN SINGOLO TEST E       **
001000      ** RESTITUISCE LA CAUSA RADICE PIU PROBABILE, SECONDO IL  **
001100      ** PUNTEGGIO PER PAROLE CHIAVE E L'EURISTICA SULLA        **
001200      ** VARIANZA DI DURATA.                                    **
001300      *==========================================================*
001400      ** NON APRE FILE PROPRI - TUTTO L'INGRESSO E L'USCITA     **
001500      ** PASSANO DALLA LINKAGE SECTION (FGB-XLNK-AREA, COPY     **
001600      ** FGCXLNK).                                              **
001700      *==========================================================*
001800      ** **                                                       
001900       IDENTIFICATION DIVISION.                                   
002000       PROGRAM-ID.     FGYCLSFY.                                  
002100       AUTHOR.         R F VOSS.                                  
002200       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
002300       DATE-WRITTEN.   1989-03-20.                                
002400       DATE-COMPILED.                                             
002500       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
002600      *----------------------------------------------------------*
002700      *                   C H A N G E   L O G                *    
002800      *----------------------------------------------------------*
002900      * 1989-03-20 RFV 019 ORIGINAL VERSION - SEVEN CATEGORY SCORERFV019  
003000      * 1989-04-02 RFV 021 FIXED TIE-BREAK TO HONOUR FIXED        RFV021  
003100      *                       CATEGORY ORDER INSTEAD OF TABLE     
003200      *                       SCAN ORDER                          
003300      * 1990-02-19 RFV 044 DURATION HEURISTIC: MIN FLOORED AT ,001RFV044  
003400      *                       TO AVOID DIVIDE-BY-ZERO ON ALL-ZERO 
003500      *                       RUNS                                
003600      * 1993-05-04 DNT 141 NO CHANGE - REVIEWED FOR COST RELEASE  DNT141  
003700      * 1998-11-30  CMP  204  Y2K REVIEW - NO DATE FIELDS PRESENT,CMP204  
003800      *                       NO CHANGE REQUIRED                  
003900      * 2004-09-14  PLR  318  ADDED NON_DETERMINISTIC DEFAULT WHENPLR318  
004000      *                       BEST SCORE IS ZERO (WAS FALLING     
004100      *                       THROUGH                             
004200      *                       TO SPACES - REPORTED BY QA TICKET   
004300      *                       2291)                               
004400      * 2011-06-01  MGR  402  CLARIFIED COMMENTS, NO LOGIC CHANGE MGR402  
004500      * 2013-10-02 MGR 412 COMMENT CLEANUP TO MATCH THE REST      MGR412  
004600      *                       OF THE SUBSYSTEM, NO LOGIC CHANGE   
004700      *----------------------------------------------------------*
004800       ENVIRONMENT DIVISION.                                      
004900       CONFIGURATION SECTION.                                     
005000       SPECIAL-NAMES.                                             
005100      *        UPSI-0 E' IMPOSTATO DAL JCL PER ACCENDERE LA       
005200      *        TRACCIA                                            
005300      *        DI DEBUG - SPENTO IN PRODUZIONE NORMALE            
005400           UPSI-0 IS SW-TRACE-ON.                                 
005500      *----------------------------------------------------------*
005600      *----------------------------------------------------------*
005700       DATA DIVISION.                                             
005800       WORKING-STORAGE SECTION.                                   
005900      *----------------------------------------------------------*
006000      *        CONTATORE OCCORRENZE E INDICE DI SCORING, LAVORO DI
006100      *        UN SOLO PARAGRAFO ALLA VOLTA - NON GLI SERVE UN    
006200      *        GRUPPO 01                                          
006300      *           NUMERO DI OCCORRENZE DELLA PAROLA CHIAVE        
006400      *           CORRENTE NEL MESSAGGIO, RIUSATO PER OGNI PAROLA 
006500      *           CHIAVE                                          
006600       77  WS-HIT-COUNT                 PIC S9(03) COMP-3 VALUE 0.
006700      *           INDICE DELLA CATEGORIA CON IL PUNTEGGIO PIU'    
006800      *           ALTO                                            
006900       77  WS-BEST-IDX                  PIC 9(01)         VALUE 0.
007000      *----------------------------------------------------------*
007100      *   TABELLA CATEGORIE/PAROLE CHIAVE E VETTORE PUNTEGGI      
007200      *----------------------------------------------------------*
007300      *        FGCCAUS DEFINISCE CAUS-NAME, CAUS-KEYWORD,         
007400      *        CAUS-KW-LEN                                        
007500      *        E CAUS-SCORE-ENTRY, TUTTI INDICIZZATI 1-7, UNA VOCE
007600      *        PER CATEGORIA DI CAUSA RADICE - POPOLATI UNA VOLTA 
007700      *        SOLA PER RUN DA CARICA-TABELLA PIU' SOTTO          
007800           COPY FGCCAUS.                                          
007900      *----------------------------------------------------------*
008000      *        WS-COSTANTI-FLAG - ETICHETTA DI PROGRAMMA PER IL   
008100      *        DUMP                                               
008200      *        DI ABEND, PIU' IL SWITCH CHE RICORDA SE LA TABELLA 
008300      *        DELLE CATEGORIE E' GIA' STATA CARICATA IN QUESTO   
008400      *        RUN                                                
008500       01  WS-COSTANTI-FLAG.                                      
008600      *           NOME PROGRAMMA, SOLO A SCOPO DIAGNOSTICO        
008700           05  WS-FGYCLSFY             PIC X(08) VALUE 'FGYCLSFY'.
008800      *           VERO DOPO LA PRIMA PERFORM CARICA-TABELLA DEL   
008900      *           RUN                                             
009000           05  WS-TABELLA-CARICATA     PIC X(01) VALUE 'N'.       
009100               88  TABELLA-CARICATA           VALUE 'Y'.          
009200           05  FILLER                   PIC X(02) VALUE SPACES.   
009300      *----------------------------------------------------------*
009400      *   CAMPI DI LAVORO PER LO SCORING                          
009500      *----------------------------------------------------------*
009600       01  WS-WORK-AREA.                                          
009700      *           COPIA DEL MESSAGGIO DI ERRORE CORRENTE          
009800      *           CONVERTITA                                      
009900      *           IN MINUSCOLO PER IL CONFRONTO CASE-INSENSITIVE  
010000           05  WS-MSG-LOWER            PIC X(80).                 
010100           05  WS-MSG-LOWER-X REDEFINES WS-MSG-LOWER.             
010200               10  WS-MSG-FIRST-BYTE    PIC X(01).                
010300               10  WS-MSG-REST-BYTES    PIC X(79).                
010400      *           PUNTEGGIO PIU' ALTO TROVATO FINORA IN           
010500      *           SCEGLI-CAUSA                                    
010600           05  WS-BEST-SCORE           PIC S9(03) COMP-3 VALUE 0. 
010700      *           NUMERO DI OSSERVAZIONI NON-PASS VALUTATE DA     
010800      *           VALUTA-MESSAGGI, USATO DALLA EURISTICA DI DURATA
010900           05  WS-NON-PASS-COUNT       PIC 9(03) COMP    VALUE 0. 
011000      *           DURATA MASSIMA OSSERVATA FRA LE ESECUZIONI      
011100      *           NON-PASS                                        
011200           05  WS-MAX-DURATION         PIC 9(04)V9(03)    VALUE 0.
011300      *           DURATA MINIMA OSSERVATA, INIZIALIZZATA ALTISSIMA
011400           05 WS-MIN-DURATION PIC 9(04)V9(03) VALUE 9999.999      
011500      *           WS-MIN-DURATION CON IL PAVIMENTO A ,001         
011600      *           APPLICATO                                       
011700           05  WS-MIN-FLOORED          PIC 9(04)V9(03)    VALUE 0.
011800      *           TRE VOLTE IL MINIMO PAVIMENTATO, SOGLIA DI      
011900      *           VARIANZA                                        
012000           05  WS-THREE-X-MIN          PIC 9(05)V9(03)    VALUE 0.
012100           05  FILLER                  PIC X(02) VALUE SPACES.    
012200      *----------------------------------------------------------*
012300      *   VISTA DI TRACCIA PER IL DISPLAY DI DEBUG (UPSI-0)       
012400      *----------------------------------------------------------*
012500      *        CAMPO EDITATO CON SEGNO, USATO SOLO PER IL DISPLAY 
012600      *        DI                                                 
012700      *        TRACCIA QUANDO UPSI-0 E' ACCESO DA JCL             
012800       01  WS-BEST-SCORE-EDIT          PIC ----9.                 
012900       01  FILLER REDEFINES WS-BEST-SCORE-EDIT.                   
013000      *           STESSO CAMPO VISTO BYTE PER BYTE PER LA DISPLAY 
013100           05  WS-BSE-BYTE             PIC X(05).                 
013200      *----------------------------------------------------------*
013300      *   VISTA ALTERNATIVA DELLA DURATA PER IL DISPLAY DI DEBUG  
013400      *----------------------------------------------------------*
013500       01  WS-DUR-MINMAX.                                         
013600      *           DURATA MASSIMA VISTA PER LA TRACCIA (DISPLAY)   
013700           05  WS-DMM-MAX              PIC 9(04)V9(03).           
013800      *           DURATA MINIMA PAVIMENTATA VISTA PER LA TRACCIA  
013900           05  WS-DMM-MIN              PIC 9(04)V9(03).           
014000       01  WS-DUR-MINMAX-X REDEFINES WS-DUR-MINMAX.               
014100      *           VISTA BYTE PER BYTE DELLA COPPIA MAX/MIN        
014200           05  WS-DMM-BYTES            PIC X(14).                 
014300      *----------------------------------------------------------*
014400       LINKAGE SECTION.                                           
014500      *        FGB-XLNK-AREA CONTIENE LE OSSERVAZIONI NON-PASS DEL
014600      *        TEST CORRENTE, ACCUMULATE DA FGBT020 IN            
014700      *        ACCUMULA-OSSERVAZIONE, PIU' IL CAMPO XLNK-ROOT-CAUS
014800      *        CHE QUESTO PROGRAMMA DEVE RIEMPIRE PRIMA DI        
014900      *        RITORNARE AL CHIAMANTE                             
015000           COPY FGCXLNK.                                          
015100      *----------------------------------------------------------*
015200      ** NOTA STORICA SULL'ALGORITMO DI CLASSIFICAZIONE (RFV,   **
015300      ** 1989)                                                  **
015400      *==========================================================*
015500      ** LA PRIMA VERSIONE (1989-03-20) USAVA SOLO IL PUNTEGGIO **
015600      ** PER PAROLE CHIAVE: OGNI MESSAGGIO DI ERRORE NON-PASS   **
015700      ** VENIVA CONFRONTATO CONTRO LE PAROLE CHIAVE DI OGNI     **
015800      ** CATEGORIA E OGNI MATCH INCREMENTAVA DI UNO IL PUNTEGGIO**
015900      ** DI QUELLA CATEGORIA. LA CATEGORIA CON PUNTEGGIO PIU'   **
016000      ** ALTO VINCEVA. QUESTO FUNZIONA BENE QUANDO IL MESSAGGIO **
016100      ** DI ERRORE E' INFORMATIVO (TIMEOUT, DEADLOCK, OOM...) MA**
016200      ** NON DICE NULLA QUANDO IL TEST FALLISCE SENZA UN        **
016300      ** MESSAGGIO (SOLO UN ASSERT FALSO, STRINGA VUOTA).       **
016400      ** L'EURISTICA SULLA DURATA (VALUTA-DURATA) E' STATA      **
016500      ** AGGIUNTA PROPRIO PER QUESTO CASO: SE LA DURATA DELLE   **
016600      ** ESECUZIONI NON-PASS VARIA MOLTO (IL MASSIMO SUPERA TRE **
016700      ** VOLTE IL MINIMO) E CI SONO ALMENO DUE OSSERVAZIONI, E' **
016800      ** UN INDIZIO FORTE DI UN PROBLEMA DI TIMING ANCHE SENZA  **
016900      ** UN MESSAGGIO ESPLICITO, E SI AGGIUNGONO DUE PUNTI ALLA **
017000      ** CATEGORIA 'timing' (INDICE 1).                         **
017100      ** IL PAVIMENTO A ,001 SUL MINIMO (TICKET 044, 1990-02-19)**
017200      ** SERVE SOLO A EVITARE UNA DIVISIONE CONCETTUALE PER ZERO**
017300      ** QUANDO TUTTE LE ESECUZIONI HANNO DURATA REGISTRATA COME**
017400      ** 0,000 - UN CASO VISTO SU TEST CHE FALLISCONO PRIMA CHE **
017500      ** IL TIMER DI SUITE PARTA.                               **
017600      ** IL TIE-BREAK (SCEGLI-CAUSA, TICKET 021 DEL 1989-04-02) **
017700      ** FU SPOSTATO DA "PRIMA CATEGORIA TROVATA DURANTE LA     **
017800      ** SCANSIONE" (ORDINE ARBITRARIO, DIPENDENTE DALL'ORDINE  **
017900      ** DELLE PAROLE CHIAVE IN TABELLA) A "PRIMA CATEGORIA IN  **
018000      ** ORDINE FISSO DI INDICE" PERCHE' IL COMITATO QUALITA'   **
018100      ** VOLEVA UN RISULTATO RIPRODUCIBILE E SPIEGABILE:        **
018200      ** L'ORDINE DELLE SETTE CATEGORIE (TIMING, RESOURCE_LEAK, **
018300      ** SHARED_STATE, ORDERING, RACE_CONDITION, TIMEZONE,      **
018400      ** FLOAT_PRECISION) RIFLETTE LA FREQUENZA OSSERVATA DI    **
018500      ** QUESTE CAUSE NEI TEST SUITE DELL'AZIENDA, DALLA PIU'   **
018600      ** COMUNE ALLA MENO COMUNE, SECONDO UNO STUDIO MANUALE DEL**
018700      ** QUALITY COMMITTEE SU UN CAMPIONE DI TEST INSTABILI     **
018800      ** NOTI.                                                  **
018900      ** SE NESSUNA CATEGORIA RAGGIUNGE PUNTEGGIO POSITIVO      **
019000      ** (NESSUNA PAROLA CHIAVE TROVATA E DURATA TROPPO UNIFORME**
019100      ** PER LA EURISTICA), LA CAUSA RESTITUITA E'              **
019200      ** 'non_deterministic', UNA ETICHETTA DI RIPIEGO AGGIUNTA **
019300      ** NEL 2004 (TICKET 318) DOPO CHE LA QA SEGNALO' CHE PRIMA**
019400      ** IL CAMPO VENIVA LASCIATO A SPAZI, CHE STAMPAVA UNA     **
019500      ** COLONNA VUOTA NEL REPORT DI FGBT020 E FACEVA PENSARE A **
019600      ** UN BUG PIUTTOSTO CHE A UNA CLASSIFICAZIONE VALIDA.     **
019700      *==========================================================*
019800       PROCEDURE DIVISION USING FGB-XLNK-AREA.                    
019900      *        UNICO PUNTO DI INGRESSO - FGB-XLNK-AREA ARRIVA GIA'
020000      *        POPOLATA DAL CHIAMANTE, XLNK-ROOT-CAUSE VIENE      
020100      *        RIEMPITO QUI PRIMA DEL GOBACK                      
020200      *==========================================================*
020300      *        PARAGRAFO PRINCIPALE - RICHIAMATO UNA VOLTA PER OGN
020400      *        TEST INSTABILE DA SCRIVI-FLAKY IN FGBT020          
020500       INIZIO-FGYCLSFY.                                           
020600      *        LA TABELLA DELLE CATEGORIE E' STATICA PER TUTTO IL 
020700      *        NON CAMBIA MAI FRA UN TEST E L'ALTRO - SI CARICA UN
020800      *        SOLA VOLTA PER EVITARE 7*6 MOVE INUTILI SU OGNI CAL
020900           IF NOT TABELLA-CARICATA                                
021000              PERFORM CARICA-TABELLA    THRU CARICA-TABELLA-EX    
021100              MOVE 'Y' TO WS-TABELLA-CARICATA                     
021200           END-IF.                                                
021300                                                                  
021400      *        AZZERA I PUNTEGGI DEL TEST PRECEDENTE, POI VALUTA  
021500      *        LE                                                 
021600      *        PAROLE CHIAVE E LA VARIANZA DI DURATA DEL TEST     
021700      *        CORRENTE                                           
021800           PERFORM AZZERA-PUNTEGGI      THRU AZZERA-PUNTEGGI-EX.  
021900           PERFORM VALUTA-MESSAGGI      THRU VALUTA-MESSAGGI-EX.  
022000           PERFORM VALUTA-DURATA        THRU VALUTA-DURATA-EX.    
022100      *        SCEGLIE LA CATEGORIA VINCENTE E RIEMPIE            
022200      *        XLNK-ROOT-CAUSE                                    
022300           PERFORM SCEGLI-CAUSA         THRU SCEGLI-CAUSA-EX.     
022400                                                                  
022500       FINE-FGYCLSFY.                                             
022600      *        RITORNA AL CHIAMANTE (FGBT020) CON XLNK-ROOT-CAUSE 
022700      *        GIA' POPOLATO NELLA LINKAGE SECTION                
022800      *        (NESSUN FILE DA CHIUDERE - QUESTO PROGRAMMA NON NE 
022900      *        HA)                                                
023000           GOBACK.                                                
023100      *----------------------------------------------------------*
023200      *   CARICA-TABELLA - POPOLA LE SETTE CATEGORIE (UNA TANTUM) 
023300      *----------------------------------------------------------*
023400      *        OGNI CATEGORIA HA UN NOME, UN NUMERO DI PAROLE     
023500      *        CHIAVE E                                           
023600      *        LA LISTA DELLE PAROLE CHIAVE CON LA LORO LUNGHEZZA 
023700      *        - I                                                
023800      *        MOVE SONO MANUALI (NESSUN FILE DI PARAMETRI)       
023900      *        PERCHE'                                            
024000      *        LE CATEGORIE CAMBIANO RARAMENTE E SOLO CON         
024100      *        APPROVAZIONE                                       
024200      *        DEL QUALITY COMMITTEE (VEDI NOTA DI MANUTENZIONE   
024300      *        SOTTO)                                             
024400       CARICA-TABELLA.                                            
024500      *        CATEGORIA 1 - TIMING, LA PIU' FREQUENTE NEL        
024600      *        CAMPIONE                                           
024700      *        DEL QUALITY COMMITTEE, VINCE OGNI PARITA' DI       
024800      *        PUNTEGGIO                                          
024900           SET CAUS-IDX TO 1.                                     
025000           MOVE 'timing           '     TO CAUS-NAME(CAUS-IDX).   
025100           MOVE 6 TO CAUS-KW-COUNT(CAUS-IDX).                     
025200           MOVE 'timeout'      TO CAUS-KEYWORD(CAUS-IDX, 1).      
025300           MOVE 07             TO CAUS-KW-LEN(CAUS-IDX, 1).       
025400           MOVE 'timed out'    TO CAUS-KEYWORD(CAUS-IDX, 2).      
025500           MOVE 09             TO CAUS-KW-LEN(CAUS-IDX, 2).       
025600           MOVE 'sleep'        TO CAUS-KEYWORD(CAUS-IDX, 3).      
025700           MOVE 05             TO CAUS-KW-LEN(CAUS-IDX, 3).       
025800           MOVE 'deadline'     TO CAUS-KEYWORD(CAUS-IDX, 4).      
025900           MOVE 08             TO CAUS-KW-LEN(CAUS-IDX, 4).       
026000           MOVE 'async'        TO CAUS-KEYWORD(CAUS-IDX, 5).      
026100           MOVE 05             TO CAUS-KW-LEN(CAUS-IDX, 5).       
026200           MOVE 'wait'         TO CAUS-KEYWORD(CAUS-IDX, 6).      
026300           MOVE 04             TO CAUS-KW-LEN(CAUS-IDX, 6).       
026400                                                                  
026500      *        CATEGORIA 2 - RESOURCE_LEAK (MEMORIA, CONNESSIONI, 
026600      *        FILE DESCRIPTOR NON RILASCIATI DAL TEST PRECEDENTE)
026700           SET CAUS-IDX TO 2.                                     
026800           MOVE 'resource_leak    '  TO CAUS-NAME(CAUS-IDX).      
026900           MOVE 5                   TO CAUS-KW-COUNT(CAUS-IDX).   
027000           MOVE 'memory'            TO CAUS-KEYWORD(CAUS-IDX, 1). 
027100           MOVE 06                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
027200           MOVE 'oom'               TO CAUS-KEYWORD(CAUS-IDX, 2). 
027300           MOVE 03                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
027400           MOVE 'connection'        TO CAUS-KEYWORD(CAUS-IDX, 3). 
027500           MOVE 10                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
027600           MOVE 'file descriptor'   TO CAUS-KEYWORD(CAUS-IDX, 4). 
027700           MOVE 15                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
027800           MOVE 'too many'         TO CAUS-KEYWORD(CAUS-IDX, 5).  
027900           MOVE 08                  TO CAUS-KW-LEN(CAUS-IDX, 5).  
028000                                                                  
028100      *        CATEGORIA 3 - SHARED_STATE (DATI LASCIATI DA UN    
028200      *        TEST                                               
028300      *        PRECEDENTE NELLO STESSO AMBIENTE - FIXTURE NON     
028400      *        ISOLATE)                                           
028500           SET CAUS-IDX TO 3.                                     
028600           MOVE 'shared_state     '  TO CAUS-NAME(CAUS-IDX).      
028700           MOVE 5                   TO CAUS-KW-COUNT(CAUS-IDX).   
028800           MOVE 'already exists'    TO CAUS-KEYWORD(CAUS-IDX, 1). 
028900           MOVE 14                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
029000           MOVE 'duplicate'         TO CAUS-KEYWORD(CAUS-IDX, 2). 
029100           MOVE 09                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
029200           MOVE 'conflict'          TO CAUS-KEYWORD(CAUS-IDX, 3). 
029300           MOVE 08                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
029400           MOVE 'locked'            TO CAUS-KEYWORD(CAUS-IDX, 4). 
029500           MOVE 06                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
029600           MOVE 'dirty'             TO CAUS-KEYWORD(CAUS-IDX, 5). 
029700           MOVE 05                  TO CAUS-KW-LEN(CAUS-IDX, 5).  
029800                                                                  
029900      *        CATEGORIA 4 - ORDERING (IL TEST PRESUPPONE UN      
030000      *        ORDINE DI                                          
030100      *        ESECUZIONE O UNA FIXTURE CHE NON E' SEMPRE         
030200      *        GARANTITA)                                         
030300           SET CAUS-IDX TO 4.                                     
030400           MOVE 'ordering         '  TO CAUS-NAME(CAUS-IDX).      
030500           MOVE 5                   TO CAUS-KW-COUNT(CAUS-IDX).   
030600           MOVE 'not found'         TO CAUS-KEYWORD(CAUS-IDX, 1). 
030700           MOVE 09                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
030800           MOVE 'setup'             TO CAUS-KEYWORD(CAUS-IDX, 2). 
030900           MOVE 05                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
031000           MOVE 'fixture'           TO CAUS-KEYWORD(CAUS-IDX, 3). 
031100           MOVE 07                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
031200           MOVE 'depends'           TO CAUS-KEYWORD(CAUS-IDX, 4). 
031300           MOVE 07                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
031400           MOVE 'missing'           TO CAUS-KEYWORD(CAUS-IDX, 5). 
031500           MOVE 07                  TO CAUS-KW-LEN(CAUS-IDX, 5).  
031600                                                                  
031700      *        CATEGORIA 5 - RACE_CONDITION (ACCESSO CONCORRENTE A
031800      *        DATI CONDIVISI SENZA SINCRONIZZAZIONE ADEGUATA)    
031900           SET CAUS-IDX TO 5.                                     
032000           MOVE 'race_condition   '  TO CAUS-NAME(CAUS-IDX).      
032100           MOVE 4                   TO CAUS-KW-COUNT(CAUS-IDX).   
032200           MOVE 'race'              TO CAUS-KEYWORD(CAUS-IDX, 1). 
032300           MOVE 04                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
032400           MOVE 'concurrent'        TO CAUS-KEYWORD(CAUS-IDX, 2). 
032500           MOVE 10                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
032600           MOVE 'thread'            TO CAUS-KEYWORD(CAUS-IDX, 3). 
032700           MOVE 06                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
032800           MOVE 'deadlock'          TO CAUS-KEYWORD(CAUS-IDX, 4). 
032900           MOVE 08                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
033000                                                                  
033100      *        CATEGORIA 6 - TIMEZONE (IL TEST DIPENDE DAL FUSO   
033200      *        ORARIO                                             
033300      *        O DALL'ORA LEGALE DELLA MACCHINA CHE LO ESEGUE)    
033400           SET CAUS-IDX TO 6.                                     
033500           MOVE 'timezone         '  TO CAUS-NAME(CAUS-IDX).      
033600           MOVE 5                   TO CAUS-KW-COUNT(CAUS-IDX).   
033700           MOVE 'timezone'          TO CAUS-KEYWORD(CAUS-IDX, 1). 
033800           MOVE 08                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
033900           MOVE 'utc'               TO CAUS-KEYWORD(CAUS-IDX, 2). 
034000           MOVE 03                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
034100           MOVE 'tz'                TO CAUS-KEYWORD(CAUS-IDX, 3). 
034200           MOVE 02                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
034300           MOVE 'offset'            TO CAUS-KEYWORD(CAUS-IDX, 4). 
034400           MOVE 06                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
034500           MOVE 'dst'                TO CAUS-KEYWORD(CAUS-IDX, 5).
034600           MOVE 03                  TO CAUS-KW-LEN(CAUS-IDX, 5).  
034700                                                                  
034800      *        CATEGORIA 7 - FLOAT_PRECISION (CONFRONTO DI NUMERI 
034900      *        IN                                                 
035000      *        VIRGOLA MOBILE SENZA TOLLERANZA - LA MENO          
035100      *        FREQUENTE)                                         
035200           SET CAUS-IDX TO 7.                                     
035300           MOVE 'float_precision  '  TO CAUS-NAME(CAUS-IDX).      
035400           MOVE 4                   TO CAUS-KW-COUNT(CAUS-IDX).   
035500           MOVE 'precision'         TO CAUS-KEYWORD(CAUS-IDX, 1). 
035600           MOVE 09                  TO CAUS-KW-LEN(CAUS-IDX, 1).  
035700           MOVE 'float'             TO CAUS-KEYWORD(CAUS-IDX, 2). 
035800           MOVE 05                  TO CAUS-KW-LEN(CAUS-IDX, 2).  
035900           MOVE 'decimal'           TO CAUS-KEYWORD(CAUS-IDX, 3). 
036000           MOVE 07                  TO CAUS-KW-LEN(CAUS-IDX, 3).  
036100           MOVE 'almost equal'      TO CAUS-KEYWORD(CAUS-IDX, 4). 
036200           MOVE 12                  TO CAUS-KW-LEN(CAUS-IDX, 4).  
036300       CARICA-TABELLA-EX.                                         
036400      *        RITORNA A INIZIO-FGYCLSFY - ESEGUITO UNA SOLA VOLTA
036500      *        PER RUN, NON PER OGNI TEST, GRAZIE A               
036600      *        TABELLA-CARICATA                                   
036700           EXIT.                                                  
036800      *----------------------------------------------------------*
036900      *   AZZERA-PUNTEGGI - RESET DEL VETTORE PUNTEGGI E DEI      
037000      *   CONTATORI                                               
037100      *----------------------------------------------------------*
037200      *        RIPORTA A ZERO TUTTO CIO' CHE APPARTIENE AL TEST   
037300      *        PRECEDENTE PRIMA DI VALUTARE IL TEST CORRENTE -    
037400      *        SENZA                                              
037500      *        QUESTO PASSO I PUNTEGGI SI SOMMEREBBERO FRA TEST   
037600      *        DIVERSI                                            
037700       AZZERA-PUNTEGGI.                                           
037800           SET CAUS-SX TO 1.                                      
037900           PERFORM AZZERA-UNO THRU AZZERA-UNO-EX                  
038000                   UNTIL CAUS-SX > 7.                             
038100      *        WS-NON-PASS-COUNT CONTA LE OSSERVAZIONI VALUTATE IN
038200      *        VALUTA-MESSAGGI, USATO DALLA EURISTICA DI DURATA   
038300      *        SOTTO                                              
038400           MOVE 0 TO WS-NON-PASS-COUNT.                           
038500           MOVE 0 TO WS-MAX-DURATION.                             
038600      *        IL MINIMO PARTE ALTISSIMO (9999,999) PERCHE' IL    
038700      *        PRIMO                                              
038800      *        CONFRONTO IN VALUTA-UN-MESSAGGIO DEVE SEMPRE       
038900      *        ABBASSARLO                                         
039000           MOVE 9999.999 TO WS-MIN-DURATION.                      
039100       AZZERA-PUNTEGGI-EX.                                        
039200      *        RITORNA A INIZIO-FGYCLSFY                          
039300           EXIT.                                                  
039400      *        AZZERA UNA SOLA VOCE DEL VETTORE PUNTEGGI, UNA     
039500      *        ITERAZIONE PER CATEGORIA DELLA PERFORM UNTIL SOPRA 
039600       AZZERA-UNO.                                                
039700           MOVE 0 TO CAUS-SCORE-ENTRY(CAUS-SX).                   
039800           SET CAUS-SX UP BY 1.                                   
039900       AZZERA-UNO-EX.                                             
040000      *        RITORNA ALLA PERFORM UNTIL IN AZZERA-PUNTEGGI      
040100           EXIT.                                                  
040200      *----------------------------------------------------------*
040300      *   VALUTA-MESSAGGI - SCORING PER PAROLA CHIAVE, UN         
040400      *   MESSAGGIO                                               
040500      *                     ALLA VOLTA (SOLO MESSAGGI NON VUOTI)  
040600      *----------------------------------------------------------*
040700      *        UNA ITERAZIONE PER OSSERVAZIONE NON-PASS ACCUMULATA
040800      *        DA FGBT020 IN FGB-XLNK-AREA (MAX 200, VEDI FGCXLNK)
040900       VALUTA-MESSAGGI.                                           
041000           SET XLNK-IDX TO 1.                                     
041100           PERFORM VALUTA-UN-MESSAGGIO THRU VALUTA-UN-MESSAGGIO-EX
041200                   UNTIL XLNK-IDX > XLNK-OBS-COUNT.               
041300       VALUTA-MESSAGGI-EX.                                        
041400      *        RITORNA A INIZIO-FGYCLSFY                          
041500           EXIT.                                                  
041600      *                                                           
041700      *        AGGIORNA MIN/MAX DURATA (PER VALUTA-DURATA) E, SE  
041800      *        IL                                                 
041900      *        MESSAGGIO NON E' VUOTO, LO CONFRONTA CONTRO LE     
042000      *        SETTE                                              
042100      *        CATEGORIE DI PAROLE CHIAVE                         
042200       VALUTA-UN-MESSAGGIO.                                       
042300           ADD 1 TO WS-NON-PASS-COUNT.                            
042400           IF XLNK-DURATION(XLNK-IDX) > WS-MAX-DURATION           
042500              MOVE XLNK-DURATION(XLNK-IDX) TO WS-MAX-DURATION     
042600           END-IF.                                                
042700           IF XLNK-DURATION(XLNK-IDX) < WS-MIN-DURATION           
042800              MOVE XLNK-DURATION(XLNK-IDX) TO WS-MIN-DURATION     
042900           END-IF.                                                
043000                                                                  
043100           IF XLNK-MESSAGE(XLNK-IDX) NOT = SPACES                 
043200      *           IL CONFRONTO E' CASE-INSENSITIVE - I MESSAGGI   
043300      *           ARRIVANO DAI FRAMEWORK DI TEST PIU' VARI E NON  
043400      *           HANNO UNA CAPITALIZZAZIONE UNIFORME             
043500              MOVE XLNK-MESSAGE(XLNK-IDX) TO WS-MSG-LOWER         
043600              INSPECT WS-MSG-LOWER                                
043700                      CONVERTING                                  
043800                      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                
043900                   TO 'abcdefghijklmnopqrstuvwxyz'                
044000              SET CAUS-IDX TO 1                                   
044100              PERFORM VALUTA-UNA-CATEGORIA THRU                   
044200              VALUTA-UNA-CATEGORIA-EX                             
044300                      UNTIL CAUS-IDX > 7                          
044400           END-IF.                                                
044500                                                                  
044600           SET XLNK-IDX UP BY 1.                                  
044700       VALUTA-UN-MESSAGGIO-EX.                                    
044800      *        RITORNA ALLA PERFORM UNTIL IN VALUTA-MESSAGGI      
044900           EXIT.                                                  
045000      *                                                           
045100      *        UNA ITERAZIONE PER CATEGORIA DELLA PERFORM UNTIL IN
045200      *        VALUTA-UN-MESSAGGIO - SCANDISCE TUTTE LE PAROLE    
045300      *        CHIAVE                                             
045400      *        DI QUESTA CATEGORIA CONTRO IL MESSAGGIO CORRENTE   
045500       VALUTA-UNA-CATEGORIA.                                      
045600           SET CAUS-KWX TO 1.                                     
045700           PERFORM VALUTA-UNA-PAROLA THRU VALUTA-UNA-PAROLA-EX    
045800                   UNTIL CAUS-KWX > CAUS-KW-COUNT(CAUS-IDX).      
045900           SET CAUS-IDX UP BY 1.                                  
046000       VALUTA-UNA-CATEGORIA-EX.                                   
046100      *        RITORNA ALLA PERFORM UNTIL IN VALUTA-UN-MESSAGGIO  
046200           EXIT.                                                  
046300      *                                                           
046400      *        UNA PAROLA CHIAVE ALLA VOLTA - INCREMENTA IL       
046500      *        PUNTEGGIO                                          
046600      *        DI UN SOLO PUNTO PER CATEGORIA ANCHE SE PIU' PAROLE
046700      *        CHIAVE DELLA STESSA CATEGORIA COMPAIONO NEL        
046800      *        MESSAGGIO                                          
046900       VALUTA-UNA-PAROLA.                                         
047000           MOVE 0 TO WS-HIT-COUNT.                                
047100           INSPECT WS-MSG-LOWER TALLYING WS-HIT-COUNT             
047200                   FOR ALL CAUS-KEYWORD(CAUS-IDX, CAUS-KWX)       
047300                           (1 : CAUS-KW-LEN(CAUS-IDX, CAUS-KWX)). 
047400           IF WS-HIT-COUNT > 0                                    
047500              ADD 1 TO CAUS-SCORE-ENTRY(CAUS-IDX)                 
047600           END-IF.                                                
047700           SET CAUS-KWX UP BY 1.                                  
047800       VALUTA-UNA-PAROLA-EX.                                      
047900      *        RITORNA ALLA PERFORM UNTIL IN VALUTA-UNA-CATEGORIA 
048000           EXIT.                                                  
048100      *----------------------------------------------------------*
048200      *   VALUTA-DURATA - EURISTICA SULLA VARIANZA DELLA DURATA   
048300      *----------------------------------------------------------*
048400       VALUTA-DURATA.                                             
048500      *        APPLICA IL PAVIMENTO A ,001 SUL MINIMO (TICKET 044)
048600      *        PRIMA DI USARLO COME BASE DEL CONFRONTO DI VARIANZA
048700           MOVE WS-MIN-DURATION TO WS-MIN-FLOORED.                
048800           IF WS-MIN-FLOORED < .001                               
048900              MOVE .001 TO WS-MIN-FLOORED                         
049000           END-IF.                                                
049100      *        SOGLIA DI VARIANZA: SE IL MASSIMO SUPERA TRE VOLTE 
049200      *        IL                                                 
049300      *        MINIMO PAVIMENTATO, LE DURATE SONO TROPPO          
049400      *        DISOMOGENEE                                        
049500      *        PER ESSERE UN FALLIMENTO DETERMINISTICO            
049600           COMPUTE WS-THREE-X-MIN = 3 * WS-MIN-FLOORED.           
049700      *        SERVONO ALMENO DUE OSSERVAZIONI PER PARLARE DI     
049800      *        VARIANZA                                           
049900      *        - CON UNA SOLA OSSERVAZIONE MIN E MAX COINCIDONO   
050000      *        SEMPRE                                             
050100           IF WS-NON-PASS-COUNT >= 2                              
050200                 AND WS-MAX-DURATION > WS-THREE-X-MIN             
050300      *              AGGIUNGE PUNTI ALLA CATEGORIA 1 (TIMING), NON
050400      *              ASSEGNA DIRETTAMENTE LA CAUSA - IL PUNTEGGIO 
050500      *              ENTRA NEL CONFRONTO NORMALE DI SCEGLI-CAUSA  
050600              ADD 2 TO CAUS-SCORE-ENTRY(1)                        
050700           END-IF.                                                
050800                                                                  
050900      *        PREPARA LA VISTA EDITATA SOLO PER LA TRACCIA DI    
051000      *        DEBUG                                              
051100           MOVE WS-MAX-DURATION TO WS-DMM-MAX.                    
051200           MOVE WS-MIN-DURATION TO WS-DMM-MIN.                    
051300           IF SW-TRACE-ON                                         
051400              DISPLAY 'FGYCLSFY DURATION VIEW: ' WS-DMM-BYTES     
051500           END-IF.                                                
051600       VALUTA-DURATA-EX.                                          
051700      *        RITORNA A INIZIO-FGYCLSFY                          
051800           EXIT.                                                  
051900      *----------------------------------------------------------*
052000      *   SCEGLI-CAUSA - CATEGORIA CON PUNTEGGIO MASSIMO, A       
052100      *   PARITA'                                                 
052200      *                   VINCE L'ORDINE FISSO DELLE CATEGORIE    
052300      *----------------------------------------------------------*
052400       SCEGLI-CAUSA.                                              
052500           MOVE 0 TO WS-BEST-SCORE.                               
052600           MOVE 0 TO WS-BEST-IDX.                                 
052700           SET CAUS-SX TO 1.                                      
052800      *        SCANDISCE TUTTE LE SETTE CATEGORIE IN ORDINE FISSO 
052900      *        -                                                  
053000      *        L'ORDINE DECIDE IL TIE-BREAK, VEDI                 
053100      *        CONFRONTA-PUNTEGGIO                                
053200           PERFORM CONFRONTA-PUNTEGGIO THRU CONFRONTA-PUNTEGGIO-EX
053300                   UNTIL CAUS-SX > 7.                             
053400                                                                  
053500      *        SE NESSUNA CATEGORIA HA PUNTEGGIO POSITIVO, NESSUNA
053600      *        PAROLA CHIAVE HA TROVATO UN MATCH E LA EURISTICA DI
053700      *        DURATA NON HA SCATTATO - SI RICADE SUL DEFAULT     
053800      *        (318)                                              
053900           IF WS-BEST-SCORE > 0                                   
054000              SET CAUS-IDX TO WS-BEST-IDX                         
054100              MOVE CAUS-NAME(CAUS-IDX) TO XLNK-ROOT-CAUSE         
054200           ELSE                                                   
054300              MOVE 'non_deterministic' TO XLNK-ROOT-CAUSE         
054400           END-IF.                                                
054500                                                                  
054600      *        PREPARA LA VISTA EDITATA SOLO PER LA TRACCIA DI    
054700      *        DEBUG                                              
054800           MOVE WS-BEST-SCORE TO WS-BEST-SCORE-EDIT.              
054900           IF SW-TRACE-ON                                         
055000              DISPLAY 'FGYCLSFY BEST SCORE: ' WS-BSE-BYTE         
055100                      ' CAUSE: ' XLNK-ROOT-CAUSE                  
055200           END-IF.                                                
055300       SCEGLI-CAUSA-EX.                                           
055400      *        RITORNA A INIZIO-FGYCLSFY                          
055500           EXIT.                                                  
055600      *                                                           
055700      *        UNA CATEGORIA ALLA VOLTA - IL CONFRONTO E'         
055800      *        STRETTAMENTE                                       
055900      *        MAGGIORE (NON >=) COSI' CHE A PARITA' DI PUNTEGGIO 
056000      *        RESTI IL PRIMO INDICE GIA' TROVATO (ORDINE FISSO DI
056100      *        CATEGORIA, TICKET 021)                             
056200       CONFRONTA-PUNTEGGIO.                                       
056300           IF CAUS-SCORE-ENTRY(CAUS-SX) > WS-BEST-SCORE           
056400              MOVE CAUS-SCORE-ENTRY(CAUS-SX) TO WS-BEST-SCORE     
056500              SET WS-BEST-IDX TO CAUS-SX                          
056600           END-IF.                                                
056700           SET CAUS-SX UP BY 1.                                   
056800       CONFRONTA-PUNTEGGIO-EX.                                    
056900      *        RITORNA ALLA PERFORM UNTIL IN SCEGLI-CAUSA         
057000           EXIT.                                                  
057100      *==========================================================*
057200      ** NOTA DI MANUTENZIONE (MGR, 2011-06-01)                 **
057300      *==========================================================*
057400      ** - L'ORDINE DELLE SETTE CATEGORIE IN CARICA-TABELLA E'  **
057500      ** PARTE DEL CONTRATTO DI TIE-BREAK: SE SI AGGIUNGE UNA   **
057600      ** CATEGORIA O SI RIORDINANO QUELLE ESISTENTI, IL         **
057700      ** RISULTATO DI SCEGLI-CAUSA PUO' CAMBIARE PER TEST CHE   **
057800      ** OGGI SONO IN PARITA'. QUALSIASI MODIFICA ALL'ORDINE VA **
057900      ** APPROVATA DAL QUALITY COMMITTEE, NON E' UNA DECISIONE  **
058000      ** SOLO TECNICA.                                          **
058100      ** - CAUS-KEYWORD E' UNA TABELLA A LUNGHEZZA VARIABILE    **
058200      ** (VEDI FGCCAUS) - CAUS-KW-LEN DEVE SEMPRE CORRISPONDERE **
058300      ** ALLA LUNGHEZZA EFFETTIVA DELLA STRINGA MOSSA IN        **
058400      ** CARICA-TABELLA, ALTRIMENTI LA INSPECT ... FOR ALL IN   **
058500      ** VALUTA-UNA-PAROLA CONFRONTA BYTE IN PIU' CHE SONO SPAZI**
058600      ** E NON TROVA MAI UN MATCH (ERRORE VISTO UNA VOLTA IN    **
058700      ** COLLAUDO SUL TICKET 021).                              **
058800      ** - QUESTO PROGRAMMA NON SCRIVE MAI SU NESSUN FILE E NON **
058900      ** TIENE STATO FRA UNA CALL E L'ALTRA A PARTE LA TABELLA  **
059000      ** DELLE CATEGORIE (CARICATA UNA VOLTA SOLA PER RUN       **
059100      ** TRAMITE IL SWITCH TABELLA-CARICATA) - E' SICURO        **
059200      ** RICHIAMARLO UNA VOLTA PER OGNI TEST INSTABILE SENZA    **
059300      ** EFFETTI INDESIDERATI FRA UNA CHIAMATA E LA SUCCESSIVA. **
059400      ** - LA DEFAULT 'non_deterministic' (TICKET 318) NON E'   **
059500      ** UNA SETTIMA CATEGORIA CON PAROLE CHIAVE PROPRIE: E'    **
059600      ** SOLO UN TESTO FISSO RESTITUITO QUANDO WS-BEST-SCORE    **
059700      ** RESTA A ZERO DOPO AVER SCANDITO TUTTE LE CATEGORIE -   **
059800      ** NON HA UNA VOCE NELLA TABELLA CAUS-NAME E NON PARTECIPA**
059900      ** AL TIE-BREAK.                                          **
060000      *==========================================================*
060100      ** **                                                       
