000100      *==========================================================*
000200      *                      **- FGBT020 -**                    **
000300      *==========================================================*
000400      ** PRODOTTO    : FLAKYGUARD - ANALISI TEST INSTABILI      **
000500      ** FUNZIONE    : RILEVAZIONE TEST INSTABILI,              **
000600      ** CLASSIFICAZIONE CAUSA, ATTRIBUZIONE COSTO E STAMPA     **
000700      ** REPORT                                                 **
000800      ** SCADENZARIO : ESEGUITO DOPO FGBT010, TIPICAMENTE UNA   **
000900      ** VOLTA AL GIORNO SULLO STORICO ACCUMULATO               **
001000      ** TABELLE/FILE: HISTFIL (INPUT), FLKYFIL (OUTPUT),       **
001100      ** FLKYRPT (OUTPUT STAMPA), SRTWK1/SRTOUT, SRTWK2/SRTFLKY **
001200      ** (FILE DI SERVIZIO PER L'ORDINAMENTO)                   **
001300      *==========================================================*
001400      ** IL PROGRAMMA ORDINA LO STORICO PER NOME TEST E         **
001500      ** SEQUENZA, CALCOLA IL TASSO DI ALTERNANZA (FLIP RATE)   **
001600      ** PER OGNI TEST, SELEZIONA I TEST INSTABILI SOPRA SOGLIA,**
001700      ** RICHIAMA LE ROUTINE DI CLASSIFICAZIONE E DI COSTO,     **
001800      ** SCRIVE IL FILE DEI RISULTATI INSTABILI E STAMPA IL     **
001900      ** REPORT ORDINATO PER FLIP RATE DECRESCENTE.             **
002000      *==========================================================*
002100      ** NOTE OPERATIVE:                                        **
002200      ** - LA ROTTURA DI CONTROLLO E' SU HIST-FULL-NAME,        **
002300      ** RICHIEDE CHE SRTOUT SIA ORDINATO PER NOME E POI PER    **
002400      ** SEQUENZA (SOLO COSI' I FLIP VENGONO CONTATI IN ORDINE  **
002500      ** CRONOLOGICO).                                          **
002600      ** - PARM-MIN-RUNS E PARM-THRESHOLD ARRIVANO DA FGCPARM,  **
002700      ** NON SONO COSTANTI DI PROGRAMMA - POSSONO VARIARE DA RUN**
002800      ** A RUN SECONDO I PARAMETRI PASSATI DAL JCL.             **
002900      ** - SE NESSUN TEST SUPERA LA SOGLIA, FLKYFIL E SRTFLKY   **
003000      ** RESTANO VUOTI E IL REPORT STAMPA SOLO FGB020-VUOTO (FIX**
003100      ** 2011-06-03, TICKET 404).                               **
003200      ** - LE RI-ESECUZIONI ATTRIBUITE A UN TEST NON SONO IL    **
003300      ** NUMERO DI OSSERVAZIONI NON-PASS, MA IL NUMERO DI RUN-ID**
003400      ** DISTINTI IN CUI IL TEST HA AVUTO ALMENO UNA            **
003500      ** OSSERVAZIONE NON-PASS (FIX 1993-06-14, TICKET 145 -    **
003600      ** PRIMA SOVRASTIMAVA IL COSTO CONTANDO PIU' VOLTE LO     **
003700      ** STESSO RUN CI).                                        **
003800      ** - QUESTO PROGRAMMA NON SCRIVE NE' LEGGE MAI TRESIN;    **
003900      ** LEGGE SOLO LO STORICO CUMULATIVO PRODOTTO DA FGBT010.  **
004000      *==========================================================*
004100      ** **                                                       
004200       IDENTIFICATION DIVISION.                                   
004300       PROGRAM-ID.     FGBT020.                                   
004400       AUTHOR.         R F VOSS.                                  
004500       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
004600       DATE-WRITTEN.   1989-03-13.                                
004700       DATE-COMPILED.                                             
004800       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
004900      *----------------------------------------------------------*
005000      *                   C H A N G E   L O G                *    
005100      *----------------------------------------------------------*
005200      * 1989-03-13  RFV  018  ORIGINAL VERSION - SORT AND CONTROL RFV018  
005300      *                       BREAK ON FULL-NAME, THRESHOLD       
005400      *                       COMPARE                             
005500      * 1989-04-02  RFV  021  TIE-BREAK DEFERRED TO FGYCLSFY      RFV021  
005600      * 1990-02-19  RFV  044  THRESHOLD COMPARISON NOW INCLUSIVE  RFV044  
005700      *                       (WAS EXCLUSIVE - TOO FEW TESTS      
005800      *                       FLAGGED)                            
005900      * 1993-05-04 DNT 141 ADDED CALL TO FGYCOSTS AND FLKY-RERUNS/DNT141  
006000      *                       FLKY-COST-USD, MONTHLY WASTE TOTAL  
006100      *                       LINE                                
006200      * 1993-06-14 DNT 145 DISTINCT RUN-ID TABLE FOR RERUNS COUNT,DNT145  
006300      *                       WAS COUNTING EVERY NON-PASS         
006400      *                       OBSERVATION                         
006500      * 1998-11-30  CMP  204  Y2K REVIEW - NO DATE FIELDS ON THIS CMP204  
006600      *                       PROGRAM'S RECORDS, NO CHANGE        
006700      *                       REQUIRED                            
006800      * 2004-09-16 PLR 321 NAME TRUNCATION TO LAST 55 BYTES ON THEPLR321  
006900      *                       PRINT LINE (TICKET 2296 - LONG CLASS
007000      *                       NAMES WERE OVERFLOWING THE TEST     
007100      *                       COLUMN)                             
007200      * 2011-06-03 MGR 404 EMPTY-CASE MESSAGE WHEN NO FLAKY TESTS MGR404  
007300      * 2013-02-11 SDP 382 LEGGI-SRTOUT SPLIT OUT OF ANALIZZA-TESTSDP382  
007400      *                       AND ELABORA-UN-RECORD SO BOTH SHARE 
007500      *                       ONE GO TO LOOP, SAME AS THE LEGGI-  
007600      *                       TRESIN FIX IN FGBT010 (TICKET 381)  
007700      *----------------------------------------------------------*
007800       ENVIRONMENT DIVISION.                                      
007900       CONFIGURATION SECTION.                                     
008000       SPECIAL-NAMES.                                             
008100      *        C01 E' IL CANALE DEL CARRIAGE CONTROL TAPE CHE     
008200      *        COMANDA L'INIZIO PAGINA SULLA STAMPANTE DI SISTEMA 
008300           C01 IS TOP-OF-FORM                                     
008400      *        UPSI-0 E' IMPOSTATO DAL JCL PER ACCENDERE LA       
008500      *        TRACCIA                                            
008600      *        DI DEBUG - SPENTO IN PRODUZIONE NORMALE            
008700           UPSI-0 IS SW-TRACE-ON.                                 
008800       INPUT-OUTPUT SECTION.                                      
008900       FILE-CONTROL.                                              
009000      *        HISTFIL - STORICO CUMULATIVO SCRITTO DA FGBT010,   
009100      *        LETTO                                              
009200      *        QUI IN INGRESSO AL PRIMO SORT (NON ANCORA ORDINATO)
009300           SELECT HISTFIL  ASSIGN TO HISTFIL                      
009400                            ORGANIZATION IS SEQUENTIAL            
009500                            FILE STATUS IS WS-FS-HIST.            
009600      *        SRTWK1 - FILE DI LAVORO DEL PRIMO SORT, MAI APERTO 
009700      *        ESPLICITAMENTE DAL PROGRAMMA (LO GESTISCE IL SORT) 
009800           SELECT SRTWK1   ASSIGN TO SRTWK1.                      
009900      *        SRTOUT - STORICO ORDINATO PER NOME E SEQUENZA,     
010000      *        LETTO                                              
010100      *        DA ANALIZZA-TEST PER LA ROTTURA DI CONTROLLO       
010200           SELECT SRTOUT   ASSIGN TO SRTOUT                       
010300                            ORGANIZATION IS SEQUENTIAL            
010400                            FILE STATUS IS WS-FS-SRT1.            
010500      *        FLKYFIL - UN RECORD PER TEST INSTABILE RILEVATO,   
010600      *        SCRITTO DA SCRIVI-FLAKY, NON ANCORA ORDINATO PER   
010700      *        STAMPA                                             
010800           SELECT FLKYFIL  ASSIGN TO FLKYFIL                      
010900                            ORGANIZATION IS SEQUENTIAL            
011000                            FILE STATUS IS WS-FS-FLKY.            
011100      *        SRTWK2 - FILE DI LAVORO DEL SECONDO SORT (PER FLIP 
011200      *        RATE)                                              
011300           SELECT SRTWK2   ASSIGN TO SRTWK2.                      
011400      *        SRTFLKY - RISULTATI INSTABILI ORDINATI PER FLIP    
011500      *        RATE                                               
011600      *        DECRESCENTE, LETTO DA STAMPA-REPORT PER IL REPORT  
011700           SELECT SRTFLKY  ASSIGN TO SRTFLKY                      
011800                            ORGANIZATION IS SEQUENTIAL            
011900                            FILE STATUS IS WS-FS-SRT2.            
012000      *        FLKYRPT - REPORT DI STAMPA FINALE DEL SUBSYSTEM    
012100           SELECT FLKYRPT  ASSIGN TO FLKYRPT                      
012200                            ORGANIZATION IS SEQUENTIAL            
012300                            FILE STATUS IS WS-FS-RPT.             
012400      *----------------------------------------------------------*
012500       DATA DIVISION.                                             
012600       FILE SECTION.                                              
012700      *        TRACCIATO GREZZO DELLO STORICO, NON ANCORA         
012800      *        SCOMPOSTO                                          
012900       FD  HISTFIL                                                
013000           RECORDING MODE IS F.                                   
013100       01  FGB-HIST-REC-FD             PIC X(185).                
013200      *                                                           
013300      *        RECORD DI ORDINAMENTO DEL PRIMO SORT - STESSO      
013400      *        LAYOUT                                             
013500      *        SCOMPOSTO DI HISTFIL (FGCHIST), SERVE PER LE CHIAVI
013600       SD  SRTWK1.                                                
013700           COPY FGCHIST.                                          
013800      *                                                           
013900      *        STORICO ORDINATO, TRACCIATO GREZZO ANALOGO A       
014000      *        HISTFIL                                            
014100       FD  SRTOUT                                                 
014200           RECORDING MODE IS F.                                   
014300       01  FGB-SRTOUT-REC-FD           PIC X(185).                
014400      *                                                           
014500      *        TRACCIATO GREZZO DEI RISULTATI INSTABILI NON       
014600      *        ORDINATI                                           
014700       FD  FLKYFIL                                                
014800           RECORDING MODE IS F.                                   
014900       01  FGB-FLKY-REC-FD             PIC X(105).                
015000      *                                                           
015100      *        RECORD DI ORDINAMENTO DEL SECONDO SORT - LAYOUT    
015200      *        SCOMPOSTO DEI RISULTATI INSTABILI (FGCFLKY)        
015300       SD  SRTWK2.                                                
015400           COPY FGCFLKY.                                          
015500      *                                                           
015600      *        RISULTATI INSTABILI ORDINATI PER FLIP RATE         
015700      *        DECRESCENTE                                        
015800       FD  SRTFLKY                                                
015900           RECORDING MODE IS F.                                   
016000       01  FGB-SRTFLKY-REC-FD          PIC X(105).                
016100      *                                                           
016200      *        LINEA DI STAMPA GENERICA A 132 BYTE, STANDARD DI   
016300      *        SHOP                                               
016400      *        PER I REPORT DI QUESTO SUBSYSTEM                   
016500       FD  FLKYRPT                                                
016600           RECORDING MODE IS F.                                   
016700       01  FGB-RPT-LINE                PIC X(132).                
016800      *----------------------------------------------------------*
016900       WORKING-STORAGE SECTION.                                   
017000      *----------------------------------------------------------*
017100      *        DENOMINATORE DEL FLIP RATE E CONTATORE DI SCANSIONE
017200      *        DELLA TABELLA RUN-ID, ENTRAMBI DI LAVORO PER UN    
017300      *        SOLO GRUPPO ALLA VOLTA - NON GLI SERVE UN GRUPPO 01
017400      *           DENOMINATORE DEL FLIP RATE (RUN-COUNT - 1, MIN  
017500      *           1)                                              
017600       77  WS-GRP-DEN                   PIC 9(05) COMP   VALUE 0. 
017700      *           NUMERO DI RUN-ID DISTINTI NON-PASS DEL TEST     
017800      *           CORRENTE, USATO PER IL CONTEGGIO DELLE          
017900      *           RI-ESECUZIONI                                   
018000       77  WS-RUNID-COUNT               PIC 9(03) COMP   VALUE 0. 
018100      *----------------------------------------------------------*
018200      *        FGCPARM - PARAMETRI DI RUN (SOGLIA, MIN-RUNS,      
018300      *        TARIFFA CI)                                        
018400           COPY FGCPARM.                                          
018500      *        FGCERR - AREA COMUNE DI DIAGNOSTICA PER FATAL-ERROR
018600           COPY FGCERR.                                           
018700      *        FGCXLNK - AREA DI INTERSCAMBIO CON FGYCLSFY        
018800      *        (CLASSIFICA                                        
018900      *        LA CAUSA RADICE DEL TEST INSTABILE)                
019000           COPY FGCXLNK.                                          
019100      *        FGCCOST - AREA DI INTERSCAMBIO CON FGYCOSTS        
019200      *        (CALCOLA                                           
019300      *        IL COSTO MENSILE DEL TEST INSTABILE)               
019400           COPY FGCCOST.                                          
019500      *----------------------------------------------------------*
019600      *        STATI DI FILE AGGIORNATI DOPO OGNI                 
019700      *        OPEN/READ/WRITE/SORT                               
019800       01  WS-FILE-STATUS.                                        
019900      *           STATO DI HISTFIL, CONTROLLATO SOLO SUL SORT     
020000      *           USING                                           
020100           05  WS-FS-HIST               PIC X(02) VALUE '00'.     
020200      *           STATO DI SRTOUT, CONTROLLATO IN ANALIZZA-TEST   
020300           05  WS-FS-SRT1               PIC X(02) VALUE '00'.     
020400      *           STATO DI FLKYFIL, CONTROLLATO SU OPEN E WRITE   
020500           05  WS-FS-FLKY               PIC X(02) VALUE '00'.     
020600      *           STATO DI SRTFLKY, NON TESTATO DIRETTAMENTE MA   
020700      *           PRESENTE PER SIMMETRIA CON LE ALTRE SELECT      
020800           05  WS-FS-SRT2               PIC X(02) VALUE '00'.     
020900      *           STATO DI FLKYRPT, CONTROLLATO SULLA OPEN OUTPUT 
021000           05  WS-FS-RPT                PIC X(02) VALUE '00'.     
021100           05  FILLER                   PIC X(02) VALUE SPACES.   
021200      *----------------------------------------------------------*
021300      *        SWITCH DI FINE FILE E DI PRIMO GRUPPO DELLA ROTTURA
021400      *        DI CONTROLLO                                       
021500       01  WS-SWITCHES.                                           
021600      *           FINE DI SRTOUT, TESTATA IN ANALIZZA-TEST        
021700           05  WS-EOF-SRT1              PIC X(01) VALUE 'N'.      
021800               88  FIM-SRT1                    VALUE 'Y'.         
021900      *           FINE DI SRTFLKY, TESTATA IN STAMPA-REPORT       
022000           05  WS-EOF-SRTFLKY           PIC X(01) VALUE 'N'.      
022100               88  FIM-SRTFLKY                  VALUE 'Y'.        
022200      *           VERO PRIMA DEL PRIMO GRUPPO - EVITA DI CHIUDERE 
022300      *           UN GRUPPO CHE NON E' MAI STATO APERTO           
022400           05  WS-PRIMO-GRUPPO          PIC X(01) VALUE 'Y'.      
022500               88  PRIMO-GRUPPO                 VALUE 'Y'.        
022600           05  FILLER                   PIC X(01) VALUE SPACES.   
022700      *----------------------------------------------------------*
022800      *        CONTATORI DI RUN E DEL GRUPPO CORRENTE DELLA       
022900      *        ROTTURA                                            
023000      *        DI CONTROLLO, TUTTI COMP/COMP-3 PER VELOCITA'      
023100       01  WS-CONTATORI.                                          
023200      *           RECORD LETTI DA SRTOUT IN QUESTO RUN            
023300           05  WS-REC-LETTI             PIC 9(07) COMP-3 VALUE 0. 
023400      *           TEST INSTABILI RILEVATI IN QUESTO RUN           
023500           05  WS-FLAKY-COUNT           PIC 9(05) COMP   VALUE 0. 
023600      *           NUMERO DI ESECUZIONI DEL TEST CORRENTE (IL      
023700      *           GRUPPO)                                         
023800           05  WS-GRP-RUN-COUNT         PIC 9(05) COMP   VALUE 0. 
023900      *           NUMERO DI ESECUZIONI NON-PASS DEL TEST CORRENTE 
024000           05  WS-GRP-FAIL-COUNT        PIC 9(05) COMP   VALUE 0. 
024100      *           NUMERO DI CAMBI DI STATO CONSECUTIVI (FLIP) NEL 
024200      *           TEST CORRENTE, NUMERATORE DEL FLIP RATE         
024300           05  WS-GRP-FLIPS             PIC 9(05) COMP   VALUE 0. 
024400           05  FILLER                   PIC X(05) VALUE SPACES.   
024500      *----------------------------------------------------------*
024600      *----------------------------------------------------------*
024700      *        VALORI DEL RECORD PRECEDENTE, USATI PER RILEVARE IL
024800      *        CAMBIO DI NOME (ROTTURA) E IL CAMBIO DI STATO      
024900      *        (FLIP)                                             
025000       01  WS-GRUPPO-AREA.                                        
025100      *           NOME DEL TEST DEL RECORD PRECEDENTE, CONFRONTATO
025200      *           CON HIST-FULL-NAME PER RILEVARE LA ROTTURA DI   
025300      *           GRUPPO                                          
025400           05  WS-PREV-NAME             PIC X(61) VALUE SPACES.   
025500      *           STATO DEL RECORD PRECEDENTE, CONFRONTATO CON    
025600      *           HIST-STATUS PER RILEVARE UN FLIP                
025700           05  WS-PREV-STATUS           PIC X(05) VALUE SPACES.   
025800           05  FILLER                   PIC X(02) VALUE SPACES.   
025900      *----------------------------------------------------------*
026000      *   TABELLA DEI RUN-ID DISTINTI (NON-PASS) PER IL TEST      
026100      *   CORRENTE                                                
026200      *----------------------------------------------------------*
026300      *           UNA RIGA PER RUN-ID DISTINTO NON-PASS DEL TEST  
026400      *           CORRENTE - SVUOTATA (RUNID-COUNT=0) A OGNI      
026500      *           APRI-GRUPPO                                     
026600           05 WS-RUNID-ENTRY OCCURS 200 TIMES INDEXED BY          
026700           WS-RUNID-IDX.                                          
026800               10  WS-RUNID-VALORE      PIC X(20).                
026900           05  FILLER                   PIC X(02) VALUE SPACES.   
027000      *----------------------------------------------------------*
027100      *        SWITCH DI RICERCA TROVATO/NON-TROVATO USATO DA     
027200      *        CERCA-RUNID PER FERMARE LA SCANSIONE DELLA TABELLA 
027300       01  WS-TROVATO-SW                PIC X(01) VALUE 'N'.      
027400           88  RUNID-TROVATO                   VALUE 'Y'.         
027500      *----------------------------------------------------------*
027600      *   CALCOLO DI SUPPORTO PER FLIP RATE E PERCENTUALE         
027700      *----------------------------------------------------------*
027800       01  WS-CALCOLO-AREA.                                       
027900      *           FLIP RATE DEL TEST CORRENTE, CALCOLATO IN       
028000      *           CHIUDI-GRUPPO E CONFRONTATO CON PARM-THRESHOLD  
028100           05  WS-FLIP-RATE-CALC        PIC V999 COMP-3.          
028200      *           STESSO VALORE MOLTIPLICATO PER 100 PER LA STAMPA
028300           05  WS-PCT-AREA              PIC 9(03) COMP.           
028400      *          VISTA ALTERNATIVA DELLA PERCENTUALE (TRACCIA     
028500      *          DEBUG)                                           
028600           05  WS-PCT-AREA-X REDEFINES WS-PCT-AREA.               
028700               10  WS-PCT-BYTES         PIC X(02) COMP.           
028800           05  FILLER                   PIC X(02) VALUE SPACES.   
028900      *----------------------------------------------------------*
029000      *   TOTALE SPESA MENSILE E LA SUA VISTA EDITATA PER LA      
029100      *   STAMPA                                                  
029200      *----------------------------------------------------------*
029300       01  WS-TOTALE-AREA.                                        
029400      *           SOMMA DI TUTTI I COST-AMOUNT-USD RESTITUITI DA  
029500      *           FGYCOSTS PER I TEST INSTABILI DI QUESTO RUN     
029600           05 WS-TOTALE-COSTO PIC 9(07)V99 COMP-3 VALUE 0.        
029700           05  FILLER                   PIC X(02) VALUE SPACES.   
029800      *           VISTA EDITATA CON SEGNO DOLLARO E VIRGOLA DELLE 
029900      *           MIGLIAIA, USATA SOLO PER LA TRACCIA DI DEBUG    
030000       01  WS-TOTALE-EDIT                PIC $$$,$$9.99.          
030100       01  FILLER REDEFINES WS-TOTALE-EDIT.                       
030200           05  WS-TOTALE-BYTE           PIC X(11).                
030300      *----------------------------------------------------------*
030400      *   SCOMPOSIZIONE DATA ODIERNA (VOCE DI TRACCIA, DEBUG)     
030500      *----------------------------------------------------------*
030600       01  WS-DATE-AREA                  PIC 9(08) VALUE 0.       
030700       01  WS-DATE-AREA-X REDEFINES WS-DATE-AREA.                 
030800      *           SECOLO E ANNO                                   
030900           05  WS-DT-CCYY                PIC 9(04).               
031000      *           MESE                                            
031100           05  WS-DT-MM                  PIC 9(02).               
031200      *           GIORNO                                          
031300           05  WS-DT-DD                  PIC 9(02).               
031400      *----------------------------------------------------------*
031500      *   CAMPI DI LAVORO PER LA TRONCATURA DEL NOME TEST A 55    
031600      *   BYTE                                                    
031700      *   (FIX 2004-09-16, TICKET 2296 - VEDI CHANGE LOG)         
031800      *----------------------------------------------------------*
031900       01  WS-NOME-AREA.                                          
032000      *           LUNGHEZZA SIGNIFICATIVA DEL NOME (SENZA SPAZI   
032100      *           FINALI)                                         
032200           05  WS-NOME-LEN               PIC 9(02) COMP VALUE 0.  
032300      *           POSIZIONE DI INIZIO DEGLI ULTIMI 55 BYTE        
032400      *           SIGNIFICATIVI                                   
032500           05  WS-NOME-INIZIO            PIC 9(02) COMP VALUE 0.  
032600           05  FILLER                    PIC X(02) VALUE SPACES.  
032700      *----------------------------------------------------------*
032800      *   RIGHE DI STAMPA DEL REPORT FLAKYGUARD                   
032900      *----------------------------------------------------------*
033000      *        TITOLO DI TESTATA, STAMPATO IN CIMA ALLA PRIMA     
033100      *        PAGINA                                             
033200      *        (TOP-OF-FORM, VEDI SPECIAL-NAMES)                  
033300       01  FGB020-TITOLO.                                         
033400           05  FILLER                    PIC X(40)                
033500                   VALUE 'FLAKYGUARD - FLAKY TEST REPORT'.        
033600           05  FILLER                    PIC X(92) VALUE SPACES.  
033700      *                                                           
033800      *        RIGA DI INTESTAZIONE COLONNE, STAMPATA UNA SOLA    
033900      *        VOLTA                                              
034000      *        PRIMA DELLE RIGHE DI DETTAGLIO (SOLO SE CI SONO    
034100      *        RISULTATI)                                         
034200       01  FGB020-INTEST.                                         
034300           05  FILLER                    PIC X(55) VALUE 'TEST'.  
034400           05  FILLER                    PIC X(01) VALUE SPACE.   
034500           05  FILLER                    PIC X(06) VALUE 'FLIP%'. 
034600           05  FILLER                    PIC X(01) VALUE SPACE.   
034700           05  FILLER                    PIC X(06) VALUE 'RUNS'.  
034800           05  FILLER                    PIC X(01) VALUE SPACE.   
034900           05  FILLER                    PIC X(06) VALUE 'FAILS'. 
035000           05  FILLER                    PIC X(01) VALUE SPACE.   
035100           05 FILLER PIC X(17) VALUE 'ROOT CAUSE'.                
035200           05  FILLER                    PIC X(01) VALUE SPACE.   
035300           05  FILLER                    PIC X(10) VALUE 'COST'.  
035400           05  FILLER                    PIC X(27) VALUE SPACES.  
035500      *                                                           
035600      *        RIGA DI DETTAGLIO, UNA PER TEST INSTABILE, STAMPATA
035700      *        DA STAMPA-RIGA IN ORDINE DI FLIP RATE DECRESCENTE  
035800       01  FGB020-RIGA.                                           
035900      *           NOME TEST, GIA' TRONCATO AGLI ULTIMI 55 BYTE DA 
036000      *           TRONCA-NOME SE PIU' LUNGO DELLA COLONNA         
036100           05  R-TEST                    PIC X(55).               
036200           05  FILLER                    PIC X(01) VALUE SPACE.   
036300      *           FLIP RATE IN PERCENTUALE, ARROTONDATO A INTERO  
036400           05  R-FLIPPCT                 PIC ZZ9%.                
036500           05  FILLER                    PIC X(01) VALUE SPACE.   
036600           05  R-RUNS                    PIC ZZZZZ9.              
036700           05  FILLER                    PIC X(01) VALUE SPACE.   
036800           05  R-FAILS                   PIC ZZZZZ9.              
036900           05  FILLER                    PIC X(01) VALUE SPACE.   
037000      *           CAUSA RADICE ASSEGNATA DA FGYCLSFY              
037100           05  R-CAUSE                   PIC X(17).               
037200           05  FILLER                    PIC X(01) VALUE SPACE.   
037300      *           COSTO MENSILE IN USD ASSEGNATO DA FGYCOSTS      
037400           05  R-COST                    PIC $ZZZ9.99.            
037500           05  FILLER                    PIC X(27) VALUE SPACES.  
037600      *                                                           
037700      *        RIGA DI TOTALE DI FONDO PAGINA, STAMPATA UNA SOLA  
037800      *        VOLTA DOPO TUTTE LE RIGHE DI DETTAGLIO             
037900       01  FGB020-TOTALE.                                         
038000           05  FILLER                    PIC X(18)                
038100                   VALUE 'MONTHLY CI WASTE: '.                    
038200      *           SOMMA DI WS-TOTALE-COSTO DI TUTTO IL RUN        
038300           05  T-WASTE                   PIC $$$,$$9.99.          
038400           05  FILLER                    PIC X(02) VALUE SPACES.  
038500           05  FILLER                    PIC X(14)                
038600                   VALUE 'FLAKY TESTS: '.                         
038700      *           NUMERO DI TEST INSTABILI RILEVATI NEL RUN       
038800           05  T-COUNT                   PIC ZZZZ9.               
038900           05  FILLER                    PIC X(84) VALUE SPACES.  
039000      *                                                           
039100      *        RIGA ALTERNATIVA STAMPATA QUANDO NESSUN TEST SUPERA
039200      *        LA SOGLIA (FIX 2011-06-03, TICKET 404)             
039300       01  FGB020-VUOTO.                                          
039400           05  FILLER                    PIC X(24)                
039500                   VALUE 'NO FLAKY TESTS DETECTED'.               
039600           05  FILLER                    PIC X(108) VALUE SPACES. 
039700      *----------------------------------------------------------*
039800      ** NOTA STORICA SULL'ALGORITMO DEL FLIP RATE (RFV,        **
039900      ** 1989-1990)                                             **
040000      *==========================================================*
040100      ** LA PRIMA VERSIONE DI QUESTO PROGRAMMA (1989-03-13) NON **
040200      ** CALCOLAVA UN FLIP RATE, CONTAVA SOLO IL NUMERO DI FAIL **
040300      ** SUL NUMERO DI RUN E SEGNALAVA INSTABILE QUALSIASI TEST **
040400      ** CON ALMENO UN FAIL. IL COMITATO QUALITA' SI LAMENTO'   **
040500      ** CHE QUESTO SEGNALAVA ANCHE TEST CHE FALLIVANO SEMPRE   **
040600      ** PER LA STESSA CAUSA REALE (NON FLAKY, SOLO ROTTI) E CHE**
040700      ** NON SEGNALAVA TEST CHE ALTERNAVANO PASS/FAIL SENZA MAI **
040800      ** SUPERARE UNA SOGLIA DI FAIL ASSOLUTA. DA QUI LA        **
040900      ** RISCRITTURA CON IL CONTEGGIO DEI FLIP (CAMBI DI STATO  **
041000      ** CONSECUTIVI), CHE COGLIE MEGLIO LA NOZIONE DI          **
041100      ** "INSTABILE" RICHIESTA DAL COMITATO.                    **
041200      ** IL DENOMINATORE (WS-GRP-DEN) E' IL NUMERO DI           **
041300      ** TRANSIZIONI POSSIBILI FRA ESECUZIONI CONSECUTIVE, NON  **
041400      ** IL NUMERO DI ESECUZIONI - PER N ESECUZIONI CI SONO SOLO**
041500      ** N-1 TRANSIZIONI. QUESTO E' STATO UN ERRORE NELLA       **
041600      ** VERSIONE ORIGINALE (CORRETTO IL 1990-02-19, TICKET 044 **
041700      ** - IL CONFRONTO CON LA SOGLIA ERA ANCHE ESCLUSIVO,      **
041800      ** RENDENDO IL BUG ANCORA PIU' DIFFICILE DA VEDERE SUI    **
041900      ** TEST AL LIMITE DELLA SOGLIA).                          **
042000      ** LA TIE-BREAK (QUALE CAUSA RADICE ASSEGNARE QUANDO CI   **
042100      ** SONO PIU' MESSAGGI DI ERRORE DIVERSI NELLO STESSO TEST)**
042200      ** NON E' DECISA QUI: E' STATA DELIBERATAMENTE SPOSTATA IN**
042300      ** FGYCLSFY (TICKET 021, 1989-04-02) PERCHE' LA LOGICA DI **
042400      ** CLASSIFICAZIONE CAMBIA PIU' SPESSO DELLA LOGICA DI     **
042500      ** RILEVAZIONE E SI VOLEVA EVITARE DI RICOMPILARE QUESTO  **
042600      ** PROGRAMMA OGNI VOLTA CHE IL COMITATO QUALITA' AGGIUNGE **
042700      ** UNA NUOVA CATEGORIA DI CAUSA.                          **
042800      *==========================================================*
042900      ** PERCHE' DUE SORT SEPARATI (RFV, DOMANDA RICORRENTE)    **
043000      *==========================================================*
043100      ** IL PRIMO SORT (ORDINA-STORICO) ESISTE PERCHE' HISTFIL  **
043200      ** ARRIVA DA FGBT010 IN ORDINE DI ARRIVO DELLE SINGOLE    **
043300      ** SUITE, NON PER NOME TEST - SENZA QUESTO SORT LA ROTTURA**
043400      ** DI CONTROLLO SU HIST-FULL-NAME NON FUNZIONEREBBE       **
043500      ** (VEDREBBE LO STESSO TEST "APRIRSI" E "CHIUDERSI" PIU'  **
043600      ** VOLTE NELLO STESSO RUN). IL SECONDO SORT (ORDINA-FLAKY)**
043700      ** E' INDIPENDENTE DAL PRIMO: NON SERVE PER LA ROTTURA DI **
043800      ** CONTROLLO, SERVE SOLO PER PRESENTARE IL REPORT IN      **
043900      ** ORDINE DI GRAVITA' (FLIP RATE DECRESCENTE), CHE NON HA **
044000      ** NULLA A CHE FARE CON L'ORDINE ALFABETICO DEL NOME TEST **
044100      ** USATO DAL PRIMO SORT. NON SI PUO' FARE IN UN SOLO SORT **
044200      ** PERCHE' FLKYFIL NON ESISTE ANCORA QUANDO HISTFIL VIENE **
044300      ** LETTO.                                                 **
044400      *==========================================================*
044500      ** PERCHE' LE RI-ESECUZIONI NON SONO LE OSSERVAZIONI      **
044600      ** NON-PASS                                               **
044700      *==========================================================*
044800      ** PRIMA DEL TICKET 145 (1993-06-14) IL COSTO ATTRIBUITO A**
044900      ** UN TEST SI BASAVA SU WS-GRP-FAIL-COUNT, IL NUMERO      **
045000      ** TOTALE DI OSSERVAZIONI NON-PASS. QUESTO SOVRASTIMAVA IL**
045100      ** COSTO PERCHE' UN SINGOLO RUN CI RI-ESEGUE L'INTERA     **
045200      ** SUITE UNA SOLA VOLTA: SE UN TEST INSTABILE FALLISCE DUE**
045300      ** VOLTE NELLO STESSO RUN-ID (AD ESEMPIO UNA VOLTA IN UN  **
045400      ** JOB PARALLELO E UNA IN UN RETRY AUTOMATICO DELLA       **
045500      ** PIPELINE), LA CI NON HA COMUNQUE SPESO PIU' DI UNA     **
045600      ** RI-ESECUZIONE ATTRIBUIBILE A QUESTO TEST PER QUEL RUN. **
045700      ** LA TABELLA WS-RUNID-ENTRY (200 VOCI, STESSO LIMITE DI  **
045800      ** XLNK-MESSAGE IN FGCXLNK) CONTA I RUN-ID DISTINTI, NON  **
045900      ** LE OSSERVAZIONI, ED E' QUESTO NUMERO CHE VIENE PASSATO **
046000      ** A FGYCOSTS COME COST-RERUNS.                           **
046100      *==========================================================*
046200      ** **                                                       
046300       PROCEDURE DIVISION.                                        
046400      *==========================================================*
046500      *        PARAGRAFO PRINCIPALE - UNICO PUNTO DI INGRESSO     
046600      *        DELLA                                              
046700      *        PROCEDURE DIVISION, ESEGUITO UNA SOLA VOLTA PER RUN
046800       INIZIO-MAIN.                                               
046900           ACCEPT WS-DATE-AREA FROM DATE YYYYMMDD.                
047000           IF SW-TRACE-ON                                         
047100      *           DISPLAY DI DEBUG, NON SCRITTO SU NESSUN FILE    
047200              DISPLAY 'FGBT020 RUN DATE: ' WS-DATE-AREA           
047300           END-IF.                                                
047400      *        PRIMO SORT - METTE LO STORICO IN ORDINE CRONOLOGICO
047500      *        PER TEST, PRESUPPOSTO DELLA ROTTURA DI CONTROLLO   
047600           PERFORM ORDINA-STORICO      THRU ORDINA-STORICO-EX.    
047700      *        LETTURA ORDINATA, ROTTURA DI CONTROLLO, CALCOLO DEL
047800      *        FLIP RATE E SELEZIONE DEI TEST INSTABILI           
047900           PERFORM ANALIZZA-TEST       THRU ANALIZZA-TEST-EX.     
048000           IF WS-FLAKY-COUNT > 0                                  
048100      *           SECONDO SORT - SOLO SE C'E' ALMENO UN RISULTATO,
048200      *           INUTILE (E SGRADITO AL SORT) ORDINARE UN FILE   
048300      *           VUOTO                                           
048400              PERFORM ORDINA-FLAKY     THRU ORDINA-FLAKY-EX       
048500           END-IF.                                                
048600      *        STAMPA IL REPORT FINALE, CON O SENZA RISULTATI     
048700           PERFORM STAMPA-REPORT       THRU STAMPA-REPORT-EX.     
048800           DISPLAY 'FGBT020 - FLAKY TESTS DETECTED . '            
048900           WS-FLAKY-COUNT.                                        
049000           STOP RUN.                                              
049100      *----------------------------------------------------------*
049200      *   ORDINA-STORICO - ORDINA LO STORICO PER NOME E SEQUENZA  
049300      *----------------------------------------------------------*
049400       ORDINA-STORICO.                                            
049500      *        CHIAVE PRIMARIA IL NOME TEST (PER RAGGRUPPARE),    
049600      *        CHIAVE                                             
049700      *        SECONDARIA LA SEQUENZA (PER MANTENERE L'ORDINE     
049800      *        CRONOLOGICO ENTRO IL GRUPPO, NECESSARIO PER CONTARE
049900      *        I                                                  
050000      *        FLIP)                                              
050100           SORT SRTWK1                                            
050200               ON ASCENDING KEY HIST-FULL-NAME                    
050300                  ASCENDING KEY HIST-SEQ                          
050400               USING HISTFIL                                      
050500               GIVING SRTOUT.                                     
050600           IF SORT-RETURN NOT = 0                                 
050700              MOVE 'ORDINA-STORICO' TO ERR-PARAGRAPH              
050800              MOVE 'SRTWK1'         TO ERR-FILE-NAME              
050900              MOVE '  '             TO ERR-FILE-STATUS            
051000              MOVE 'SORT OF HISTFIL FAILED' TO ERR-DESCRIPTION    
051100              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
051200           END-IF.                                                
051300       ORDINA-STORICO-EX.                                         
051400      *        RITORNA A INIZIO-MAIN                              
051500           EXIT.                                                  
051600      *----------------------------------------------------------*
051700      *   ANALIZZA-TEST - LETTURA DELLO STORICO ORDINATO, ROTTURA 
051800      *   DI                                                      
051900      *                    CONTROLLO PER NOME, CALCOLO FLIP RATE  
052000      *----------------------------------------------------------*
052100      *        APRE I FILE, GOVERNA LA PERFORM UNTIL PRINCIPALE   
052200      *        SULLO                                              
052300      *        STORICO ORDINATO E CHIUDE L'ULTIMO GRUPPO RIMASTO  
052400      *        APERTO                                             
052500       ANALIZZA-TEST.                                             
052600           OPEN INPUT SRTOUT.                                     
052700           IF WS-FS-SRT1 NOT = '00'                               
052800              MOVE 'ANALIZZA-TEST' TO ERR-PARAGRAPH               
052900              MOVE 'SRTOUT'        TO ERR-FILE-NAME               
053000              MOVE WS-FS-SRT1      TO ERR-FILE-STATUS             
053100              MOVE 'OPEN INPUT SRTOUT FAILED' TO ERR-DESCRIPTION  
053200              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
053300           END-IF.                                                
053400           OPEN OUTPUT FLKYFIL.                                   
053500           IF WS-FS-FLKY NOT = '00'                               
053600              MOVE 'ANALIZZA-TEST' TO ERR-PARAGRAPH               
053700              MOVE 'FLKYFIL'       TO ERR-FILE-NAME               
053800              MOVE WS-FS-FLKY      TO ERR-FILE-STATUS             
053900              MOVE 'OPEN OUTPUT FLKYFIL FAILED' TO ERR-DESCRIPTION
054000              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
054100           END-IF.                                                
054200                                                                  
054300      *        LETTURA "AD APERTURA" CHE ALIMENTA LA PERFORM UNTIL
054400           MOVE 'N' TO WS-EOF-SRT1.                               
054500           PERFORM LEGGI-SRTOUT        THRU LEGGI-SRTOUT-EX.      
054600           PERFORM ELABORA-UN-RECORD THRU ELABORA-UN-RECORD-EX    
054700                   UNTIL FIM-SRT1.                                
054800      *        L'ULTIMO GRUPPO DELLO STORICO NON VIENE MAI CHIUSO 
054900      *        DALLA ROTTURA DI CONTROLLO (NON C'E' UN RECORD     
055000      *        SUCCESSIVO CON NOME DIVERSO) - SI CHIUDE QUI A MANO
055100           IF NOT PRIMO-GRUPPO                                    
055200              PERFORM CHIUDI-GRUPPO THRU CHIUDI-GRUPPO-EX         
055300           END-IF.                                                
055400                                                                  
055500           CLOSE SRTOUT.                                          
055600           CLOSE FLKYFIL.                                         
055700       ANALIZZA-TEST-EX.                                          
055800      *        RITORNA A INIZIO-MAIN                              
055900           EXIT.                                                  
056000      *                                                           
056100      *----------------------------------------------------------*
056200      *   LEGGI-SRTOUT - UNICA LETTURA DI SRTOUT DEL PROGRAMMA,   
056300      *        RICHIAMATA DA ANALIZZA-TEST (PRIMA LETTURA) E DA   
056400      *        ELABORA-UN-RECORD (LETTURE SUCCESSIVE) - STESSO    
056500      *        SCHEMA A GO TO DI LEGGI-TRESIN IN FGBT010          
056600      *----------------------------------------------------------*
056700       LEGGI-SRTOUT.                                              
056800      *                                                           
056900           READ SRTOUT INTO FGB-HIST-REC                          
057000               AT END MOVE 'Y' TO WS-EOF-SRT1                     
057100                      GO TO LEGGI-SRTOUT-EX                       
057200           END-READ.                                              
057300      *        UN RECORD DI STORICO CON NOME A SPAZI NON PUO'     
057400      *        ESSERE CLASSIFICATO IN NESSUN GRUPPO - SI SCARTA E 
057500      *        SI RILEGGE, NON DOVREBBE MAI ARRIVARE FIN QUI      
057600      *        (FGBT010 LI FILTRA GIA' IN INGRESSO) MA SI TIENE LA
057700      *        STESSA GUARDIA DI LEGGI-TRESIN PER SIMMETRIA       
057800           IF HIST-FULL-NAME = SPACES                             
057900              GO TO LEGGI-SRTOUT.                                 
058000      *                                                           
058100       LEGGI-SRTOUT-EX.                                           
058200           EXIT.                                                  
058300      *                                                           
058400      *        ESEGUITO UNA VOLTA PER RECORD DI SRTOUT (STORICO   
058500      *        ORDINATO PER NOME E SEQUENZA)                      
058600       ELABORA-UN-RECORD.                                         
058700           ADD 1 TO WS-REC-LETTI.                                 
058800      *        CAMBIO DI NOME RISPETTO AL RECORD PRECEDENTE: IL   
058900      *        GRUPPO (TEST) PRECEDENTE E' FINITO, VA VALUTATO E  
059000      *        CHIUSO                                             
059100           IF NOT PRIMO-GRUPPO AND HIST-FULL-NAME NOT =           
059200           WS-PREV-NAME                                           
059300              PERFORM CHIUDI-GRUPPO THRU CHIUDI-GRUPPO-EX         
059400           END-IF.                                                
059500      *        PRIMO RECORD DI UN NUOVO GRUPPO: AZZERA I CONTATORI
059600           IF PRIMO-GRUPPO                                        
059700              PERFORM APRI-GRUPPO THRU APRI-GRUPPO-EX             
059800           END-IF.                                                
059900                                                                  
060000           ADD 1 TO WS-GRP-RUN-COUNT.                             
060100           IF NOT HIST-IS-PASS                                    
060200      *           SOLO LE OSSERVAZIONI NON-PASS ALIMENTANO LA     
060300      *           CLASSIFICAZIONE DELLA CAUSA E IL CONTEGGIO      
060400      *           RUN-ID                                          
060500              ADD 1 TO WS-GRP-FAIL-COUNT                          
060600              PERFORM ACCUMULA-OSSERVAZIONE THRU                  
060700              ACCUMULA-OSSERVAZIONE-E                             
060800              PERFORM ACCUMULA-RUNID        THRU ACCUMULA-RUNID-EX
060900           END-IF.                                                
061000      *        UN FLIP E' UN CAMBIO DI STATO RISPETTO             
061100      *        ALL'ESECUZIONE                                     
061200      *        CRONOLOGICAMENTE PRECEDENTE DELLO STESSO TEST - NON
061300      *        SI CONTA SUL PRIMO RECORD DEL GRUPPO (NON C'E' UN  
061400      *        PRECEDENTE CON CUI CONFRONTARE)                    
061500           IF WS-GRP-RUN-COUNT > 1                                
061600              AND HIST-STATUS NOT = WS-PREV-STATUS                
061700              ADD 1 TO WS-GRP-FLIPS                               
061800           END-IF.                                                
061900           MOVE HIST-STATUS TO WS-PREV-STATUS.                    
062000           MOVE HIST-FULL-NAME TO WS-PREV-NAME.                   
062100                                                                  
062200      *        LETTURA SEGUENTE PER LA PERFORM UNTIL IN           
062300      *        ANALIZZA-TEST                                      
062400           PERFORM LEGGI-SRTOUT        THRU LEGGI-SRTOUT-EX.      
062500       ELABORA-UN-RECORD-EX.                                      
062600      *        RITORNA ALLA PERFORM UNTIL IN ANALIZZA-TEST        
062700           EXIT.                                                  
062800      *                                                           
062900      *        AZZERA I CONTATORI DEL NUOVO GRUPPO (TEST) APPENA  
063000      *        INIZIATO - CHIAMATO UNA VOLTA SOLA AL SUO PRIMO    
063100      *        RECORD                                             
063200       APRI-GRUPPO.                                               
063300           MOVE 'N' TO WS-PRIMO-GRUPPO.                           
063400           MOVE 0 TO WS-GRP-RUN-COUNT.                            
063500           MOVE 0 TO WS-GRP-FAIL-COUNT.                           
063600           MOVE 0 TO WS-GRP-FLIPS.                                
063700           MOVE 0 TO WS-RUNID-COUNT.                              
063800      *        XLNK-OBS-COUNT E' NELLA FGCXLNK, CONDIVISA CON     
063900      *        FGYCLSFY                                           
064000           MOVE 0 TO XLNK-OBS-COUNT.                              
064100       APRI-GRUPPO-EX.                                            
064200      *        RITORNA A ELABORA-UN-RECORD                        
064300           EXIT.                                                  
064400      *                                                           
064500      *----------------------------------------------------------*
064600      *   CHIUDI-GRUPPO - FINE DI UN TEST, VALUTA SOGLIA E, SE    
064700      *                    INSTABILE, CLASSIFICA E COSTA IL TEST  
064800      *----------------------------------------------------------*
064900      *        IL GRUPPO (TEST) CORRENTE E' FINITO - VALUTA LA    
065000      *        SOGLIA                                             
065100      *        MINIMA DI RUN E, SE SUPERATA, IL FLIP RATE         
065200       CHIUDI-GRUPPO.                                             
065300      *        UN TEST CON TROPPE POCHE ESECUZIONI NON E'         
065400      *        STATISTICA-                                        
065500      *        MENTE SIGNIFICATIVO E NON VIENE VALUTATO AFFATTO   
065600           IF WS-GRP-RUN-COUNT >= PARM-MIN-RUNS                   
065700              MOVE WS-GRP-RUN-COUNT TO WS-GRP-DEN                 
065800              SUBTRACT 1 FROM WS-GRP-DEN                          
065900      *           IL DENOMINATORE NON PUO' MAI ESSERE ZERO        
066000      *           (DIVISIONE                                      
066100      *           PER ZERO), MIN-RUNS E' GARANTITO >= 2 DAL JCL   
066200              IF WS-GRP-DEN < 1                                   
066300                 MOVE 1 TO WS-GRP-DEN                             
066400              END-IF                                              
066500      *           FLIP RATE = NUMERO DI CAMBI DI STATO DIVISO PER 
066600      *           IL                                              
066700      *           NUMERO DI TRANSIZIONI POSSIBILI (RUN-COUNT - 1) 
066800              COMPUTE WS-FLIP-RATE-CALC ROUNDED =                 
066900                      WS-GRP-FLIPS / WS-GRP-DEN                   
067000      *           CONFRONTO INCLUSIVO (FIX 1990-02-19, TICKET 044)
067100              IF WS-FLIP-RATE-CALC >= PARM-THRESHOLD              
067200                 PERFORM SCRIVI-FLAKY THRU SCRIVI-FLAKY-EX        
067300              END-IF                                              
067400           END-IF.                                                
067500      *        RIARMA IL SWITCH PER IL PROSSIMO GRUPPO            
067600           MOVE 'Y' TO WS-PRIMO-GRUPPO.                           
067700       CHIUDI-GRUPPO-EX.                                          
067800      *        RITORNA A ELABORA-UN-RECORD O AD ANALIZZA-TEST     
067900           EXIT.                                                  
068000      *                                                           
068100      *        IL TEST CORRENTE E' INSTABILE - CLASSIFICA LA      
068200      *        CAUSA,                                             
068300      *        CALCOLA IL COSTO E SCRIVE IL RECORD IN FLKYFIL     
068400       SCRIVI-FLAKY.                                              
068500           MOVE WS-PREV-NAME       TO FLKY-TEST-NAME.             
068600           MOVE WS-FLIP-RATE-CALC  TO FLKY-FLIP-RATE.             
068700           MOVE WS-GRP-RUN-COUNT   TO FLKY-RUN-COUNT.             
068800           MOVE WS-GRP-FAIL-COUNT  TO FLKY-FAIL-COUNT.            
068900                                                                  
069000      *        FGYCLSFY LEGGE LE OSSERVAZIONI ACCUMULATE IN       
069100      *        FGCXLNK                                            
069200      *        (MESSAGGI/DURATE) E RESTITUISCE LA CAUSA RADICE    
069300           CALL 'FGYCLSFY' USING FGB-XLNK-AREA.                   
069400           MOVE XLNK-ROOT-CAUSE    TO FLKY-ROOT-CAUSE.            
069500                                                                  
069600      *        WS-RUNID-COUNT E' IL NUMERO DI RUN-ID DISTINTI CON 
069700      *        UN'OSSERVAZIONE NON-PASS, OVVERO LE RI-ESECUZIONI  
069800      *        CI                                                 
069900      *        ATTRIBUITE A QUESTO TEST (FIX 1993-06-14, TICKET   
070000      *        145)                                               
070100           MOVE WS-RUNID-COUNT     TO COST-RERUNS.                
070200           MOVE PARM-RERUN-MINUTES TO COST-RERUN-MINUTES.         
070300           MOVE PARM-CI-RATE       TO COST-CI-RATE.               
070400           CALL 'FGYCOSTS' USING FGB-COST-AREA.                   
070500           MOVE COST-RERUNS        TO FLKY-RERUNS.                
070600           MOVE COST-AMOUNT-USD    TO FLKY-COST-USD.              
070700                                                                  
070800           WRITE FGB-FLKY-REC-FD FROM FGB-FLKY-REC.               
070900           IF WS-FS-FLKY NOT = '00'                               
071000              MOVE 'SCRIVI-FLAKY' TO ERR-PARAGRAPH                
071100              MOVE 'FLKYFIL'      TO ERR-FILE-NAME                
071200              MOVE WS-FS-FLKY     TO ERR-FILE-STATUS              
071300              MOVE 'WRITE FLKYFIL FAILED' TO ERR-DESCRIPTION      
071400              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
071500           END-IF.                                                
071600           ADD 1 TO WS-FLAKY-COUNT.                               
071700      *        ACCUMULA PER LA RIGA DI TOTALE DI FGB020-TOTALE    
071800           ADD COST-AMOUNT-USD TO WS-TOTALE-COSTO.                
071900       SCRIVI-FLAKY-EX.                                           
072000      *        RITORNA A CHIUDI-GRUPPO                            
072100           EXIT.                                                  
072200      *                                                           
072300      *----------------------------------------------------------*
072400      *   ACCUMULA-OSSERVAZIONE - CARICA IL MESSAGGIO/DURATA      
072500      *   NON-PASS                                                
072600      *                            NELL'AREA DI INTERSCAMBIO      
072700      *                            FGYCLSFY                       
072800      *----------------------------------------------------------*
072900       ACCUMULA-OSSERVAZIONE.                                     
073000      *        MASSIMO 200 OSSERVAZIONI PER TEST (STESSO LIMITE   
073100      *        DELLA                                              
073200      *        TABELLA XLNK-MESSAGE IN FGCXLNK) - LE ULTERIORI    
073300      *        SONO                                               
073400      *        IGNORATE, LA CLASSIFICAZIONE USA SOLO LE PRIME 200 
073500           IF XLNK-OBS-COUNT < 200                                
073600              ADD 1 TO XLNK-OBS-COUNT                             
073700              SET XLNK-IDX TO XLNK-OBS-COUNT                      
073800              MOVE HIST-ERROR-MSG TO XLNK-MESSAGE(XLNK-IDX)       
073900              MOVE HIST-DURATION  TO XLNK-DURATION(XLNK-IDX)      
074000           END-IF.                                                
074100       ACCUMULA-OSSERVAZIONE-EX.                                  
074200      *        RITORNA A ELABORA-UN-RECORD                        
074300           EXIT.                                                  
074400      *                                                           
074500      *----------------------------------------------------------*
074600      *   ACCUMULA-RUNID - AGGIUNGE IL RUN-ID ALLA TABELLA DEI    
074700      *                    RUN-ID DISTINTI SE NON GIA' PRESENTE   
074800      *----------------------------------------------------------*
074900       ACCUMULA-RUNID.                                            
075000           MOVE 'N' TO WS-TROVATO-SW.                             
075100      *        SCANDISCE LA TABELLA SOLO SE GIA' CONTIENE QUALCOSA
075200           IF WS-RUNID-COUNT > 0                                  
075300              SET WS-RUNID-IDX TO 1                               
075400              PERFORM CERCA-RUNID THRU CERCA-RUNID-EX             
075500                      UNTIL WS-RUNID-IDX > WS-RUNID-COUNT         
075600                         OR RUNID-TROVATO                         
075700           END-IF.                                                
075800      *        AGGIUNGE SOLO SE NON TROVATO E C'E' ANCORA POSTO   
075900      *        (STESSO LIMITE DI 200 DELLA TABELLA OCCURS SOPRA)  
076000           IF NOT RUNID-TROVATO AND WS-RUNID-COUNT < 200          
076100              ADD 1 TO WS-RUNID-COUNT                             
076200              SET WS-RUNID-IDX TO WS-RUNID-COUNT                  
076300              MOVE HIST-RUN-ID TO WS-RUNID-VALORE(WS-RUNID-IDX)   
076400           END-IF.                                                
076500       ACCUMULA-RUNID-EX.                                         
076600      *        RITORNA A ELABORA-UN-RECORD                        
076700           EXIT.                                                  
076800      *                                                           
076900      *        RICERCA LINEARE CON USCITA ANTICIPATA AL PRIMO     
077000      *        MATCH -                                            
077100      *        UNA ITERAZIONE PER VOCE FINO A TROVATO O FINE      
077200      *        TABELLA                                            
077300       CERCA-RUNID.                                               
077400           IF WS-RUNID-VALORE(WS-RUNID-IDX) = HIST-RUN-ID         
077500              MOVE 'Y' TO WS-TROVATO-SW                           
077600           ELSE                                                   
077700              SET WS-RUNID-IDX UP BY 1                            
077800           END-IF.                                                
077900       CERCA-RUNID-EX.                                            
078000      *        RITORNA ALLA PERFORM UNTIL IN ACCUMULA-RUNID       
078100           EXIT.                                                  
078200      *----------------------------------------------------------*
078300      *   ORDINA-FLAKY - ORDINA I RISULTATI INSTABILI PER FLIP    
078400      *   RATE                                                    
078500      *                   DECRESCENTE, PER LA STAMPA DEL REPORT   
078600      *----------------------------------------------------------*
078700       ORDINA-FLAKY.                                              
078800      *        I TEST PIU' INSTABILI (FLIP RATE PIU' ALTO) VANNO  
078900      *        IN                                                 
079000      *        CIMA AL REPORT, DOVE SONO PIU' VISIBILI            
079100      *        ALL'OPERATORE                                      
079200           SORT SRTWK2                                            
079300               ON DESCENDING KEY FLKY-FLIP-RATE                   
079400               USING FLKYFIL                                      
079500               GIVING SRTFLKY.                                    
079600           IF SORT-RETURN NOT = 0                                 
079700              MOVE 'ORDINA-FLAKY' TO ERR-PARAGRAPH                
079800              MOVE 'SRTWK2'       TO ERR-FILE-NAME                
079900              MOVE '  '           TO ERR-FILE-STATUS              
080000              MOVE 'SORT OF FLKYFIL FAILED' TO ERR-DESCRIPTION    
080100              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
080200           END-IF.                                                
080300       ORDINA-FLAKY-EX.                                           
080400      *        RITORNA A INIZIO-MAIN                              
080500           EXIT.                                                  
080600      *----------------------------------------------------------*
080700      *   STAMPA-REPORT - STAMPA IL REPORT DEI TEST INSTABILI     
080800      *----------------------------------------------------------*
080900      *        APRE FLKYRPT E STAMPA TITOLO, DETTAGLIO (SE        
081000      *        PRESENTE)                                          
081100      *        E RIGA DI TOTALE, OPPURE IL MESSAGGIO DI "NESSUN   
081200      *        TEST"                                              
081300       STAMPA-REPORT.                                             
081400           OPEN OUTPUT FLKYRPT.                                   
081500           IF WS-FS-RPT NOT = '00'                                
081600              MOVE 'STAMPA-REPORT' TO ERR-PARAGRAPH               
081700              MOVE 'FLKYRPT'       TO ERR-FILE-NAME               
081800              MOVE WS-FS-RPT       TO ERR-FILE-STATUS             
081900              MOVE 'OPEN OUTPUT FLKYRPT FAILED' TO ERR-DESCRIPTION
082000              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
082100           END-IF.                                                
082200                                                                  
082300      *        TOP-OF-FORM (C01) FORZA L'INIZIO PAGINA SULLA      
082400      *        STAMPANTE                                          
082500           WRITE FGB-RPT-LINE FROM FGB020-TITOLO                  
082600                 AFTER ADVANCING TOP-OF-FORM.                     
082700                                                                  
082800           IF WS-FLAKY-COUNT = 0                                  
082900      *           NESSUN TEST HA SUPERATO LA SOGLIA IN QUESTO RUN 
083000              WRITE FGB-RPT-LINE FROM FGB020-VUOTO                
083100                    AFTER ADVANCING 2 LINES                       
083200           ELSE                                                   
083300              WRITE FGB-RPT-LINE FROM FGB020-INTEST               
083400                    AFTER ADVANCING 2 LINES                       
083500      *           SRTFLKY E' GIA' ORDINATO PER FLIP RATE          
083600      *           DECRESCENTE                                     
083700      *           DA ORDINA-FLAKY, CHIAMATO SOLO SE WS-FLAKY-COUNT
083800      *           > 0                                             
083900              OPEN INPUT SRTFLKY                                  
084000              READ SRTFLKY INTO FGB-FLKY-REC                      
084100                  AT END MOVE 'Y' TO WS-EOF-SRTFLKY               
084200              END-READ                                            
084300              PERFORM STAMPA-RIGA THRU STAMPA-RIGA-EX             
084400                      UNTIL FIM-SRTFLKY                           
084500              CLOSE SRTFLKY                                       
084600              MOVE WS-TOTALE-COSTO TO T-WASTE                     
084700              MOVE WS-FLAKY-COUNT  TO T-COUNT                     
084800              WRITE FGB-RPT-LINE FROM FGB020-TOTALE               
084900                    AFTER ADVANCING 2 LINES                       
085000           END-IF.                                                
085100                                                                  
085200           CLOSE FLKYRPT.                                         
085300       STAMPA-REPORT-EX.                                          
085400      *        RITORNA A INIZIO-MAIN                              
085500           EXIT.                                                  
085600      *                                                           
085700      *        ESEGUITO UNA VOLTA PER RECORD DI SRTFLKY (UN TEST  
085800      *        INSTABILE), STAMPA UNA RIGA DI DETTAGLIO           
085900       STAMPA-RIGA.                                               
086000           PERFORM TRONCA-NOME THRU TRONCA-NOME-EX.               
086100                                                                  
086200      *        FLIP RATE MEMORIZZATO COME FRAZIONE (V999), QUI    
086300      *        MOLTIPLICATO PER 100 SOLO PER LA STAMPA IN         
086400      *        PERCENTUALE                                        
086500           COMPUTE WS-PCT-AREA ROUNDED = FLKY-FLIP-RATE * 100.    
086600           MOVE WS-PCT-AREA  TO R-FLIPPCT.                        
086700           MOVE FLKY-RUN-COUNT  TO R-RUNS.                        
086800           MOVE FLKY-FAIL-COUNT TO R-FAILS.                       
086900           MOVE FLKY-ROOT-CAUSE TO R-CAUSE.                       
087000           MOVE FLKY-COST-USD   TO R-COST.                        
087100                                                                  
087200           WRITE FGB-RPT-LINE FROM FGB020-RIGA                    
087300                 AFTER ADVANCING 1 LINES.                         
087400                                                                  
087500      *        LETTURA SEGUENTE PER LA PERFORM UNTIL IN           
087600      *        STAMPA-REPORT                                      
087700           READ SRTFLKY INTO FGB-FLKY-REC                         
087800               AT END MOVE 'Y' TO WS-EOF-SRTFLKY                  
087900           END-READ.                                              
088000       STAMPA-RIGA-EX.                                            
088100      *        RITORNA ALLA PERFORM UNTIL IN STAMPA-REPORT        
088200           EXIT.                                                  
088300      *                                                           
088400      *----------------------------------------------------------*
088500      *   TRONCA-NOME - MANTIENE GLI ULTIMI 55 BYTE DEL NOME SE   
088600      *   PIU'                                                    
088700      *                  LUNGO, ALTRIMENTI LO LASCIA INVARIATO    
088800      *----------------------------------------------------------*
088900       TRONCA-NOME.                                               
089000      *        CERCA LA LUNGHEZZA SIGNIFICATIVA DEL NOME (SENZA   
089100      *        SPAZI                                              
089200      *        FINALI) SCANDENDO DALLA FINE VERSO L'INIZIO        
089300           MOVE 61 TO WS-NOME-LEN.                                
089400           PERFORM SCARTA-SPAZIO-NOME THRU SCARTA-SPAZIO-NOME-EX  
089500                   UNTIL WS-NOME-LEN = 0                          
089600                      OR FLKY-TEST-NAME(WS-NOME-LEN:1) NOT =      
089700                      SPACE.                                      
089800      *        SE IL NOME NON ENTRA NELLA COLONNA DI 55 BYTE, SE  
089900      *        NE                                                 
090000      *        TIENE SOLO LA CODA (PIU' SIGNIFICATIVA - SPESSO E' 
090100      *        IL                                                 
090200      *        NOME DEL METODO - TICKET 2296)                     
090300           IF WS-NOME-LEN > 55                                    
090400              COMPUTE WS-NOME-INIZIO = WS-NOME-LEN - 55 + 1       
090500              MOVE SPACES TO R-TEST                               
090600              MOVE FLKY-TEST-NAME(WS-NOME-INIZIO:55) TO R-TEST    
090700           ELSE                                                   
090800              MOVE SPACES TO R-TEST                               
090900              MOVE FLKY-TEST-NAME TO R-TEST                       
091000           END-IF.                                                
091100       TRONCA-NOME-EX.                                            
091200      *        RITORNA A STAMPA-RIGA                              
091300           EXIT.                                                  
091400      *                                                           
091500      *        UN DECREMENTO PER ITERAZIONE DELLA PERFORM UNTIL IN
091600      *        TRONCA-NOME (SCANSIONE DA DESTRA A SINISTRA)       
091700       SCARTA-SPAZIO-NOME.                                        
091800           SUBTRACT 1 FROM WS-NOME-LEN.                           
091900       SCARTA-SPAZIO-NOME-EX.                                     
092000      *        RITORNA ALLA PERFORM UNTIL IN TRONCA-NOME          
092100           EXIT.                                                  
092200      *----------------------------------------------------------*
092300      *   FATAL-ERROR - ERRORE GRAVE, DISPLAY E ABEND DEL JOB     
092400      *----------------------------------------------------------*
092500      *        RICHIAMATO DA QUALSIASI PARAGRAFO CHE RILEVI UNO   
092600      *        STATUS DI FILE O DI SORT NON ACCETTABILE - NON     
092700      *        RITORNA                                            
092800       FATAL-ERROR.                                               
092900           MOVE 'FGBT020' TO ERR-PROGRAM.                         
093000      *        TRE RIGHE DI CORNICE PER RENDERE L'ERRORE BEN      
093100      *        VISIBILE                                           
093200      *        IN MEZZO AL RESTO DEL SYSOUT DEL JOB               
093300           DISPLAY '****************************************'.    
093400           DISPLAY '* FGBT020 - FATAL ERROR                 *'.   
093500           DISPLAY '****************************************'.    
093600      *        LE QUATTRO RIGHE SEGUENTI RIPORTANO TUTTO CIO' CHE 
093700      *        IL PARAGRAFO CHIAMANTE HA MOSSO IN FGB-ERROR-AREA  
093800           DISPLAY 'PROGRAM .... ' ERR-PROGRAM.                   
093900           DISPLAY 'PARAGRAPH .. ' ERR-PARAGRAPH.                 
094000           DISPLAY 'FILE ....... ' ERR-FILE-NAME.                 
094100           DISPLAY 'STATUS ..... ' ERR-FILE-STATUS.               
094200           DISPLAY 'DESCRIPTION  ' ERR-DESCRIPTION.               
094300      *        RETURN-CODE 16 SEGNALA AL JCL CHE IL JOB E' FALLITO
094400           MOVE 16 TO RETURN-CODE.                                
094500           STOP RUN.                                              
094600       FATAL-ERROR-EX.                                            
094700      *        NON RAGGIUNTO - STOP RUN SOPRA TERMINA IL PROGRAMMA
094800      *==========================================================*
094900      ** NOTA DI MANUTENZIONE - COSE DA NON TOCCARE SENZA       **
095000      ** RILEGGERE IL CHANGE LOG PER INTERO (MGR, 2011-06-03)   **
095100      *==========================================================*
095200      ** - NON SPOSTARE LA PERFORM APRI-GRUPPO DOPO LA ADD 1 TO **
095300      ** WS-GRP-RUN-COUNT IN ELABORA-UN-RECORD: APRI-GRUPPO DEVE**
095400      ** AZZERARE I CONTATORI PRIMA CHE IL PRIMO RECORD DEL     **
095500      ** NUOVO GRUPPO VENGA CONTATO, ALTRIMENTI IL PRIMO TEST DI**
095600      ** OGNI RUN PARTE CON UN CONTEGGIO SPORCO DAL GRUPPO      **
095700      ** PRECEDENTE.                                            **
095800      ** - NON RIMUOVERE IL CONTROLLO "IF NOT PRIMO-GRUPPO"     **
095900      ** PRIMA DELLA PERFORM CHIUDI-GRUPPO IN ANALIZZA-TEST: SE **
096000      ** HISTFIL E' VUOTO (NESSUN RECORD LETTO NEL RUN) NON C'E'**
096100      ** NESSUN GRUPPO APERTO DA CHIUDERE E LA CHIUDI-GRUPPO    **
096200      ** SCRIVEREBBE UN FLKY-FIL SPURIO CON CONTATORI TUTTI A   **
096300      ** ZERO.                                                  **
096400      ** - LA CALL A FGYCLSFY AVVIENE PRIMA DELLA CALL A        **
096500      ** FGYCOSTS IN SCRIVI-FLAKY; L'ORDINE NON E' CASUALE, MA  **
096600      ** NEPPURE OBBLIGATORIO - LE DUE SUBROUTINE NON           **
096700      ** CONDIVIDONO STATO, SI E' SOLO SEGUITO L'ORDINE DELLE   **
096800      ** COLONNE DEL REPORT (CAUSA PRIMA DEL COSTO).            **
096900      ** - FLKY-RERUNS VIENE RIEMPITO DA COST-RERUNS DOPO LA    **
097000      ** CALL A FGYCOSTS, NON DA WS-RUNID-COUNT DIRETTAMENTE -  **
097100      ** FGYCOSTS NON MODIFICA COST-RERUNS, MA SI E' PREFERITO  **
097200      ** LEGGERLO DI RITORNO DALLA LINKAGE PER RENDERE ESPLICITO**
097300      ** CHE IL VALORE SCRITTO NEL FILE E' QUELLO EFFETTIVAMENTE**
097400      ** VISTO DALLA SUBROUTINE DI COSTO, NON UNA COPIA LOCALE  **
097500      ** POTENZIALMENTE DESINCRONIZZATA.                        **
097600      ** - IL LIMITE DI 200 VOCI SULLA TABELLA WS-RUNID-ENTRY E **
097700      ** SULLA TABELLA XLNK-MESSAGE E' CONDIVISO PER            **
097800      ** COSTRUZIONE, NON PER CASO: RIFLETTE IL NUMERO MASSIMO  **
097900      ** DI RUN CI CONSERVATI DA FGBT010 PER SINGOLO TEST PRIMA **
098000      ** DELLA POTATURA DELLO STORICO. SE QUEL LIMITE CAMBIA IN **
098100      ** FGBT010, VA RIVISTO ANCHE QUI E IN FGCXLNK.            **
098200      *==========================================================*
098300      ** **                                                       
