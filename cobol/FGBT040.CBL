000100      *==========================================================*
000200      *                      **- FGBT040 -**                    **
000300      *==========================================================*
000400      ** PRODOTTO    : FLAKYGUARD - ANALISI TEST INSTABILI      **
000500      ** FUNZIONE    : STATISTICHE DI RIEPILOGO SULLO STORICO   **
000600      ** SCADENZARIO : ESEGUITO SU RICHIESTA PER IL RIEPILOGO   **
000700      ** MENSILE                                                **
000800      ** TABELLE/FILE: HISTFIL (INPUT), SRTWK1/SRTOUT (SERVIZIO)**
000900      *==========================================================*
001000      ** NOTA OPERATIVA: NON ABENDA SE LO STORICO E' VUOTO,     **
001100      ** STAMPA SEMPLICEMENTE TRE ZERI SUL RIEPILOGO.           **
001200      *==========================================================*
001300      ** IL PROGRAMMA SCANDISCE UNA VOLTA LO STORICO ORDINATO   **
001400      ** PER NOME TEST E CONTA I RECORD TOTALI, I NOMI TEST     **
001500      ** DISTINTI E I RUN-ID DISTINTI PRESENTI NELLO STORICO.   **
001600      *==========================================================*
001700      ** **                                                       
001800       IDENTIFICATION DIVISION.                                   
001900       PROGRAM-ID.     FGBT040.                                   
002000       AUTHOR.         A RABBI.                                   
002100       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
002200      *        FGBT040 NON SCRIVE SU ALCUN FILE PERMANENTE - LE SU
002300      *        STATISTICHE VANNO SOLO SUL SYSOUT DEL JOB          
002400       DATE-WRITTEN.   1989-03-27.                                
002500       DATE-COMPILED.                                             
002600       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
002700      *----------------------------------------------------------*
002800      *                   C H A N G E   L O G                *    
002900      *----------------------------------------------------------*
003000      * 1989-03-27 ARB 020 ORIGINAL VERSION - SINGLE PASS COUNTS  ARB020  
003100      * 1991-07-23 RFV 064 DISTINCT TEST NAME COUNT NOW USES THE  RFV064  
003200      *                       SORTED CONTROL BREAK (WAS A TABLE   
003300      *                       SCAN                                
003400      *                       THAT OVERFLOWED ON LARGE HISTORIES) 
003500      * 1993-05-05 DNT 143 DISTINCT RUN-ID TABLE EXPANDED TO 500  DNT143  
003600      *                       ENTRIES (WAS 100, RAN OUT           
003700      *                       MID-QUARTER)                        
003800      * 1998-11-30  CMP  204  Y2K REVIEW - NO DATE FIELDS PRESENT,CMP204  
003900      *                       NO CHANGE REQUIRED                  
004000      * 2011-06-04  MGR  405  COMMENT CLEANUP, NO LOGIC CHANGE    MGR405  
004100      * 2014-02-19 SGV 418 DISTINCT RUN-ID TABLE SEARCH NOW EXITS SGV418  
004200      *                       EARLY ON FIRST MATCH (WAS SCANNING  
004300      *                       ALL                                 
004400      *                       500 SLOTS EVEN AFTER A HIT, CPU     
004500      *                       COMPLAINT)                          
004600      * 2015-08-06 MGR 429 TOTAL RECORD COUNT NOW PRINTED WITH A  MGR429  
004700      *                       THOUSANDS COMMA ON THE CLOSING      
004800      *                       DISPLAY                             
004900      *----------------------------------------------------------*
005000       ENVIRONMENT DIVISION.                                      
005100       CONFIGURATION SECTION.                                     
005200      *        UPSI-0 E' ACCESO DALLO STEP JCL PER ABILITARE LE   
005300      *        DISPLAY DI TRACCIA USATE IN FASE DI DEBUG          
005400       SPECIAL-NAMES.                                             
005500           UPSI-0 IS SW-TRACE-ON.                                 
005600      *----------------------------------------------------------*
005700       INPUT-OUTPUT SECTION.                                      
005800       FILE-CONTROL.                                              
005900      *        HISTFIL - STORICO COMPLETO DELLE ESECUZIONI, NON   
006000      *        ORDINATO (APPENDED DA FGBT010 IN ORDINE            
006100      *        CRONOLOGICO)                                       
006200           SELECT HISTFIL  ASSIGN TO HISTFIL                      
006300                            ORGANIZATION IS SEQUENTIAL            
006400                            FILE STATUS IS WS-FS-HIST.            
006500      *        SRTWK1 - WORK FILE DI ORDINAMENTO (SORT VERB)      
006600           SELECT SRTWK1   ASSIGN TO SRTWK1.                      
006700      *        SRTOUT - STORICO ORDINATO PER NOME TEST, USATO DAL 
006800      *        PASSAGGIO DI CONTEGGIO SOTTO                       
006900           SELECT SRTOUT   ASSIGN TO SRTOUT                       
007000                            ORGANIZATION IS SEQUENTIAL            
007100                            FILE STATUS IS WS-FS-SRT1.            
007200      *----------------------------------------------------------*
007300       DATA DIVISION.                                             
007400       FILE SECTION.                                              
007500      *        TRACCIATO GREZZO DI HISTFIL - LA SORT LAVORA SUL   
007600      *        TRACCIATO SCOMPOSTO IN FGCHIST (SD SRTWK1 SOTTO)   
007700       FD  HISTFIL                                                
007800           RECORDING MODE IS F.                                   
007900       01  FGB-HIST-REC-FD             PIC X(185).                
008000      *                                                           
008100      *        SD DI ORDINAMENTO - STESSO TRACCIATO DI FGCHIST,   
008200      *        ORDINATO PER NOME TEST ASCENDENTE                  
008300       SD  SRTWK1.                                                
008400           COPY FGCHIST.                                          
008500      *                                                           
008600      *        TRACCIATO GREZZO DELL'OUTPUT ORDINATO, LETTO INTO  
008700      *        FGB-HIST-REC (CAMPI DI FGCHIST) IN                 
008800      *        ELABORA-STATISTICHE                                
008900       FD  SRTOUT                                                 
009000           RECORDING MODE IS F.                                   
009100       01  FGB-SRTOUT-REC-FD           PIC X(185).                
009200      *----------------------------------------------------------*
009300       WORKING-STORAGE SECTION.
009500      *----------------------------------------------------------*
009600      *        NUMERO DI RUN-ID DISTINTI (TABELLA LINEARE PIU'    
009700      *        SOTTO) - CONTATORE DI LAVORO, NON GLI SERVE UN     
009800      *        GRUPPO 01                                          
009900       77  WS-RUNID-DISTINTI            PIC 9(05) COMP   VALUE 0. 
010000      *----------------------------------------------------------*
010100      *        FGCERR - AREA COMUNE DI DIAGNOSTICA PER FATAL-ERROR
010200           COPY FGCERR.                                           
010300      *----------------------------------------------------------*
010400      *        STATI DI FILE AGGIORNATI DOPO OGNI OPEN/READ/CLOSE 
010500       01  WS-FILE-STATUS.                                        
010600      *           STATO DI HISTFIL (LETTO SOLO INDIRETTAMENTE VIA 
010700      *           SORT)                                           
010800           05  WS-FS-HIST               PIC X(02) VALUE '00'.     
010900      *           STATO DI SRTOUT, CONTROLLATO IN                 
011000      *           ELABORA-STATISTICHE                             
011100           05  WS-FS-SRT1               PIC X(02) VALUE '00'.     
011200           05  FILLER                   PIC X(02) VALUE SPACES.   
011300      *----------------------------------------------------------*
011400      *        SWITCH DEL CICLO PRINCIPALE E DEL PRIMO RECORD     
011500       01  WS-SWITCHES.                                           
011600           05  WS-EOF-SRT1              PIC X(01) VALUE 'N'.      
011700      *              ACCESA DALLA READ AT END SU SRTOUT           
011800               88  FIM-SRT1                    VALUE 'Y'.         
011900           05  WS-PRIMO-RECORD          PIC X(01) VALUE 'Y'.      
012000      *              VERA SOLO AL PRIMO RECORD, SERVE A CONTARE IL
012100      *              PRIMO NOME TEST COME DISTINTO                
012200               88  PRIMO-RECORD                VALUE 'Y'.         
012300           05  FILLER                   PIC X(02) VALUE SPACES.   
012400      *----------------------------------------------------------*
012500      *        I DUE CONTATORI DI RIEPILOGO SU GRUPPO RICHIESTI   
012600      *        DALLO SPEC                                         
012700       01  WS-CONTATORI.                                          
012800      *           NUMERO TOTALE DI RECORD RISULTATO NELLO STORICO 
012900           05  WS-TOT-RECORD            PIC 9(07) COMP-3 VALUE 0. 
013000      *           NUMERO DI NOMI TEST DISTINTI (CONTROL BREAK SU  
013100      *           HIST-FULL-NAME NELLO STORICO ORDINATO)          
013200           05  WS-NOMI-DISTINTI         PIC 9(07) COMP-3 VALUE 0. 
013300           05  FILLER                   PIC X(05) VALUE SPACES.   
013400      *----------------------------------------------------------*
013500      *        NOME TEST DEL RECORD PRECEDENTE, PER IL CONTROL    
013600      *        BREAK                                              
013700      *        (STESSA LARGHEZZA DI HIST-FULL-NAME IN FGCHIST)    
013800       01  WS-PREV-NAME                 PIC X(61) VALUE SPACES.   
013900      *----------------------------------------------------------*
014000      *   TABELLA DEI RUN-ID DISTINTI INCONTRATI NELLO STORICO    
014100      *----------------------------------------------------------*
014200       01  WS-RUNID-TABLE.                                        
014300      *           500 SLOT FISSI (ESPANSO DA 100 NEL 1993, FIX    
014400      *           143) -                                          
014500      *           LA RICERCA CERCA-RUNID SCANDISCE FINO AL PRIMO  
014600      *           MATCH                                           
014700           05 WS-RUNID-ENTRY OCCURS 500 TIMES INDEXED BY          
014800           WS-RUNID-IDX.                                          
014900      *              IDENTIFICATIVO DI RUN CI (STESSO FORMATO DI  
015000      *              HIST-RUN-ID IN FGCHIST)                      
015100               10  WS-RUNID-VALORE      PIC X(20).                
015200           05  FILLER                   PIC X(02) VALUE SPACES.   
015300      *----------------------------------------------------------*
015400      *        ACCESO DA CERCA-RUNID QUANDO IL RUN-ID E' GIA' IN  
015500      *        TABELLA                                            
015600       01  WS-TROVATO-SW                PIC X(01) VALUE 'N'.      
015700      *           RIAZZERATO A 'N' AD OGNI CHIAMATA DI            
015800      *           ACCUMULA-RUNID                                  
015900           88  RUNID-TROVATO                   VALUE 'Y'.         
016000      *----------------------------------------------------------*
016100      *   VISTE DI TRACCIA PER IL DISPLAY DI DEBUG (UPSI-0)       
016200      *----------------------------------------------------------*
016300      *        VISTA EDITATA/BYTE DEL TOTALE RECORD, SOLO DEBUG   
016400       01  WS-TOT-EDIT                  PIC ZZZZZZ9.              
016500       01  FILLER REDEFINES WS-TOT-EDIT.                          
016600      *           VISTA BYTE PER BYTE, SOLO DEBUG                 
016700           05  WS-TOT-BYTE              PIC X(07).                
016800      *                                                           
016900      *        DATA DI SISTEMA, SCOMPOSTA SOLO PER LA TRACCIA DI  
017000      *        DEBUG                                              
017100      *        SCOMPOSTA PER LA SOLA DISPLAY DI TRACCIA, NON ENTRA
017200      *        NEI TRE CONTATORI DI RIEPILOGO                     
017300       01  WS-DATE-AREA                 PIC 9(08) VALUE 0.        
017400       01  WS-DATE-AREA-X REDEFINES WS-DATE-AREA.                 
017500      *           SECOLO E ANNO                                   
017600           05  WS-DT-CCYY                PIC 9(04).               
017700      *           MESE                                            
017800           05  WS-DT-MM                  PIC 9(02).               
017900      *           GIORNO                                          
018000           05  WS-DT-DD                  PIC 9(02).               
018100      *----------------------------------------------------------*
018200      *   VISTA DI TRACCIA DEL CONTATORE RUN-ID DISTINTI (DEBUG)  
018300      *----------------------------------------------------------*
018400       01  WS-RUNID-EDIT                 PIC ZZZZ9.               
018500       01  FILLER REDEFINES WS-RUNID-EDIT.                        
018600      *           VISTA BYTE PER BYTE, SOLO DEBUG                 
018700           05  WS-RUNID-EDIT-BYTE        PIC X(05).               
018800      *----------------------------------------------------------*
018900      *   RIGA DI STAMPA (DISPLAY) DEL RIEPILOGO STATISTICO       
019000      *----------------------------------------------------------*
019100      *----------------------------------------------------------*
019200      *   RIGHE DI DISPLAY DEL RIEPILOGO STATISTICO               
019300      *   (STAMPA-RIEPILOGO)                                      
019400      *----------------------------------------------------------*
019500      *        RIGA 1 - TOTALE RECORD STORICO (OGNI ESITO, OGNI   
019600      *        RUN)                                               
019700       01  FGB040-RIGA1.                                          
019800           05  FILLER                    PIC X(25)                
019900                   VALUE 'TOTAL RESULT RECORDS ... '.             
020000      *           VIRGOLA DELLE MIGLIAIA (FIX 2015-08-06, TICKET  
020100      *           429)                                            
020200           05  R1-VALORE                 PIC ZZZ,ZZ9.             
020300      *                                                           
020400      *        RIGA 2 - NOMI TEST DISTINTI VISTI NELLO STORICO    
020500       01  FGB040-RIGA2.                                          
020600           05  FILLER                    PIC X(25)                
020700                   VALUE 'DISTINCT TEST NAMES .... '.             
020800           05  R2-VALORE                 PIC ZZZZZZ9.             
020900      *                                                           
021000      *        RIGA 3 - RUN-ID DISTINTI VISTI NELLO STORICO       
021100       01  FGB040-RIGA3.                                          
021200           05  FILLER                    PIC X(25)                
021300                   VALUE 'DISTINCT RUN-IDS ....... '.             
021400           05  R3-VALORE                 PIC ZZZZZ9.              
021500      *----------------------------------------------------------*
021600      *   PROCEDURE DIVISION - ORDINA LO STORICO, LO SCANDISCE UNA
021700      *   VOLTA ACCUMULANDO I TRE CONTATORI, STAMPA IL RIEPILOGO  
021800      *----------------------------------------------------------*
021900       PROCEDURE DIVISION.                                        
022000      *==========================================================*
022100       INIZIO-MAIN.                                               
022200      *        DATA DI SISTEMA, SOLO PER LA TRACCIA DI DEBUG SOTTO
022300           ACCEPT WS-DATE-AREA FROM DATE YYYYMMDD.                
022400           IF SW-TRACE-ON                                         
022500              DISPLAY 'FGBT040 RUN DATE: ' WS-DATE-AREA           
022600           END-IF.                                                
022700      *        ORDINA LO STORICO PER NOME TEST (NECESSARIO PER IL 
022800      *        CONTROL BREAK SUI NOMI DISTINTI)                   
022900           PERFORM ORDINA-STORICO       THRU ORDINA-STORICO-EX.   
023000      *        UN SOLO PASSAGGIO SULLO STORICO ORDINATO CHE       
023100      *        ACCUMULA                                           
023200      *        I TRE CONTATORI DI RIEPILOGO                       
023300           PERFORM ELABORA-STATISTICHE THRU                       
023400           ELABORA-STATISTICHE-EX.                                
023500      *        DISPLAY DEI TRE CONTATORI SUL SYSOUT               
023600           PERFORM STAMPA-RIEPILOGO     THRU STAMPA-RIEPILOGO-EX. 
023700           STOP RUN.                                              
023800      *----------------------------------------------------------*
023900      *        ESEGUITO UNA VOLTA SOLA, ALL'AVVIO DEL PROGRAMMA   
024000       ORDINA-STORICO.                                            
024100      *        SORT VERB A DUE PASSI - USING LEGGE HISTFIL GREZZO,
024200      *        GIVING SCRIVE SRTOUT GIA' ORDINATO PER NOME TEST   
024300           SORT SRTWK1                                            
024400               ON ASCENDING KEY HIST-FULL-NAME                    
024500               USING HISTFIL                                      
024600               GIVING SRTOUT.                                     
024700           IF SORT-RETURN NOT = 0                                 
024800      *           SORT-RETURN DIVERSO DA ZERO - SPAZIO WORK       
024900      *           INSUFFICIENTE O STORICO VUOTO/DANNEGGIATO       
025000              MOVE 'ORDINA-STORICO' TO ERR-PARAGRAPH              
025100              MOVE 'SRTWK1'         TO ERR-FILE-NAME              
025200              MOVE '  '             TO ERR-FILE-STATUS            
025300              MOVE 'SORT OF HISTFIL FAILED' TO ERR-DESCRIPTION    
025400              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
025500           END-IF.                                                
025600       ORDINA-STORICO-EX.                                         
025700      *        RITORNA A INIZIO-MAIN, CHE ENTRA NEL PASSAGGIO DI  
025800      *        CONTEGGIO SOTTO                                    
025900           EXIT.                                                  
026000      *----------------------------------------------------------*
026100      *   ELABORA-STATISTICHE - UN PASSAGGIO SULLO STORICO        
026200      *   ORDINATO                                                
026300      *----------------------------------------------------------*
026400       ELABORA-STATISTICHE.                                       
026500      *        SRTOUT E' L'OUTPUT DEL SORT PRECEDENTE, GIA' IN    
026600      *        ORDINE DI NOME TEST                                
026700           OPEN INPUT SRTOUT.                                     
026800           IF WS-FS-SRT1 NOT = '00'                               
026900              MOVE 'ELABORA-STATISTICHE' TO ERR-PARAGRAPH         
027000              MOVE 'SRTOUT'              TO ERR-FILE-NAME         
027100              MOVE WS-FS-SRT1            TO ERR-FILE-STATUS       
027200              MOVE 'OPEN INPUT SRTOUT FAILED' TO ERR-DESCRIPTION  
027300              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
027400           END-IF.                                                
027500                                                                  
027600      *        PRIMA LETTURA "AD APERTURA" CHE ALIMENTA IL CICLO  
027700           READ SRTOUT INTO FGB-HIST-REC                          
027800               AT END MOVE 'Y' TO WS-EOF-SRT1                     
027900           END-READ.                                              
028000      *        UNA ITERAZIONE PER RECORD, FINO A FINE FILE        
028100           PERFORM CONTA-UN-RECORD THRU CONTA-UN-RECORD-EX        
028200                   UNTIL FIM-SRT1.                                
028300                                                                  
028400           CLOSE SRTOUT.                                          
028500       ELABORA-STATISTICHE-EX.                                    
028600      *        RITORNA A INIZIO-MAIN, CHE PASSA ALLA STAMPA DEL   
028700      *        RIEPILOGO FINALE                                   
028800           EXIT.                                                  
028900      *                                                           
029000      *        ESEGUITO UNA VOLTA PER OGNI RECORD DI SRTOUT       
029100       CONTA-UN-RECORD.                                           
029200      *        CONTEGGIO GREZZO, UN'UNITA' PER OGNI RECORD LETTO  
029300           ADD 1 TO WS-TOT-RECORD.                                
029400      *        CONTROL BREAK SUL NOME TEST: SE CAMBIA RISPETTO AL 
029500      *        RECORD PRECEDENTE (O E' IL PRIMO RECORD IN         
029600      *        ASSOLUTO)                                          
029700      *        E' UN NUOVO NOME DISTINTO                          
029800           IF PRIMO-RECORD OR HIST-FULL-NAME NOT = WS-PREV-NAME   
029900              ADD 1 TO WS-NOMI-DISTINTI                           
030000              MOVE 'N' TO WS-PRIMO-RECORD                         
030100           END-IF.                                                
030200      *        SALVA IL NOME CORRENTE PER IL CONFRONTO DEL        
030300      *        PROSSIMO                                           
030400           MOVE HIST-FULL-NAME TO WS-PREV-NAME.                   
030500      *        IL RUN-ID NON E' PARTE DELLA CHIAVE DI ORDINAMENTO,
030600      *        VA ACCUMULATO SEPARATAMENTE IN UNA TABELLA LINEARE 
030700           PERFORM ACCUMULA-RUNID THRU ACCUMULA-RUNID-EX.         
030800                                                                  
030900      *        LETTURA SEGUENTE PER LA PERFORM UNTIL IN           
031000      *        ELABORA-STATISTICHE                                
031100           READ SRTOUT INTO FGB-HIST-REC                          
031200               AT END MOVE 'Y' TO WS-EOF-SRT1                     
031300           END-READ.                                              
031400       CONTA-UN-RECORD-EX.                                        
031500      *        RITORNA ALLA PERFORM UNTIL IN ELABORA-STATISTICHE, 
031600      *        CHE TESTA FIM-SRT1 PER DECIDERE SE CONTINUARE      
031700           EXIT.                                                  
031800      *                                                           
031900      *----------------------------------------------------------*
032000      *   ACCUMULA-RUNID - AGGIUNGE IL RUN-ID ALLA TABELLA DEI    
032100      *                    RUN-ID DISTINTI SE NON GIA' PRESENTE   
032200      *----------------------------------------------------------*
032300       ACCUMULA-RUNID.                                            
032400      *        RICERCA LINEARE NELLA TABELLA DEI RUN-ID GIA' VISTI
032500           MOVE 'N' TO WS-TROVATO-SW.                             
032600           IF WS-RUNID-DISTINTI > 0                               
032700              SET WS-RUNID-IDX TO 1                               
032800      *           CERCA-RUNID SI ARRESTA AL PRIMO MATCH (FIX 418) 
032900      *           -                                               
033000      *           NON SCANDISCE PIU' TUTTI I 500 SLOT AD OGNI     
033100      *           RECORD                                          
033200              PERFORM CERCA-RUNID THRU CERCA-RUNID-EX             
033300                      UNTIL WS-RUNID-IDX > WS-RUNID-DISTINTI      
033400                         OR RUNID-TROVATO                         
033500           END-IF.                                                
033600      *        RUN-ID NUOVO E TABELLA NON PIENA - LO AGGIUNGE IN  
033700      *        CODA                                               
033800           IF NOT RUNID-TROVATO AND WS-RUNID-DISTINTI < 500       
033900              ADD 1 TO WS-RUNID-DISTINTI                          
034000              SET WS-RUNID-IDX TO WS-RUNID-DISTINTI               
034100              MOVE HIST-RUN-ID TO WS-RUNID-VALORE(WS-RUNID-IDX)   
034200           END-IF.                                                
034300       ACCUMULA-RUNID-EX.                                         
034400      *        RITORNA A CONTA-UN-RECORD PER LA LETTURA DEL RECORD
034500      *        SUCCESSIVO                                         
034600           EXIT.                                                  
034700      *                                                           
034800      *        CONFRONTA UNO SLOT DELLA TABELLA COL RUN-ID        
034900      *        CORRENTE                                           
035000       CERCA-RUNID.                                               
035100           IF WS-RUNID-VALORE(WS-RUNID-IDX) = HIST-RUN-ID         
035200              MOVE 'Y' TO WS-TROVATO-SW                           
035300           ELSE                                                   
035400      *           NESSUN MATCH IN QUESTO SLOT, PASSA AL SUCCESSIVO
035500              SET WS-RUNID-IDX UP BY 1                            
035600           END-IF.                                                
035700       CERCA-RUNID-EX.                                            
035800      *        RITORNA ALLA PERFORM UNTIL IN ACCUMULA-RUNID, CHE  
035900      *        TESTA WS-RUNID-IDX E RUNID-TROVATO PER DECIDERE SE 
036000      *        CONTINUARE LA RICERCA O FERMARSI                   
036100           EXIT.                                                  
036200      *----------------------------------------------------------*
036300      *   STAMPA-RIEPILOGO - DISPLAY DEI TRE CONTATORI FINALI     
036400      *----------------------------------------------------------*
036500       STAMPA-RIEPILOGO.                                          
036600      *        MUOVE I TRE CONTATORI NELLE RISPETTIVE RIGHE       
036700      *        EDITATE                                            
036800           MOVE WS-TOT-RECORD     TO R1-VALORE.                   
036900           MOVE WS-NOMI-DISTINTI  TO R2-VALORE.                   
037000           MOVE WS-RUNID-DISTINTI TO R3-VALORE.                   
037100      *        TRE DISPLAY SUL SYSOUT, UNA PER CONTATORE          
037200           DISPLAY FGB040-RIGA1.                                  
037300           DISPLAY FGB040-RIGA2.                                  
037400           DISPLAY FGB040-RIGA3.                                  
037500                                                                  
037600      *        VISTA DI TRACCIA DEL CONTATORE RUN-ID, SOLO DEBUG  
037700           MOVE WS-RUNID-DISTINTI TO WS-RUNID-EDIT.               
037800           IF SW-TRACE-ON                                         
037900              DISPLAY 'FGBT040 RUN-ID COUNT BYTES: '              
038000                      WS-RUNID-EDIT-BYTE                          
038100           END-IF.                                                
038200       STAMPA-RIEPILOGO-EX.                                       
038300      *        RITORNA A INIZIO-MAIN, CHE FA SUBITO STOP RUN      
038400           EXIT.                                                  
038500      *----------------------------------------------------------*
038600      *   FATAL-ERROR - ERRORE GRAVE, DISPLAY E ABEND DEL JOB     
038700      *----------------------------------------------------------*
038800      *        RAGGIUNTO SOLO TRAMITE PERFORM DA UN ALTRO         
038900      *        PARAGRAFO                                          
039000       FATAL-ERROR.                                               
039100      *        PARAGRAFO COMUNE DI ABEND PER QUALSIASI OPEN O SORT
039200      *        FALLITO IN QUESTO PROGRAMMA                        
039300           MOVE 'FGBT040' TO ERR-PROGRAM.                         
039400      *        BANNER DI ERRORE, STESSO FORMATO DEGLI ALTRI       
039500      *        PROGRAMMI                                          
039600           DISPLAY '****************************************'.    
039700           DISPLAY '* FGBT040 - FATAL ERROR                 *'.   
039800           DISPLAY '****************************************'.    
039900      *        NOME PROGRAMMA E PARAGRAFO IN CUI E' SCATTATO      
040000      *        L'ERRORE                                           
040100           DISPLAY 'PROGRAM .... ' ERR-PROGRAM.                   
040200           DISPLAY 'PARAGRAPH .. ' ERR-PARAGRAPH.                 
040300      *        FILE E FILE STATUS CHE HANNO CAUSATO L'ABEND       
040400           DISPLAY 'FILE ....... ' ERR-FILE-NAME.                 
040500           DISPLAY 'STATUS ..... ' ERR-FILE-STATUS.               
040600      *        DESCRIZIONE LIBERA IMPOSTATA DAL PARAGRAFO         
040700      *        CHIAMANTE                                          
040800           DISPLAY 'DESCRIPTION  ' ERR-DESCRIPTION.               
040900      *        RETURN-CODE 16 SEGNALA ALLO SCHEDULER UN ABEND     
041000      *        GRAVE                                              
041100           MOVE 16 TO RETURN-CODE.                                
041200           STOP RUN.                                              
041300       FATAL-ERROR-EX.                                            
041400      *        NON RAGGIUNTO NORMALMENTE - FATAL-ERROR FA STOP RUN
041500           EXIT.                                                  
