000100      *==========================================================*
000200      *    F G C F L K Y - F L A K Y - R E S U L T R E C O R D *  
000300      *==========================================================*
000400      *   TRACCIATO RECORD DI OUTPUT DELLA FASE DI DETECTION.     
000500      *   SCRITTO DA FGBT020, LETTO DA FGBT030.                   
000600      *-----------------------------------------------------------
000700      *   CHANGE LOG                                              
000800      *                                                           
000900      *   --------------------------------------------------------
001000      *   1989-03-13  RFV  018  ORIGINAL LAYOUT                   
001100      *   1993-05-04 DNT 141 ADDED FLKY-RERUNS AND FLKY-COST-USD  
001200      *   FOR MONTHLY CI WASTE TOTAL ON THE REPORT                
001300      *==========================================================*
001400       01  FGB-FLKY-REC.                                          
001500           05  FLKY-TEST-NAME           PIC X(61).                
001600           05  FLKY-FLIP-RATE           PIC V999.                 
001700           05  FLKY-RUN-COUNT           PIC 9(05).                
001800           05  FLKY-FAIL-COUNT          PIC 9(05).                
001900           05  FLKY-ROOT-CAUSE          PIC X(17).                
002000           05  FLKY-RERUNS              PIC 9(05).                
002100           05  FLKY-COST-USD            PIC 9(05)V99.             
002200           05  FILLER                   PIC X(02) VALUE SPACES.   
