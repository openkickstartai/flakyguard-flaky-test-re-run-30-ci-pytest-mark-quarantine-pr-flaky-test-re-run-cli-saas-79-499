000100      *==========================================================*
000200      *                      **- FGYCOSTS -**                   **
000300      *==========================================================*
000400      ** PRODOTTO   : FLAKYGUARD - ANALISI TEST INSTABILI **      
000500      ** FUNZIONE : ROUTINE DI SERVIZIO - ATTRIBUZIONE COSTO CI **
000600      ** TIPO       : SUBPROGRAM (CALLED, NO FILES)             **
000700      *==========================================================*
000800      ** IL PROGRAMMA RICEVE IL NUMERO DI RI-ESECUZIONI ATTRIBUITE
000900      ** AD UN TEST INSTABILE, I MINUTI MEDI DI RI-ESECUZIONE E LA
001000      ** TARIFFA CI AL MINUTO, E RESTITUISCE IL COSTO MENSILE IN  
001100      ** USD.                                                     
001200      *==========================================================*
001300       IDENTIFICATION DIVISION.                                   
001400       PROGRAM-ID.     FGYCOSTS.                                  
001500       AUTHOR.         D NARDI TONELLI.                           
001600       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
001700       DATE-WRITTEN.   1993-05-04.                                
001800       DATE-COMPILED.                                             
001900       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
002000      *----------------------------------------------------------*
002100      *                   C H A N G E   L O G                *    
002200      *----------------------------------------------------------*
002300      * 1993-05-04 DNT 141 ORIGINAL VERSION - LINEAR COST FORMULA DNT141  
002400      * 1993-06-11 DNT 144 ROUNDED TO TWO DECIMALS, WAS TRUNCATINGDNT144  
002500      *                       AND UNDER-REPORTING MONTHLY CI WASTE
002600      * 1998-11-30  CMP  204  Y2K REVIEW - NO DATE FIELDS PRESENT,CMP204  
002700      *                       NO CHANGE REQUIRED                  
002800      * 2004-09-14 PLR 319 ADDED DEFENSIVE ZEROISE OF RESULT      PLR319  
002900      * BEFORE                                                    
003000      *                       COMPUTE (QA TICKET 2291 FOLLOW-UP)  
003100      * 2008-01-23 SGV 361 CI-RATE NOW VALIDATED NON-ZERO ON      SGV361  
003200      * ENTRY,                                                    
003300      *                       CALLER WAS PASSING AN UNINITIALISED 
003400      *                       RATE                                
003500      *                       ON THE FIRST TEST OF A FRESH RUN    
003600      * 2013-10-02 MGR 412 COMMENT CLEANUP TO MATCH THE REST OF   MGR412  
003700      * THE                                                       
003800      *                       SUBSYSTEM, NO LOGIC CHANGE          
003900      *----------------------------------------------------------*
004000       ENVIRONMENT DIVISION.                                      
004100       CONFIGURATION SECTION.                                     
004200       SPECIAL-NAMES.                                             
004300           UPSI-0 IS SW-TRACE-ON.                                 
004400      *----------------------------------------------------------*
004500       DATA DIVISION.                                             
004600       WORKING-STORAGE SECTION.                                   
004700      *----------------------------------------------------------*
004800      *   WS-COSTANTI-FLAG - ETICHETTA DI PROGRAMMA PER IL DUMP DI
004900      *   ABEND (COMPARE NEL CORE DUMP SE LA SUBROUTINE VA IN     
005000      *   LOOP)                                                   
005100      *----------------------------------------------------------*
005200       01  WS-COSTANTI-FLAG.                                      
005300      *        NOME PROGRAMMA, SOLO A SCOPO DIAGNOSTICO           
005400           05 WS-FGYCOSTS PIC X(08) VALUE 'FGYCOSTS'.             
005500           05  FILLER                   PIC X(02) VALUE SPACES.   
005600      *----------------------------------------------------------*
005700      *   CAMPI DI LAVORO PER IL CALCOLO INTERMEDIO (NON          
005800      *   ARROTONDATO) - UN SOLO CALCOLO ALLA VOLTA, NON GLI      
005900      *   SERVE UN GRUPPO 01                                      
006000      *----------------------------------------------------------*
006100      *        MINUTI TOTALI DI RI-ESECUZIONE ATTRIBUITI AL TEST  
006200      *        NEL                                                
006300      *        MESE (RERUNS * MINUTI MEDI), TENUTO IN COMP-3      
006400      *        PERCHE'                                            
006500      *        ENTRA NEL CALCOLO DEL COSTO A SEGUIRE              
006600       77  WS-MINUTI-TOTALI             PIC 9(08)V9(03) COMP-3.   
006700      *        IMPORTO USD NON ANCORA ARROTONDATO - LA COMPUTE    
006800      *        SUCCESSIVA LO ARROTONDA IN COST-AMOUNT-USD         
006900       77  WS-IMPORTO-GREZZO            PIC 9(07)V9(05) COMP-3.   
007000      *----------------------------------------------------------*
007200      *   VISTA DI TRACCIA PER IL DISPLAY DI DEBUG (UPSI-0)
007300      *----------------------------------------------------------*
007400      *        CAMPO EDITATO CON SEGNO DOLLARO, USATO SOLO PER IL 
007500      *        DISPLAY DI TRACCIA QUANDO UPSI-0 E' ACCESO DA JCL  
007600       01  WS-IMPORTO-EDIT              PIC $ZZZ9.99.             
007700       01  FILLER REDEFINES WS-IMPORTO-EDIT.                      
007800      *        STESSO CAMPO VISTO BYTE PER BYTE PER LA DISPLAY    
007900           05  WS-IMP-BYTE              PIC X(08).                
008000      *----------------------------------------------------------*
008100      *   VISTA ALTERNATIVA DEI MINUTI TOTALI (SEPARAZIONE        
008200      *   ORE/MINUTI)                                             
008300      *----------------------------------------------------------*
008400       01  WS-MINUTI-HHMM.                                        
008500      *        QUOZIENTE DELLA DIVISIONE DEI MINUTI TOTALI PER 60,
008600      *        USATO SOLO PER IL DISPLAY DI TRACCIA IN ORE/MINUTI 
008700           05  WS-MM-ORE                PIC 9(05)V9(03) COMP-3.   
008800      *        RESTO DELLA DIVISIONE (I MINUTI ENTRO L'ORA)       
008900           05  WS-MM-RESTO              PIC 9(03)V9(03) COMP-3.   
009000       01  WS-MINUTI-HHMM-X REDEFINES WS-MINUTI-HHMM.             
009100      *        VISTA BYTE PER BYTE DELLA COPPIA ORE/MINUTI        
009200           05  WS-MM-BYTES              PIC X(09).                
009300      *----------------------------------------------------------*
009400      *   VISTA ALTERNATIVA DEL CAMPO RERUNS (CIFRA PER CIFRA,    
009500      *   DEBUG)                                                  
009600      *----------------------------------------------------------*
009700       01  WS-RERUNS-COPY               PIC 9(05).                
009800       01  WS-RERUNS-COPY-X REDEFINES WS-RERUNS-COPY.             
009900      *        VISTA BYTE PER BYTE DI COST-RERUNS IN INGRESSO,    
010000      *        UTILE PER VERIFICARE CHE IL CALLER NON PASSI SPAZI 
010100           05  WS-RERUNS-BYTE           PIC X(05).                
010200      *----------------------------------------------------------*
010300       LINKAGE SECTION.                                           
010400           COPY FGCCOST.                                          
010500      *----------------------------------------------------------*
010600       PROCEDURE DIVISION USING FGB-COST-AREA.                    
010700      *==========================================================*
010800       INIZIO-FGYCOSTS.                                           
010900      *        AZZERA IL RISULTATO PER IL CALLER PRIMA DI         
011000      *        QUALSIASI                                          
011100      *        CALCOLO (TICKET 2291 - VEDI CHANGE LOG SOPRA)      
011200           MOVE 0 TO COST-AMOUNT-USD.                             
011300      *        AZZERA ANCHE I CAMPI DI LAVORO INTERNI, LA         
011400      *        SUBROUTINE                                         
011500      *        VIENE RICHIAMATA UNA VOLTA PER OGNI TEST INSTABILE 
011600           MOVE 0 TO WS-MINUTI-TOTALI.                            
011700           MOVE 0 TO WS-IMPORTO-GREZZO.                           
011800                                                                  
011900      *        COPIA LOCALE DEI RERUN IN INGRESSO, SOLO PER LA    
012000      *        TRACCIA                                            
012100           MOVE COST-RERUNS TO WS-RERUNS-COPY.                    
012200           IF SW-TRACE-ON                                         
012300      *           STAMPA DI DEBUG ATTIVATA DA UPSI-0 IN JCL       
012400              DISPLAY 'FGYCOSTS RERUNS IN: ' WS-RERUNS-BYTE       
012500           END-IF.                                                
012600                                                                  
012700      *        FIX 2008-01-23, TICKET 361 - IL CHIAMANTE (FGBT020)
012800      *        SU                                                 
012900      *        ALCUNI RUN PASSAVA COST-CI-RATE NON ANCORA         
013000      *        INIZIALIZZATO                                      
013100      *        SUL PRIMO TEST INSTABILE DEL RUN; SE LA TARIFFA    
013200      *        ARRIVA                                             
013300      *        A ZERO NON SI CALCOLA NULLA, SI SEGNALA SOLO IN    
013400      *        TRACCIA                                            
013500           IF COST-CI-RATE = ZERO                                 
013600              IF SW-TRACE-ON                                      
013700                 DISPLAY 'FGYCOSTS WARNING - CI-RATE IS ZERO ON   
013800                 ENTRY'                                           
013900              END-IF                                              
014000           ELSE                                                   
014100      *        CALCOLA I MINUTI TOTALI PERSI, POI IL COSTO IN USD 
014200              PERFORM CALCOLA-MINUTI  THRU CALCOLA-MINUTI-EX      
014300              PERFORM CALCOLA-IMPORTO THRU CALCOLA-IMPORTO-EX     
014400           END-IF.                                                
014500                                                                  
014600       FINE-FGYCOSTS.                                             
014700      *        RITORNA AL CHIAMANTE (FGBT020) CON COST-AMOUNT-USD 
014800      *        GIA' POPOLATO NELLA LINKAGE SECTION                
014900           GOBACK.                                                
015000      *----------------------------------------------------------*
015100      *   CALCOLA-MINUTI - MINUTI TOTALI DI RI-ESECUZIONE DEL MESE
015200      *----------------------------------------------------------*
015300       CALCOLA-MINUTI.                                            
015400      *        MINUTI TOTALI = NUMERO DI RI-ESECUZIONI ATTRIBUITE 
015500      *        AL                                                 
015600      *        TEST NEL MESE MOLTIPLICATO PER I MINUTI MEDI DI    
015700      *        OGNI                                               
015800      *        RI-ESECUZIONE (ENTRAMBI PASSATI DAL CHIAMANTE      
015900      *        FGBT020)                                           
016000           COMPUTE WS-MINUTI-TOTALI =                             
016100                   COST-RERUNS * COST-RERUN-MINUTES.              
016200                                                                  
016300      *        SCOMPONE I MINUTI IN ORE/MINUTI SOLO PER LA        
016400      *        TRACCIA,                                           
016500      *        IL CALCOLO DEL COSTO USA WS-MINUTI-TOTALI TAL QUALE
016600           DIVIDE WS-MINUTI-TOTALI BY 60                          
016700                   GIVING WS-MM-ORE                               
016800                   REMAINDER WS-MM-RESTO.                         
016900           IF SW-TRACE-ON                                         
017000              DISPLAY 'FGYCOSTS MINUTES VIEW: ' WS-MM-BYTES       
017100           END-IF.                                                
017200       CALCOLA-MINUTI-EX.                                         
017300           EXIT.                                                  
017400      *----------------------------------------------------------*
017500      *   CALCOLA-IMPORTO - COSTO IN USD, ARROTONDATO A DUE       
017600      *   DECIMALI                                                
017700      *----------------------------------------------------------*
017800       CALCOLA-IMPORTO.                                           
017900      *        IMPORTO GREZZO = MINUTI TOTALI PER LA TARIFFA CI AL
018000      *        MINUTO (COST-CI-RATE), ANCORA SENZA ARROTONDAMENTO 
018100           COMPUTE WS-IMPORTO-GREZZO =                            
018200                   WS-MINUTI-TOTALI * COST-CI-RATE.               
018300      *        ARROTONDA A DUE DECIMALI NEL CAMPO DI RITORNO AL   
018400      *        CHIAMANTE (FIX DEL 1993-06-11, VEDI CHANGE LOG)    
018500           COMPUTE COST-AMOUNT-USD ROUNDED =                      
018600                   WS-IMPORTO-GREZZO.                             
018700                                                                  
018800      *        PREPARA LA VISTA EDITATA SOLO PER LA TRACCIA DI    
018900      *        DEBUG                                              
019000           MOVE COST-AMOUNT-USD TO WS-IMPORTO-EDIT.               
019100           IF SW-TRACE-ON                                         
019200              DISPLAY 'FGYCOSTS AMOUNT OUT: ' WS-IMP-BYTE         
019300           END-IF.                                                
019400       CALCOLA-IMPORTO-EX.                                        
019500      *        RITORNA ALLA INIZIO-FGYCOSTS CHE HA INVOCATO QUESTO
019600      *        PARAGRAFO TRAMITE PERFORM ... THRU                 
019700           EXIT.                                                  
