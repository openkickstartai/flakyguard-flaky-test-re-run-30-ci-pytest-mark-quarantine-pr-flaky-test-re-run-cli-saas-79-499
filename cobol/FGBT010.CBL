000100      *==========================================================*
000200      *                      **- FGBT010 -**                    **
000300      *==========================================================*
000400      ** PRODOTTO    : FLAKYGUARD - ANALISI TEST INSTABILI      **
000500      ** FUNZIONE    : INGESTIONE RISULTATI TEST DI UN RUN DI CI**
000600      ** SCADENZARIO : ESEGUITO AD OGNI CHIUSURA DI RUN CI      **
000700      ** (ON-CALL)                                              **
000800      ** TABELLE/FILE: TRESIN (INPUT), HISTFIL (OUTPUT, EXTEND) **
000900      *==========================================================*
001000      ** IL PROGRAMMA LEGGE IN SEQUENZA I RECORD DI RISULTATO   **
001100      ** TEST DEL RUN CI CORRENTE, DERIVA LO STATO E IL NOME    **
001200      ** COMPLETO DEL TEST, ASSEGNA RUN-ID E SEQUENZA           **
001300      ** CRONOLOGICA, E APPENDE UN RECORD DI STORICO PER OGNI   **
001400      ** RISULTATO RICEVUTO.                                    **
001500      *==========================================================*
001600      ** NOTE OPERATIVE:                                        **
001700      ** - SE HISTFIL NON ESISTE ANCORA (PRIMO RUN SU UN        **
001800      ** AMBIENTE NUOVO) IL PRE-SCAN TERMINA SUBITO CON STATUS  **
001900      ** 05/35 E LA SEQUENZA PARTE DA ZERO - NON E' UN ERRORE.  **
002000      ** - IL RUN-ID PASSATO DAL JCL TRAMITE FGCPARM HA         **
002100      ** PRECEDENZA SU QUELLO COSTRUITO DA APRI-FILE; QUELLO    **
002200      ** COSTRUITO SERVE SOLO PER LE ESECUZIONI MANUALI SENZA   **
002300      ** PARAMETRO.                                             **
002400      ** - QUESTO PROGRAMMA NON CALCOLA NESSUNA METRICA DI      **
002500      ** INSTABILITA'; SI LIMITA A REGISTRARE I FATTI GREZZI.   **
002600      ** IL CALCOLO E' COMPITO DI FGBT020, PIU' A VALLE NELLA   **
002700      ** CATENA BATCH.                                          **
002800      *==========================================================*
002900      ** **                                                       
003000       IDENTIFICATION DIVISION.                                   
003100       PROGRAM-ID.     FGBT010.                                   
003200       AUTHOR.         R F VOSS.                                  
003300       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
003400       DATE-WRITTEN.   1989-03-06.                                
003500       DATE-COMPILED.                                             
003600       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
003700      *----------------------------------------------------------*
003800      *                   C H A N G E   L O G                *    
003900      *----------------------------------------------------------*
004000      * 1989-03-06  RFV  017  ORIGINAL VERSION - SEQUENTIAL INGESTRFV017  
004100      * 1989-03-09 RFV 018 ADDED FATAL-ERROR HANDLING ON OPEN/READRFV018  
004200      * 1991-07-22 RFV 063 HISTFIL NOW PRE-SCANNED TO RECOVER THE RFV063  
004300      *                       HIGH SEQUENCE NUMBER BEFORE EXTEND  
004400      *                       OPEN                                
004500      *                       (WAS RESETTING TO 1 EVERY RUN - BUG)
004600      * 1993-05-04 DNT 142 RUN-ID NOW BUILT FROM ACCEPT DATE/TIME DNT142  
004700      *                       WHEN NOT SUPPLIED BY THE CALLING JCL
004800      * 1998-11-30 CMP 204 Y2K REVIEW - WS-DATE-AREA EXPANDED TO  CMP204  
004900      *                       AN 8-DIGIT CCYYMMDD FIELD, WAS      
005000      *                       6-DIGIT YYMMDD                      
005100      * 2004-09-15 PLR 320 TRIMMED TRAILING BLANKS PROPERLY WHEN  PLR320  
005200      *                       BUILDING FULL-NAME (WAS PADDING WITH
005300      *                       EMBEDDED SPACES - TICKET 2294)      
005400      * 2011-06-02  MGR  403  COMMENT CLEANUP, NO LOGIC CHANGE    MGR403  
005500      * 2013-02-11 SDP 381 SKIP BLANK FILLER RECORDS FROM THE CI  SDP381  
005600      *                       FEED ON RE-READ INSTEAD OF WRITING  
005700      *                       A BLANK HISTFIL RECORD (SEE LEGGI-  
005800      *                       TRESIN)                             
005900      *----------------------------------------------------------*
006000       ENVIRONMENT DIVISION.                                      
006100       CONFIGURATION SECTION.                                     
006200       SPECIAL-NAMES.                                             
006300           UPSI-0 IS SW-TRACE-ON.                                 
006400       INPUT-OUTPUT SECTION.                                      
006500       FILE-CONTROL.                                              
006600      *        TRESIN - RISULTATI TEST DEL RUN CI CORRENTE, UN    
006700      *        RECORD PER TEST CASE, ALIMENTATO DALLA PIPELINE CI 
006800      *        (ASSEGNATO VIA DD-NAME DAL JCL DI CHIAMATA)        
006900           SELECT TRESIN   ASSIGN TO TRESIN                       
007000                            ORGANIZATION IS SEQUENTIAL            
007100                            FILE STATUS IS WS-FS-TRES.            
007200      *        HISTFIL - STORICO CUMULATIVO, APERTO PRIMA IN INPUT
007300      *        PER IL PRE-SCAN DELLA SEQUENZA E POI IN EXTEND     
007400      *        (STESSO DD-NAME USATO DA FGBT020 E FGBT040 IN      
007500      *        LETTURA)                                           
007600           SELECT HISTFIL  ASSIGN TO HISTFIL                      
007700                            ORGANIZATION IS SEQUENTIAL            
007800                            FILE STATUS IS WS-FS-HIST.            
007900      *----------------------------------------------------------*
008000       DATA DIVISION.                                             
008100       FILE SECTION.                                              
008200      *        TRACCIATO GREZZO DI TRESIN - LETTO INTO            
008300      *        FGB-TRES-REC                                       
008400      *        (CAMPI SCOMPOSTI DI FGCTRES) IN ELABORA-INPUT      
008500       FD  TRESIN                                                 
008600           RECORDING MODE IS F.                                   
008700       01  FGB-TRES-REC-FD            PIC X(150).                 
008800      *                                                           
008900      *        TRACCIATO GREZZO DI HISTFIL - SCRITTO DA           
009000      *        FGB-HIST-REC                                       
009100      *        (FGCHIST) TRAMITE WRITE ... FROM IN ELABORA-INPUT  
009200       FD  HISTFIL                                                
009300           RECORDING MODE IS F.                                   
009400       01  FGB-HIST-REC-FD            PIC X(185).                 
009500      *----------------------------------------------------------*
009600       WORKING-STORAGE SECTION.                                   
009700      *----------------------------------------------------------*
009800      *        CONTATORI/LUNGHEZZE STANDALONE DI LAVORO, USATI    
009900      *        UN SOLO PARAGRAFO ALLA VOLTA - NON GLI SERVE UN    
010000      *        GRUPPO 01                                          
010100       77  WS-HIST-ALTA-SEQ             PIC 9(09) COMP   VALUE 0. 
010200       77  WS-CLS-LEN                   PIC 9(02) COMP   VALUE 0. 
010300       77  WS-TST-LEN                   PIC 9(02) COMP   VALUE 0. 
010400      *----------------------------------------------------------*
010500      *        FGCTRES - TRACCIATO SCOMPOSTO DEL RISULTATO TEST   
010600      *        LETTO                                              
010700      *        DA TRESIN, CONDIVISO CON LA PIPELINE CI CHE LO     
010800      *        SCRIVE                                             
010900           COPY FGCTRES.                                          
011000      *        FGCHIST - TRACCIATO SCOMPOSTO DEL RECORD DI        
011100      *        STORICO,                                           
011200      *        LO STESSO LAYOUT CHE LEGGONO FGBT020 E FGBT040     
011300           COPY FGCHIST.                                          
011400      *        FGCPARM - PARAMETRI DI RUN (RUN-ID, DATA/ORA       
011500      *        CORRENTE),                                         
011600      *        VALORIZZATO IN APRI-FILE E SCRITTO NEL RECORD DI   
011700      *        STORICO                                            
011800           COPY FGCPARM.                                          
011900      *        FGCERR - AREA COMUNE DI DIAGNOSTICA PER            
012000      *        FATAL-ERROR,                                       
012100      *        STESSO LAYOUT USATO DAGLI ALTRI PROGRAMMI DEL      
012200      *        SUBSYSTEM                                          
012300           COPY FGCERR.                                           
012400      *----------------------------------------------------------*
012500      *        STATI DI FILE AGGIORNATI DOPO OGNI OPEN/READ/WRITE 
012600       01  WS-FILE-STATUS.                                        
012700      *           STATO DI TRESIN, CONTROLLATO IN APRI-FILE       
012800           05  WS-FS-TRES               PIC X(02) VALUE '00'.     
012900      *           STATO DI HISTFIL, CONTROLLATO SU OPEN E WRITE   
013000           05  WS-FS-HIST               PIC X(02) VALUE '00'.     
013100           05  FILLER                   PIC X(02) VALUE SPACES.   
013200      *----------------------------------------------------------*
013300      *        SWITCH DI FINE FILE, USATO SIA NEL PRE-SCAN DI     
013400      *        HISTFIL                                            
013500      *        CHE NEL CICLO PRINCIPALE SU TRESIN                 
013600       01  WS-SWITCHES.                                           
013700           05  WS-EOF-TRES              PIC X(01) VALUE 'N'.      
013800      *              ACCESA DALLA READ AT END, TESTATA DAI PERFORM
013900      *              UNTIL SIA IN TROVA-ALTA-SEQ CHE IN           
014000      *              INIZIO-MAIN                                  
014100               88  FIM-TRES                    VALUE 'Y'.         
014200           05  FILLER                   PIC X(01) VALUE SPACES.   
014300      *----------------------------------------------------------*
014400      *        CONTATORI DI RUN, TUTTI COMP-3 PER VELOCITA' DI    
014500      *        CALCOLO SU GRANDI VOLUMI                           
014600       01  WS-CONTATORI.                                          
014700      *           RECORD LETTI DA TRESIN IN QUESTO RUN            
014800           05  WS-REC-LETTI             PIC 9(07) COMP-3 VALUE 0. 
014900      *           RECORD SCRITTI SU HISTFIL IN QUESTO RUN         
015000           05  WS-REC-SCRITTI           PIC 9(07) COMP-3 VALUE 0. 
015100           05  FILLER                   PIC X(06) VALUE SPACES.   
015200      *----------------------------------------------------------*
015300      *   SCOMPOSIZIONE DATA ODIERNA PER IL RUN-ID E PER IL TRACE 
015400      *----------------------------------------------------------*
015500       01  WS-DATE-AREA                 PIC 9(08) VALUE 0.        
015600       01  WS-DATE-AREA-X REDEFINES WS-DATE-AREA.                 
015700      *           SECOLO E ANNO, ENTRA NEL RUN-ID COSTRUITO SOTTO 
015800           05  WS-DT-CCYY               PIC 9(04).                
015900      *           MESE                                            
016000           05  WS-DT-MM                 PIC 9(02).                
016100      *           GIORNO                                          
016200           05  WS-DT-DD                 PIC 9(02).                
016300      *----------------------------------------------------------*
016400      *   SCOMPOSIZIONE ORA ODIERNA PER IL RUN-ID E PER IL TRACE  
016500      *----------------------------------------------------------*
016600       01  WS-TIME-AREA                 PIC 9(08) VALUE 0.        
016700       01  WS-TIME-AREA-X REDEFINES WS-TIME-AREA.                 
016800      *           ORA, ENTRA NEL RUN-ID                           
016900           05  WS-TM-HH                 PIC 9(02).                
017000      *           MINUTI, ENTRANO NEL RUN-ID                      
017100           05  WS-TM-MM                 PIC 9(02).                
017200      *           SECONDI, ENTRANO NEL RUN-ID                     
017300           05  WS-TM-SS                 PIC 9(02).                
017400      *           CENTESIMI DI SECONDO, NON USATI NEL RUN-ID      
017500           05  WS-TM-CS                 PIC 9(02).                
017600      *----------------------------------------------------------*
017700      *   VISTA DI TRACCIA DELLA SEQUENZA STORICA CORRENTE (DEBUG)
017800      *----------------------------------------------------------*
017900       01  WS-SEQ-EDIT                  PIC Z(08)9.               
018000       01  FILLER REDEFINES WS-SEQ-EDIT.                          
018100      *           VISTA BYTE PER BYTE, SOLO DEBUG                 
018200           05  WS-SEQ-BYTE              PIC X(09).                
018300      *----------------------------------------------------------*
018400      *   NOTA DI PROGETTAZIONE - HISTFIL E' APERTO DUE VOLTE NEL 
018500      *   CORSO DI UN SOLO RUN: UNA PRIMA VOLTA IN INPUT, SOLO PER
018600      *   TROVARE LA SEQUENZA PIU' ALTA GIA' SCRITTA              
018700      *   (TROVA-ALTA-SEQ),                                       
018800      *   E UNA SECONDA VOLTA IN EXTEND PER L'APPEND DEI NUOVI    
018900      *   RECORD.                                                 
019000      *   NON E' POSSIBILE FARE ENTRAMBE LE COSE CON UNA SOLA OPEN
019100      *   PERCHE' QUESTA VERSIONE DEL COMPILATORE NON SUPPORTA    
019200      *   ORGANIZATION RELATIVE CON ACCESS DYNAMIC SU QUESTO FILE.
019300      *----------------------------------------------------------*
019400      *----------------------------------------------------------*
019500       PROCEDURE DIVISION.                                        
019600      *==========================================================*
019700      *        PARAGRAFO PRINCIPALE - UNICO PUNTO DI INGRESSO     
019800      *        DELLA                                              
019900      *        PROCEDURE DIVISION, ESEGUITO UNA SOLA VOLTA PER RUN
020000       INIZIO-MAIN.                                               
020100      *        RECUPERA LA SEQUENZA, ASSEGNA IL RUN-ID, APRE I    
020200      *        FILE                                               
020300           PERFORM APRI-FILE            THRU APRI-FILE-EX.        
020400      *        UNA ITERAZIONE PER OGNI RISULTATO TEST IN TRESIN   
020500      *        (FIM-TRES E' L'88-LEVEL DI WS-EOF-TRES = 'Y')      
020600           PERFORM ELABORA-INPUT        THRU ELABORA-INPUT-EX     
020700                   UNTIL FIM-TRES.                                
020800      *        CHIUSURA E DISPLAY DEI CONTATORI FINALI            
020900           PERFORM CHIUDI-FILE          THRU CHIUDI-FILE-EX.      
021000      *        CHIUDI-FILE NON RITORNA INFORMAZIONI DA TESTARE, SI
021100      *        PASSA DIRETTAMENTE ALLO STOP RUN                   
021200           STOP RUN.                                              
021300      *----------------------------------------------------------*
021400      *   APRI-FILE - RECUPERA L'ALTA SEQUENZA STORICA, ASSEGNA IL
021500      *                RUN-ID, APRE I FILE IN LETTURA ED EXTEND   
021600      *----------------------------------------------------------*
021700       APRI-FILE.                                                 
021800      *        DATA/ORA DI SISTEMA - ENTRANO SIA NEL RUN-ID CHE   
021900      *        NEI                                                
022000      *        PARAMETRI DI RUN PASSATI VIA FGCPARM               
022100      *        (ACCEPT FROM DATE YYYYMMDD RICHIEDE IL SUPPORTO Y2K
022200      *        DEL COMPILATORE, PRESENTE DA QUANDO E' STATO FATTO 
022300      *        IL REVIEW DEL 1998 - VEDI CHANGE LOG TICKET 204)   
022400           ACCEPT WS-DATE-AREA FROM DATE YYYYMMDD.                
022500           ACCEPT WS-TIME-AREA FROM TIME.                         
022600           IF SW-TRACE-ON                                         
022700      *           DISPLAY DI DEBUG, NON SCRITTO SU NESSUN FILE    
022800              DISPLAY 'FGBT010 TODAY: ' WS-DATE-AREA              
022900                      ' TIME: ' WS-TIME-AREA                      
023000           END-IF.                                                
023100                                                                  
023200      *        COSTRUISCE UN RUN-ID UNIVOCO QUANDO IL JCL NON NE  
023300      *        PASSA UNO (FIX 1993-05-04, TICKET 142)             
023400           STRING 'RUN-' DELIMITED BY SIZE                        
023500                  WS-DATE-AREA DELIMITED BY SIZE                  
023600                  '-' DELIMITED BY SIZE                           
023700                  WS-TM-HH DELIMITED BY SIZE                      
023800                  WS-TM-MM DELIMITED BY SIZE                      
023900                  WS-TM-SS DELIMITED BY SIZE                      
024000             INTO PARM-RUN-ID.                                    
024100      *        COPIA DATA/ORA ANCHE NEI CAMPI PARAMETRO VISIBILI  
024200      *        AGLI                                               
024300      *        ALTRI PROGRAMMI DEL SUBSYSTEM TRAMITE FGCPARM      
024400           MOVE WS-DATE-AREA TO PARM-CURRENT-DATE.                
024500           MOVE WS-TIME-AREA TO PARM-CURRENT-TIME.                
024600                                                                  
024700      *        APRE HISTFIL IN INPUT SOLO PER RECUPERARE LA       
024800      *        SEQUENZA                                           
024900      *        PIU' ALTA GIA' SCRITTA (FIX 1991-07-22, TICKET 063)
025000      *        -                                                  
025100      *        STATUS 05/35 SIGNIFICA "FILE NON ESISTE ANCORA", OK
025200      *        AL PRIMO RUN DI UN AMBIENTE NUOVO                  
025300           OPEN INPUT HISTFIL.                                    
025400           IF WS-FS-HIST NOT = '00' AND WS-FS-HIST NOT = '05'     
025500              AND WS-FS-HIST NOT = '35'                           
025600              MOVE 'APRI-FILE' TO ERR-PARAGRAPH                   
025700              MOVE 'HISTFIL'   TO ERR-FILE-NAME                   
025800              MOVE WS-FS-HIST  TO ERR-FILE-STATUS                 
025900              MOVE 'OPEN INPUT HISTFIL FAILED (PRE-SCAN)'         
026000                               TO ERR-DESCRIPTION                 
026100              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
026200           END-IF.                                                
026300      *        SE HISTFIL ESISTE, SCANDISCE TUTTO UNA VOLTA PER   
026400      *        TROVARE LA SEQUENZA PIU' ALTA, POI LO RICHIUDE     
026500           IF WS-FS-HIST = '00'                                   
026600              PERFORM TROVA-ALTA-SEQ THRU TROVA-ALTA-SEQ-EX       
026700                      UNTIL FIM-TRES                              
026800      *              WS-EOF-TRES E' RIUSATO ANCHE NEL PRE-SCAN DI 
026900      *              HISTFIL; VA RIAZZERATO PRIMA DI LEGGERE      
027000      *              TRESIN                                       
027100              MOVE 'N' TO WS-EOF-TRES                             
027200              CLOSE HISTFIL                                       
027300           END-IF.                                                
027400                                                                  
027500      *        TRESIN - INPUT DEL RUN CI CORRENTE. AL CONTRARIO DI
027600      *        HISTFIL, TRESIN DEVE SEMPRE ESISTERE: SE NON C'E'  
027700      *        IL                                                 
027800      *        JOB E' STATO LANCIATO SENZA INPUT E DEVE FALLIRE   
027900           OPEN INPUT TRESIN.                                     
028000           IF WS-FS-TRES NOT = '00'                               
028100              MOVE 'APRI-FILE' TO ERR-PARAGRAPH                   
028200              MOVE 'TRESIN'    TO ERR-FILE-NAME                   
028300              MOVE WS-FS-TRES  TO ERR-FILE-STATUS                 
028400              MOVE 'OPEN INPUT TRESIN FAILED' TO ERR-DESCRIPTION  
028500              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
028600           END-IF.                                                
028700                                                                  
028800      *        RIAPRE HISTFIL IN EXTEND PER APPENDERE I NUOVI     
028900      *        RECORD -                                           
029000      *        A QUESTO PUNTO IL FILE ESISTE GIA' SEMPRE (LO SI E'
029100      *        APPENA VERIFICATO SOPRA), QUINDI QUI BASTA LO      
029200      *        STATUS '00'                                        
029300           OPEN EXTEND HISTFIL.                                   
029400           IF WS-FS-HIST NOT = '00'                               
029500              MOVE 'APRI-FILE' TO ERR-PARAGRAPH                   
029600              MOVE 'HISTFIL'   TO ERR-FILE-NAME                   
029700              MOVE WS-FS-HIST  TO ERR-FILE-STATUS                 
029800              MOVE 'OPEN EXTEND HISTFIL FAILED' TO ERR-DESCRIPTION
029900              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
030000           END-IF.                                                
030100                                                                  
030200      *        PRIMA LETTURA "AD APERTURA" DI TRESIN, ALIMENTA IL 
030300      *        PERFORM UNTIL FIM-TRES IN INIZIO-MAIN              
030400           MOVE 'N' TO WS-EOF-TRES.                               
030500           PERFORM LEGGI-TRESIN        THRU LEGGI-TRESIN-EX.      
030600       APRI-FILE-EX.                                              
030700      *        RITORNA A INIZIO-MAIN                              
030800           EXIT.                                                  
030900      *                                                           
031000      *----------------------------------------------------------*
031100      *   LEGGI-TRESIN - UNICA LETTURA DI TRESIN DEL PROGRAMMA,   
031200      *        RICHIAMATA DA APRI-FILE (PRIMA LETTURA) E DA       
031300      *        ELABORA-INPUT (LETTURE SUCCESSIVE) - STESSO SCHEMA 
031400      *        A GO TO DEL CICLO LEGGI/LEGGI-EX DI RBB0020        
031500      *----------------------------------------------------------*
031600       LEGGI-TRESIN.                                              
031700      *                                                           
031800           READ TRESIN INTO FGB-TRES-REC                          
031900               AT END MOVE 'Y' TO WS-EOF-TRES                     
032000                      GO TO LEGGI-TRESIN-EX                       
032100           END-READ.                                              
032200      *        UN RECORD CON CLASSE E NOME TEST ENTRAMBI A SPAZI  
032300      *        E' UN RIGO DI RIEMPIMENTO DEL TRASMESSO CI (BUG DEL
032400      *        SISTEMA A MONTE, TICKET 381) - SI SCARTA E SI      
032500      *        RILEGGE SENZA CONTARLO FRA I RECORD ELABORATI      
032600           IF TRES-CLASS-NAME = SPACES AND TRES-TEST-NAME = SPACES
032700              GO TO LEGGI-TRESIN.                                 
032800      *                                                           
032900       LEGGI-TRESIN-EX.                                           
033000           EXIT.                                                  
033100      *                                                           
033200      *        ESEGUITO UNA VOLTA PER RECORD DURANTE IL PRE-SCAN  
033300      *        DI                                                 
033400      *        HISTFIL, SOLO PER TROVARE L'ULTIMA SEQUENZA SCRITTA
033500       TROVA-ALTA-SEQ.                                            
033600      *        USA LO STESSO SWITCH WS-EOF-TRES DEL CICLO         
033700      *        PRINCIPALE                                         
033800      *        PERCHE' IN QUESTO PUNTO TRESIN NON E' ANCORA APERTO
033900           READ HISTFIL INTO FGB-HIST-REC                         
034000               AT END MOVE 'Y' TO WS-EOF-TRES                     
034100           END-READ.                                              
034200           IF NOT FIM-TRES                                        
034300      *           L'ULTIMO RECORD LETTO HA LA SEQUENZA PIU' ALTA, 
034400      *           LO STORICO E' SEMPRE SCRITTO IN ORDINE CRESCENTE
034500              MOVE HIST-SEQ TO WS-HIST-ALTA-SEQ                   
034600      *           NESSUN ELSE: SE FIM-TRES E' GIA' VERO NON C'E'  
034700      *           NULLA DA AGGIORNARE, WS-HIST-ALTA-SEQ RESTA     
034800      *           COM'ERA                                         
034900           END-IF.                                                
035000       TROVA-ALTA-SEQ-EX.                                         
035100      *        RITORNA ALLA PERFORM UNTIL IN APRI-FILE            
035200           EXIT.                                                  
035300      *----------------------------------------------------------*
035400      *   ELABORA-INPUT - UN RECORD DI RISULTATO PER ITERAZIONE   
035500      *----------------------------------------------------------*
035600      *        ESEGUITO UNA VOLTA PER RECORD DI TRESIN            
035700       ELABORA-INPUT.                                             
035800           ADD 1 TO WS-REC-LETTI.                                 
035900      *        NOME COMPLETO (CLASSE.TEST) E STATO DERIVATI DAL   
036000      *        RECORD GREZZO PRIMA DI COSTRUIRE IL RECORD DI      
036100      *        STORICO                                            
036200           PERFORM DERIVA-NOME-COMPLETO THRU                      
036300           DERIVA-NOME-COMPLETO-EX.                               
036400           PERFORM DERIVA-STATO         THRU DERIVA-STATO-EX.     
036500                                                                  
036600      *        COPIA DURATA E MESSAGGIO DI ERRORE TAL QUALI       
036700           MOVE TRES-DURATION       TO HIST-DURATION.             
036800           MOVE TRES-ERROR-MSG      TO HIST-ERROR-MSG.            
036900      *        STESSO RUN-ID PER TUTTI I RECORD DI QUESTO RUN CI  
037000           MOVE PARM-RUN-ID         TO HIST-RUN-ID.               
037100      *        SEQUENZA CRONOLOGICA MONOTONA CHE CONTINUA DA DOVE 
037200      *        SI ERA FERMATO IL RUN PRECEDENTE (TROVA-ALTA-SEQ)  
037300           ADD 1 TO WS-HIST-ALTA-SEQ.                             
037400      *        ASSEGNA LA NUOVA SEQUENZA AL RECORD DI STORICO CHE 
037500      *        STA PER ESSERE SCRITTO                             
037600           MOVE WS-HIST-ALTA-SEQ    TO HIST-SEQ.                  
037700      *        RICOSTRUISCE LA VISTA EDITATA SOLO PER LA TRACCIA, 
037800      *        RIAZZERANDOLA PRIMA PER EVITARE RESIDUI DEL GIRO   
037900      *        PRECEDENTE                                         
038000           MOVE SPACES TO WS-SEQ-EDIT.                            
038100           MOVE WS-HIST-ALTA-SEQ    TO WS-SEQ-EDIT.               
038200           IF SW-TRACE-ON                                         
038300      *           UNA RIGA DI TRACCIA PER OGNI RECORD SCRITTO     
038400      *           QUANDO                                          
038500      *           UPSI-0 E' ACCESO - VOLUMI ALTI, USARE SOLO IN   
038600      *           TEST                                            
038700              DISPLAY 'FGBT010 WRITING SEQ: ' WS-SEQ-BYTE         
038800           END-IF.                                                
038900                                                                  
039000      *        APPENDE IL RECORD DI STORICO (HISTFIL E' APERTO    
039100      *        EXTEND)                                            
039200           WRITE FGB-HIST-REC-FD FROM FGB-HIST-REC.               
039300           IF WS-FS-HIST NOT = '00'                               
039400              MOVE 'ELABORA-INPUT' TO ERR-PARAGRAPH               
039500              MOVE 'HISTFIL'       TO ERR-FILE-NAME               
039600              MOVE WS-FS-HIST      TO ERR-FILE-STATUS             
039700              MOVE 'WRITE HISTFIL FAILED' TO ERR-DESCRIPTION      
039800              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
039900           END-IF.                                                
040000           ADD 1 TO WS-REC-SCRITTI.                               
040100                                                                  
040200      *        LETTURA SEGUENTE PER LA PERFORM UNTIL IN           
040300      *        INIZIO-MAIN                                        
040400           PERFORM LEGGI-TRESIN        THRU LEGGI-TRESIN-EX.      
040500       ELABORA-INPUT-EX.                                          
040600      *        RITORNA ALLA PERFORM UNTIL IN INIZIO-MAIN          
040700           EXIT.                                                  
040800      *                                                           
040900      *        UNISCE CLASSE E NOME TEST IN UN UNICO CAMPO,       
041000      *        TOGLIENDO                                          
041100      *        GLI SPAZI FINALI DI ENTRAMBI (FIX 2004-09-15,      
041200      *        TICKET                                             
041300      *        2294 - PRIMA LASCIAVA SPAZI INCORPORATI NEL NOME)  
041400       DERIVA-NOME-COMPLETO.                                      
041500      *        CERCA LA LUNGHEZZA SIGNIFICATIVA DEL NOME CLASSE   
041600      *        SCANDENDO DALLA FINE VERSO L'INIZIO                
041700           MOVE 30 TO WS-CLS-LEN.                                 
041800           PERFORM SCARTA-SPAZIO-CLASSE THRU                      
041900           SCARTA-SPAZIO-CLASSE-EX                                
042000                   UNTIL WS-CLS-LEN = 0                           
042100                      OR TRES-CLASS-NAME(WS-CLS-LEN:1) NOT =      
042200                      SPACE.                                      
042300      *        STESSA COSA PER IL NOME TEST                       
042400           MOVE 30 TO WS-TST-LEN.                                 
042500           PERFORM SCARTA-SPAZIO-TEST THRU SCARTA-SPAZIO-TEST-EX  
042600                   UNTIL WS-TST-LEN = 0                           
042700                      OR TRES-TEST-NAME(WS-TST-LEN:1) NOT = SPACE.
042800                                                                  
042900      *        RIPULISCE IL CAMPO DI DESTINAZIONE PRIMA DELLA     
043000      *        STRING,                                            
043100      *        CHE ALTRIMENTI LASCEREBBE RESIDUI A DESTRA DEL     
043200      *        RISULTATO                                          
043300           MOVE SPACES TO HIST-FULL-NAME.                         
043400      *        SE C'E' UN NOME CLASSE, UNISCE CLASSE.TEST;        
043500      *        ALTRIMENTI                                         
043600      *        (TEST SENZA CLASSE) USA SOLO IL NOME TEST          
043700           IF WS-CLS-LEN > 0                                      
043800      *           LE REFERENZE (1:LEN) ESCLUDONO GLI SPAZI FINALI 
043900      *           GIA' SCARTATI DA SCARTA-SPAZIO-CLASSE/TEST SOPRA
044000              STRING TRES-CLASS-NAME(1:WS-CLS-LEN) DELIMITED BY   
044100              SIZE                                                
044200                     '.' DELIMITED BY SIZE                        
044300                     TRES-TEST-NAME(1:WS-TST-LEN) DELIMITED BY    
044400                     SIZE                                         
044500                INTO HIST-FULL-NAME                               
044600              END-STRING                                          
044700           ELSE                                                   
044800              MOVE TRES-TEST-NAME TO HIST-FULL-NAME               
044900           END-IF.                                                
045000       DERIVA-NOME-COMPLETO-EX.                                   
045100      *        RITORNA A ELABORA-INPUT                            
045200           EXIT.                                                  
045300      *                                                           
045400      *        UN DECREMENTO PER ITERAZIONE DELLA PERFORM UNTIL IN
045500      *        DERIVA-NOME-COMPLETO (SCANSIONE DA DESTRA A        
045600      *        SINISTRA)                                          
045700       SCARTA-SPAZIO-CLASSE.                                      
045800           SUBTRACT 1 FROM WS-CLS-LEN.                            
045900       SCARTA-SPAZIO-CLASSE-EX.                                   
046000      *        RITORNA ALLA PERFORM UNTIL IN DERIVA-NOME-COMPLETO 
046100           EXIT.                                                  
046200      *                                                           
046300      *        STESSA LOGICA DI SCARTA-SPAZIO-CLASSE, PER IL NOME 
046400      *        TEST                                               
046500       SCARTA-SPAZIO-TEST.                                        
046600           SUBTRACT 1 FROM WS-TST-LEN.                            
046700       SCARTA-SPAZIO-TEST-EX.                                     
046800      *        RITORNA ALLA PERFORM UNTIL IN DERIVA-NOME-COMPLETO 
046900           EXIT.                                                  
047000      *                                                           
047100      *        TRADUCE IL CODICE DI STATO DI UNA LETTERA DI TRESIN
047200      *        NELLA STRINGA DI STATO A 5 CARATTERI DI HISTFIL    
047300       DERIVA-STATO.                                              
047400      *        TRES-IS-FAIL E TRES-IS-ERROR SONO 88-LEVEL DI      
047500      *        FGCTRES,                                           
047600      *        TESTATI NELL'ORDINE IN CUI LI VALUTA L'EVALUATE    
047700      *        TRUE                                               
047800           EVALUATE TRUE                                          
047900              WHEN TRES-IS-FAIL                                   
048000                 MOVE 'fail ' TO HIST-STATUS                      
048100              WHEN TRES-IS-ERROR                                  
048200                 MOVE 'error' TO HIST-STATUS                      
048300              WHEN OTHER                                          
048400      *              QUALSIASI ALTRO CODICE E' TRATTATO COME PASS 
048500                 MOVE 'pass ' TO HIST-STATUS                      
048600           END-EVALUATE.                                          
048700       DERIVA-STATO-EX.                                           
048800      *        RITORNA A ELABORA-INPUT                            
048900           EXIT.                                                  
049000      *----------------------------------------------------------*
049100      *   CHIUDI-FILE - CHIUSURA E DISPLAY DEI CONTATORI FINALI   
049200      *----------------------------------------------------------*
049300      *        CHIAMATO UNA SOLA VOLTA, DOPO LA PERFORM UNTIL EOF 
049400      *        IN INIZIO-MAIN, QUANDO TRESIN E' STATO TUTTO LETTO 
049500       CHIUDI-FILE.                                               
049600      *        TRESIN ERA APERTO INPUT, HISTFIL APERTO EXTEND     
049700           CLOSE TRESIN.                                          
049800           CLOSE HISTFIL.                                         
049900      *        CONTATORI DI FINE JOB A BENEFICIO DELL'OPERATORE   
050000      *        CHE                                                
050100      *        LEGGE IL SYSOUT - NON SONO SCRITTI SU NESSUN FILE  
050200           DISPLAY 'FGBT010 - RECORDS INGESTED .... '             
050300           WS-REC-SCRITTI.                                        
050400           DISPLAY 'FGBT010 - RUN-ID USED ......... ' PARM-RUN-ID.
050500       CHIUDI-FILE-EX.                                            
050600      *        RITORNA A INIZIO-MAIN, CHE PROSEGUE CON GOBACK     
050700           EXIT.                                                  
050800      *----------------------------------------------------------*
050900      *   FATAL-ERROR - ERRORE GRAVE, DISPLAY E ABEND DEL JOB     
051000      *----------------------------------------------------------*
051100      *        RICHIAMATO DA APRI-FILE O ELABORA-INPUT QUANDO UNA 
051200      *        OPEN, CLOSE, READ O WRITE TORNA UNO STATUS NON     
051300      *        '00'/                                              
051400      *        NON ACCETTABILE - NON RITORNA AL CHIAMANTE         
051500       FATAL-ERROR.                                               
051600      *        NOME PROGRAMMA PER IL BLOCCO DI DISPLAY CHE SEGUE  
051700           MOVE 'FGBT010' TO ERR-PROGRAM.                         
051800      *        TRE RIGHE DI CORNICE PER RENDERE L'ERRORE BEN      
051900      *        VISIBILE                                           
052000      *        IN MEZZO AL RESTO DEL SYSOUT DEL JOB               
052100           DISPLAY '****************************************'.    
052200           DISPLAY '* FGBT010 - FATAL ERROR                 *'.   
052300           DISPLAY '****************************************'.    
052400      *        LE QUATTRO RIGHE SEGUENTI RIPORTANO TUTTO CIO' CHE 
052500      *        IL PARAGRAFO CHIAMANTE HA MOSSO IN FGB-ERROR-AREA  
052600           DISPLAY 'PROGRAM .... ' ERR-PROGRAM.                   
052700           DISPLAY 'PARAGRAPH .. ' ERR-PARAGRAPH.                 
052800           DISPLAY 'FILE ....... ' ERR-FILE-NAME.                 
052900           DISPLAY 'STATUS ..... ' ERR-FILE-STATUS.               
053000           DISPLAY 'DESCRIPTION  ' ERR-DESCRIPTION.               
053100      *        RETURN-CODE 16 SEGNALA AL JCL CHE IL JOB E' FALLITO
053200           MOVE 16 TO RETURN-CODE.                                
053300           STOP RUN.                                              
053400       FATAL-ERROR-EX.                                            
053500      *        NON RAGGIUNTO - STOP RUN SOPRA TERMINA IL PROGRAMMA
053600      *==========================================================*
053700      *   FINE FGBT010 - NESSUN'ALTRA PROCEDURE DIVISION SEGUE    
053800      *==========================================================*
053900           EXIT.                                                  
