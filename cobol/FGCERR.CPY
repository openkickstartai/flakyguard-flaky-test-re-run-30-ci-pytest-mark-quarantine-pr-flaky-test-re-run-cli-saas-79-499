000100      *==========================================================*
000200      *    F G C E R R - F A T A L E R R O R A R E A *            
000300      *==========================================================*
000400      *   AREA DI COMODO PER LA GESTIONE DEGLI ERRORI GRAVI. VIENE
000500      *   RIEMPITA DAI PARAGRAFI DI I-O DI CIASCUN PROGRAMMA,     
000600      *   VISUALIZZATA E ABORTITA DAL PARAGRAFO FATAL-ERROR LOCALE
000700      *   (VEDI LO SCHELETRO STANDARD DI CASA IN                  
000800      *   FGBT010/FGBT020/FGBT030/FGBT040).                       
000900      *-----------------------------------------------------------
001000      *   CHANGE LOG                                              
001100      *                                                           
001200      *   --------------------------------------------------------
001300      *   1989-03-06 RFV 017 ORIGINAL AREA, MODELLED ON THE       
001400      *   GROUP'S CAMPI-ERRORE / WK-MSG-ERRORE STANDARD           
001500      *==========================================================*
001600       01  FGB-ERR-AREA.                                          
001700           05  ERR-PROGRAM              PIC X(08).                
001800           05  ERR-PARAGRAPH            PIC X(08).                
001900           05  ERR-FILE-NAME            PIC X(08).                
002000           05  ERR-FILE-STATUS          PIC X(02).                
002100           05  ERR-DESCRIPTION          PIC X(60).                
002200           05  FILLER                   PIC X(04) VALUE SPACES.   
