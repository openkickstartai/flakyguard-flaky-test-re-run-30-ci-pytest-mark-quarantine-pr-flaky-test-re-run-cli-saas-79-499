000100      *==========================================================*
000200      *    F G C T R E S - T E S T - R E S U L T I N P U T *      
000300      *==========================================================*
000400      *   TRACCIATO RECORD DEL FILE DI INPUT RISULTATI TEST CI. UN
000500      *   RECORD PER CASO DI TEST PER RUN CI, TRACCIATO FISSO.    
000600      *   USATO DA: FGBT010 (INGESTIONE).                         
000700      *-----------------------------------------------------------
000800      *   CHANGE LOG                                              
000900      *                                                           
001000      *   --------------------------------------------------------
001100      *   1989-03-06 RFV 017 ORIGINAL LAYOUT FOR FLAKYGUARD BATCH 
001200      *   1998-11-30 CMP 204 Y2K READINESS REVIEW - NO DATE FIELDS
001300      *                         ON THIS RECORD, LAYOUT UNCHANGED  
001400      *==========================================================*
001500       01  FGB-TRES-REC.                                          
001600           05  TRES-CLASS-NAME          PIC X(30).                
001700           05  TRES-TEST-NAME           PIC X(30).                
001800           05  TRES-STATUS-CODE         PIC X(01).                
001900               88  TRES-IS-FAIL                VALUE 'F'.         
002000               88  TRES-IS-ERROR               VALUE 'E'.         
002100               88  TRES-IS-PASS                 VALUE 'P'.        
002200           05  TRES-DURATION            PIC 9(04)V9(03).          
002300           05  TRES-ERROR-MSG           PIC X(80).                
002400           05  FILLER                   PIC X(02) VALUE SPACES.   
