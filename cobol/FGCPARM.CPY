000100      *==========================================================*
000200      *    F G C P A R M - B A T C H C O N T R O L A R E A *      
000300      *==========================================================*
000400      *   COSTANTI DI ELABORAZIONE CONDIVISE DAI PROGRAMMI        
000500      *   FGBT0xx. SONO I VALORI STANDARD DI REPARTO; UNA FUTURA  
000600      *   RELEASE POTREBBE SPOSTARLI IN UN MEMBRO PARAMETRI PDS   
000700      *   LETTO ALL'APERTURA DI FGBT010.                          
000800      *-----------------------------------------------------------
000900      *   CHANGE LOG                                              
001000      *                                                           
001100      *   --------------------------------------------------------
001200      *   1989-03-06  RFV  017  ORIGINAL CONSTANTS                
001300      *   1990-02-19 RFV 044 THRESHOLD RAISED FROM 0,050 TO 0.100 
001400      *                         PER QA REQUEST - TOO MANY FALSE   
001500      *                         FLAGS                             
001600      *   1993-05-04 DNT 141 ADDED CI-RATE AND RERUN-MINUTES FOR  
001700      *                         COST ATTRIBUTION                  
001800      *==========================================================*
001900       01  FGB-PARM-AREA.                                         
002000           05  PARM-MIN-RUNS            PIC 9(03)      VALUE 003. 
002100           05  PARM-THRESHOLD           PIC V999       VALUE .100.
002200           05  PARM-RERUN-MINUTES       PIC 9(03)      VALUE 010. 
002300           05 PARM-CI-RATE PIC 9(01)V999 VALUE 0.008.             
002400           05 PARM-RUN-ID PIC X(20) VALUE SPACES.                 
002500           05 PARM-CURRENT-DATE PIC 9(08) VALUE ZEROES.           
002600           05 PARM-CURRENT-TIME PIC 9(08) VALUE ZEROES.           
002700           05  FILLER                   PIC X(06) VALUE SPACES.   
