000100      *==========================================================*
000200      *    F G C X L N K - C L A S S I F I C A T I O N L I N K *  
000300      *==========================================================*
000400      *   AREA DI INTERSCAMBIO TRA FGBT020 E LA ROUTINE FGYCLSFY. 
000500      *   CHI CHIAMA CARICA I MESSAGGI/DURATE NON-PASS DI UN TEST,
000600      *   CHI VIENE CHIAMATO RESTITUISCE LA CAUSA RADICE          
000700      *   CLASSIFICATA.                                           
000800      *-----------------------------------------------------------
000900      *   CHANGE LOG                                              
001000      *                                                           
001100      *   --------------------------------------------------------
001200      *   1989-03-20 RFV 019 ORIGINAL INTERFACE, 200-SLOT CAPACITY
001300      *                         TO MATCH THE SHOP'S OTHER FIXED   
001400      *                         TABLE                             
001500      *                         AREAS (SEE RADBT013 CAMPI-EDIT    
001600      *                         OCCURS 20                         
001700      *                         FOR THE HOUSE PRECEDENT ON FIXED  
001800      *                         CAPS)                             
001900      *==========================================================*
002000       01  FGB-XLNK-AREA.                                         
002100           05  XLNK-OBS-COUNT           PIC 9(03).                
002200           05 XLNK-OBS-ENTRY OCCURS 200 TIMES INDEXED BY XLNK-IDX.
002300               10  XLNK-MESSAGE         PIC X(80).                
002400               10  XLNK-DURATION        PIC 9(04)V9(03).          
002500           05  XLNK-ROOT-CAUSE          PIC X(17).                
002600           05  FILLER                   PIC X(02) VALUE SPACES.   
