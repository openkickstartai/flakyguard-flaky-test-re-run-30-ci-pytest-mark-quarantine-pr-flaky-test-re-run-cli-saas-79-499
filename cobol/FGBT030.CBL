000100      *==========================================================*
000200      *                      **- FGBT030 -**                    **
000300      *==========================================================*
000400      ** PRODOTTO    : FLAKYGUARD - ANALISI TEST INSTABILI      **
000500      ** FUNZIONE    : GENERAZIONE ELENCO TEST DA METTERE IN    **
000600      ** QUARANTENA                                             **
000700      ** SCADENZARIO : ESEGUITO DOPO FGBT020, PRIMA DEL PROSSIMO**
000800      ** RUN CI                                                 **
000900      ** TABELLE/FILE: FLKYFIL (INPUT), QRNTLST (OUTPUT)        **
001000      *==========================================================*
001100      ** NOTA OPERATIVA: SE QRNTLST RISULTA VUOTO (SOLO         **
001200      ** INTESTAZIONE E TRAILER CON CONTATORE 0) NON C'E' NESSUN**
001300      ** TEST DA METTERE IN QUARANTENA IN QUESTO RUN - NON E' UN**
001400      ** ERRORE.                                                **
001500      *==========================================================*
001600      ** IL PROGRAMMA LEGGE I RISULTATI INSTABILI PRODOTTI DA   **
001700      ** FGBT020 E SCRIVE L'ELENCO DEI TEST DA METTERE IN       **
001800      ** QUARANTENA, CON INTESTAZIONE FISSA, UNA RIGA PER TEST  **
001900      ** (NOME, PERCENTUALE DI ALTERNANZA, CAUSA RADICE) E      **
002000      ** TRAILER FISSO.                                         **
002100      *==========================================================*
002200      ** **                                                       
002300       IDENTIFICATION DIVISION.                                   
002400       PROGRAM-ID.     FGBT030.                                   
002500       AUTHOR.         A RABBI.                                   
002600       INSTALLATION.   ENGINEERING SPA - BATCH SYSTEMS GROUP.     
002700       DATE-WRITTEN.   1989-03-20.                                
002800       DATE-COMPILED.                                             
002900       SECURITY. UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM ONLY.    
003000      *----------------------------------------------------------*
003100      *                   C H A N G E   L O G                *    
003200      *----------------------------------------------------------*
003300      * 1989-03-20 ARB 019 ORIGINAL VERSION -                     ARB019  
003400      * HEADER/DETAIL/TRAILER                                     
003500      * 1991-07-24 RFV 065 PERCENTAGE NOW ROUNDED, WAS TRUNCATED  RFV065  
003600      *                       (A 9.6% FLIP RATE WAS SHOWING AS 9%)
003700      * 1998-11-30  CMP  204  Y2K REVIEW - NO DATE FIELDS PRESENT,CMP204  
003800      *                       NO CHANGE REQUIRED                  
003900      * 2004-09-17 PLR 322 QUARANTINE COUNT NOW ON THE TRAILER    PLR322  
004000      * LINE                                                      
004100      *                       AS WELL AS THE CLOSING DISPLAY      
004200      *                       (TICKET                             
004300      *                       2298 - OPERATORS WANTED IT ON THE   
004400      *                       LISTING)                            
004500      * 2009-02-11 SGV 367 ROOT CAUSE COLUMN WIDENED TO 17 TO     SGV367  
004600      * MATCH                                                     
004700      *                       THE REVISED FGYCLSFY CAUSE LIST (WAS
004800      *                       TRUNCATING "ENV DEPENDENCY" ON      
004900      *                       PRINT)                              
005000      * 2013-10-02 MGR 411 QRNTLST NOW CLOSED WITH EXPLICIT FILE  MGR411  
005100      *                       STATUS CHECK BEFORE THE CLOSING     
005200      *                       DISPLAY                             
005300      *                       (OPERATIONS ASKED FOR A CLEAN ABEND 
005400      *                       PATH)                               
005500      *----------------------------------------------------------*
005600       ENVIRONMENT DIVISION.                                      
005700       CONFIGURATION SECTION.                                     
005800      *        UPSI-0 E' ACCESO DALLO STEP JCL PER ABILITARE LE   
005900      *        DISPLAY DI TRACCIA USATE IN FASE DI DEBUG          
006000       SPECIAL-NAMES.                                             
006100           UPSI-0 IS SW-TRACE-ON.                                 
006200       INPUT-OUTPUT SECTION.                                      
006300       FILE-CONTROL.                                              
006400      *        FLKYFIL - ELENCO DEI TEST INSTABILI PRODOTTO DA    
006500      *        FGBT020,                                           
006600      *        UN RECORD FISSO PER TEST SOPRA LA SOGLIA DI ALLARME
006700           SELECT FLKYFIL  ASSIGN TO FLKYFIL                      
006800                            ORGANIZATION IS SEQUENTIAL            
006900                            FILE STATUS IS WS-FS-FLKY.            
007000      *        QRNTLST - ELENCO DI QUARANTENA IN USCITA DA QUESTO 
007100      *        RUN                                                
007200           SELECT QRNTLST  ASSIGN TO QRNTLST                      
007300                            ORGANIZATION IS SEQUENTIAL            
007400                            FILE STATUS IS WS-FS-QRNT.            
007500      *----------------------------------------------------------*
007600       DATA DIVISION.                                             
007700       FILE SECTION.                                              
007800      *        TRACCIATO FLKYFIL IN FORMA GREZZA - VIENE SEMPRE   
007900      *        LETTO                                              
008000      *        INTO FGB-FLKY-REC (COPY FGCFLKY) PER AVERE I CAMPI 
008100      *        SCOMPOSTI, QUESTA FD SERVE SOLO PER L'OPEN/READ    
008200      *        FISICO                                             
008300       FD  FLKYFIL                                                
008400           RECORDING MODE IS F.                                   
008500       01  FGB-FLKY-REC-FD             PIC X(105).                
008600      *                                                           
008700      *        RECORD DI STAMPA DELL'ELENCO DI QUARANTENA, 100    
008800      *        BYTE                                               
008900      *        FISSI (INTESTAZIONE, DETTAGLIO O TRAILER A SECONDA 
009000      *        DELLA GRUPPO DI SEND MOVE/WRITE CHE LA RIEMPIE)    
009100       FD  QRNTLST                                                
009200           RECORDING MODE IS F.                                   
009300       01  FGB-QRNT-LINE               PIC X(100).
009400      *----------------------------------------------------------*
009500       WORKING-STORAGE SECTION.
009700      *----------------------------------------------------------*
009800      *        NUMERO DI TEST SCRITTI SULL'ELENCO DI QUARANTENA,  
009900      *        RIPORTATO SUL TRAILER E SULLA DISPLAY DI CHIUSURA -
010000      *        CONTATORE DI LAVORO, NON GLI SERVE UN GRUPPO 01    
010100       77  WS-QUARANTINE-COUNT          PIC 9(05) COMP VALUE 0.   
010200      *----------------------------------------------------------*
010300      *        FGCFLKY - TRACCIATO SCOMPOSTO DEL TEST INSTABILE   
010400      *        LETTO                                              
010500      *        DA FLKYFIL (NOME, FLIP RATE, CAUSA RADICE)         
010600           COPY FGCFLKY.                                          
010700      *        FGCERR - AREA COMUNE DI DIAGNOSTICA PER FATAL-ERROR
010800           COPY FGCERR.                                           
010900      *----------------------------------------------------------*
011000      *        STATI DI FILE AGGIORNATI DOPO OGNI                 
011100      *        OPEN/READ/WRITE/CLOSE                              
011200       01  WS-FILE-STATUS.                                        
011300      *           STATO DI FLKYFIL, CONTROLLATO IN                
011400      *           APRI-FILE/LETTURE                               
011500           05  WS-FS-FLKY               PIC X(02) VALUE '00'.     
011600      *           STATO DI QRNTLST, CONTROLLATO SU OGNI WRITE E   
011700      *           CLOSE                                           
011800           05  WS-FS-QRNT               PIC X(02) VALUE '00'.     
011900           05  FILLER                   PIC X(02) VALUE SPACES.   
012000      *----------------------------------------------------------*
012100      *        SWITCH DI FINE FILE PER IL CICLO PRINCIPALE        
012200       01  WS-SWITCHES.                                           
012300           05  WS-EOF-FLKY              PIC X(01) VALUE 'N'.      
012400      *              ACCESA DALLA READ AT END, TESTATA DAL PERFORM
012500      *              UNTIL IN INIZIO-MAIN                         
012600               88  FIM-FLKY                    VALUE 'Y'.         
012700           05  FILLER                   PIC X(01) VALUE SPACES.   
012800      *----------------------------------------------------------*
012900      *        CONTATORE DELLA PERCENTUALE DI ALTERNANZA, TUTTO   
013000      *        IN COMP PER VELOCITA' DI CALCOLO                   
013100       01  WS-CONTATORI.                                          
013200      *        PERCENTUALE DI ALTERNANZA DEL TEST CORRENTE,       
013300      *        ARROTONDATA                                        
013400      *        (FLKY-FLIP-RATE * 100), STAMPATA SU Q-PCT          
013500           05  WS-PCT-AREA              PIC 9(03) COMP VALUE 0.   
013600      *          VISTA ALTERNATIVA DELLA PERCENTUALE (TRACCIA     
013700      *          DEBUG)                                           
013800           05  WS-PCT-AREA-X REDEFINES WS-PCT-AREA.               
013900      *              VISTA BINARIA GREZZA, NON USATA FUORI TRACCIA
014000               10  WS-PCT-BYTES         PIC X(02) COMP.           
014100           05  FILLER                   PIC X(02) VALUE SPACES.   
014200      *----------------------------------------------------------*
014300      *   SCOMPOSIZIONE DATA ODIERNA (VOCE DI TRACCIA, DEBUG)     
014400      *----------------------------------------------------------*
014500      *        DATA DI SISTEMA, SCOMPOSTA SOLO PER LA DISPLAY DI  
014600      *        TRACCIA                                            
014700       01  WS-DATE-AREA                  PIC 9(08) VALUE 0.       
014800       01  WS-DATE-AREA-X REDEFINES WS-DATE-AREA.                 
014900      *           SECOLO E ANNO DELLA DATA DI SISTEMA             
015000           05  WS-DT-CCYY                PIC 9(04).               
015100      *           MESE DELLA DATA DI SISTEMA                      
015200           05  WS-DT-MM                  PIC 9(02).               
015300      *           GIORNO DELLA DATA DI SISTEMA                    
015400           05  WS-DT-DD                  PIC 9(02).               
015500      *----------------------------------------------------------*
015600      *   VISTA DI TRACCIA DEL CONTATORE QUARANTENA (DEBUG)       
015700      *----------------------------------------------------------*
015800      *        CONTATORE EDITATO SENZA ZERI A SINISTRA, SOLO DEBUG
015900       01  WS-QCOUNT-EDIT                PIC ZZZZ9.               
016000       01  FILLER REDEFINES WS-QCOUNT-EDIT.                       
016100      *           VISTA BYTE PER BYTE DEL CONTATORE, SOLO DEBUG   
016200           05  WS-QCOUNT-BYTE            PIC X(05).               
016300      *----------------------------------------------------------*
016400      *   RIGHE DELL'ELENCO DI QUARANTENA                         
016500      *----------------------------------------------------------*
016600      *        PRIMA RIGA DEL FILE QRNTLST, SCRITTA UNA SOLA VOLTA
016700      *        IN APRI-FILE PRIMA DEL CICLO DI ELABORAZIONE       
016800       01  FGB030-HEADER.                                         
016900      *           LETTERALE DI INTESTAZIONE, NON MODIFICARE LA    
017000      *           LUNGHEZZA SENZA RIALLINEARE LE COLONNE DELLA    
017100      *           RIGA                                            
017200           05  FILLER                    PIC X(26)                
017300                   VALUE 'FLAKYGUARD QUARANTINE LIST'.            
017400           05  FILLER                    PIC X(74) VALUE SPACES.  
017500      *                                                           
017600      *        UNA RIGA DI DETTAGLIO PER OGNI TEST INSTABILE LETTO
017700      *        DA FLKYFIL: NOME TEST, PERCENTUALE, CAUSA RADICE   
017800      *        RIGA DI DETTAGLIO COSTRUITA CAMPO PER CAMPO IN     
017900      *        ELABORA-QUARANTENA PRIMA DI OGNI WRITE             
018000       01  FGB030-RIGA.                                           
018100      *           NOME COMPLETO DEL TEST (CLASSE.METODO, GIA'     
018200      *           UNITO                                           
018300      *           DA FGBT010, VEDI FGCFLKY)                       
018400           05  Q-TEST                    PIC X(61).               
018500           05  FILLER                    PIC X(01) VALUE SPACE.   
018600      *           PERCENTUALE DI ALTERNANZA PASS/FAIL, CON SEGNO %
018700           05  Q-PCT                     PIC ZZ9%.                
018800           05  FILLER                    PIC X(01) VALUE SPACE.   
018900      *           CAUSA RADICE ASSEGNATA DA FGYCLSFY IN FGBT020   
019000           05  Q-CAUSE                   PIC X(17).               
019100           05  FILLER                    PIC X(16) VALUE SPACES.  
019200      *                                                           
019300      *        ULTIMA RIGA DEL FILE, SCRITTA DA CHIUDI-FILE CON IL
019400      *        TOTALE DEI TEST MESSI IN QUARANTENA IN QUESTO RUN  
019500       01  FGB030-TRAILER.                                        
019600           05  FILLER                    PIC X(21)                
019700                   VALUE 'QUARANTINED TESTS: '.                   
019800      *           TOTALE DEL RUN, STESSO VALORE DELLA DISPLAY     
019900      *           FINALE                                          
020000           05  TR-COUNT                  PIC ZZZZ9.               
020100           05  FILLER                    PIC X(74) VALUE SPACES.  
020200      *----------------------------------------------------------*
020300      *   PROCEDURE DIVISION - FLUSSO PRINCIPALE: APRE, SCANDISCE 
020400      *   FLKYFIL UNA VOLTA, SCRIVE IL TRAILER, CHIUDE I FILE     
020500      *----------------------------------------------------------*
020600       PROCEDURE DIVISION.                                        
020700      *==========================================================*
020800       INIZIO-MAIN.                                               
020900      *        DATA DI SISTEMA, SOLO PER LA TRACCIA DI DEBUG SOTTO
021000           ACCEPT WS-DATE-AREA FROM DATE YYYYMMDD.                
021100           IF SW-TRACE-ON                                         
021200              DISPLAY 'FGBT030 RUN DATE: ' WS-DATE-AREA           
021300           END-IF.                                                
021400      *        APRE I FILE, SCRIVE L'INTESTAZIONE E LEGGE IL PRIMO
021500      *        RECORD DI FLKYFIL (VEDI APRI-FILE)                 
021600           PERFORM APRI-FILE            THRU APRI-FILE-EX.        
021700      *        UNA ITERAZIONE PER OGNI TEST INSTABILE IN FLKYFIL, 
021800      *        FINO A FINE FILE                                   
021900           PERFORM ELABORA-QUARANTENA   THRU ELABORA-QUARANTENA-EX
022000                   UNTIL FIM-FLKY.                                
022100      *        TRAILER, CHIUSURA FILE E DISPLAY OPERATORE         
022200           PERFORM CHIUDI-FILE          THRU CHIUDI-FILE-EX.      
022300           STOP RUN.                                              
022400      *----------------------------------------------------------*
022500      *        ESEGUITO UNA VOLTA SOLA, ALL'AVVIO DEL PROGRAMMA   
022600       APRI-FILE.                                                 
022700      *        FLKYFIL E' L'OUTPUT DI FGBT020 - UN RECORD PER TEST
022800      *        GIA' CLASSIFICATO COME INSTABILE (SOPRA SOGLIA)    
022900           OPEN INPUT FLKYFIL.                                    
023000           IF WS-FS-FLKY NOT = '00'                               
023100      *           FILE STATUS DIVERSO DA '00' - MISSING O         
023200      *           DANNEGGIATO                                     
023300              MOVE 'APRI-FILE' TO ERR-PARAGRAPH                   
023400              MOVE 'FLKYFIL'   TO ERR-FILE-NAME                   
023500              MOVE WS-FS-FLKY  TO ERR-FILE-STATUS                 
023600              MOVE 'OPEN INPUT FLKYFIL FAILED' TO ERR-DESCRIPTION 
023700      *           NON RITORNA - FATAL-ERROR TERMINA IL JOB        
023800              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
023900           END-IF.                                                
024000      *        QRNTLST E' L'ELENCO DI QUARANTENA IN USCITA        
024100           OPEN OUTPUT QRNTLST.                                   
024200           IF WS-FS-QRNT NOT = '00'                               
024300      *           DISCO PIENO O DATASET NON ALLOCATO IN JCL       
024400              MOVE 'APRI-FILE' TO ERR-PARAGRAPH                   
024500              MOVE 'QRNTLST'   TO ERR-FILE-NAME                   
024600              MOVE WS-FS-QRNT  TO ERR-FILE-STATUS                 
024700              MOVE 'OPEN OUTPUT QRNTLST FAILED' TO ERR-DESCRIPTION
024800              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
024900           END-IF.                                                
025000                                                                  
025100      *        INTESTAZIONE FISSA, UNA SOLA VOLTA PER RUN         
025200           WRITE FGB-QRNT-LINE FROM FGB030-HEADER.                
025300                                                                  
025400      *        PRIMA LETTURA "AD APERTURA" CHE ALIMENTA IL CICLO  
025500      *        PERFORM ... UNTIL FIM-FLKY IN INIZIO-MAIN          
025600           READ FLKYFIL INTO FGB-FLKY-REC                         
025700               AT END MOVE 'Y' TO WS-EOF-FLKY                     
025800           END-READ.                                              
025900       APRI-FILE-EX.                                              
026000      *        RITORNA A INIZIO-MAIN                              
026100           EXIT.                                                  
026200      *----------------------------------------------------------*
026300      *   ELABORA-QUARANTENA - UNA RIGA DI QUARANTENA PER TEST    
026400      *----------------------------------------------------------*
026500      *        ESEGUITO UNA VOLTA PER OGNI RECORD DI FLKYFIL LETTO
026600       ELABORA-QUARANTENA.                                        
026700      *        IL FLIP RATE ARRIVA COME FRAZIONE (0.096), QUI SI  
026800      *        CONVERTE IN PERCENTUALE INTERA ARROTONDATA (FIX    
026900      *        065)                                               
027000           COMPUTE WS-PCT-AREA ROUNDED = FLKY-FLIP-RATE * 100.    
027100           MOVE FLKY-TEST-NAME  TO Q-TEST.                        
027200           MOVE WS-PCT-AREA     TO Q-PCT.                         
027300           MOVE FLKY-ROOT-CAUSE TO Q-CAUSE.                       
027400                                                                  
027500      *        SCRIVE LA RIGA DI DETTAGLIO SULL'ELENCO DI         
027600      *        QUARANTENA                                         
027700           WRITE FGB-QRNT-LINE FROM FGB030-RIGA.                  
027800           IF WS-FS-QRNT NOT = '00'                               
027900      *           TIPICAMENTE DISCO PIENO A META' DEL RUN         
028000              MOVE 'ELABORA-QUARANTENA' TO ERR-PARAGRAPH          
028100              MOVE 'QRNTLST'            TO ERR-FILE-NAME          
028200              MOVE WS-FS-QRNT           TO ERR-FILE-STATUS        
028300              MOVE 'WRITE QRNTLST FAILED' TO ERR-DESCRIPTION      
028400              PERFORM FATAL-ERROR THRU FATAL-ERROR-EX             
028500           END-IF.                                                
028600      *        CONTA I TEST QUARANTINATI PER IL TRAILER E LA      
028700      *        DISPLAY                                            
028800           ADD 1 TO WS-QUARANTINE-COUNT.                          
028900                                                                  
029000      *        LETTURA SEGUENTE, CONTROLLA FINE FILE PER IL       
029100      *        PERFORM                                            
029200      *        UNTIL IN INIZIO-MAIN                               
029300           READ FLKYFIL INTO FGB-FLKY-REC                         
029400               AT END MOVE 'Y' TO WS-EOF-FLKY                     
029500           END-READ.                                              
029600       ELABORA-QUARANTENA-EX.                                     
029700      *        RITORNA ALLA PERFORM UNTIL IN INIZIO-MAIN          
029800           EXIT.                                                  
029900      *----------------------------------------------------------*
030000      *   CHIUDI-FILE - TRAILER, CHIUSURA E DISPLAY DEL CONTATORE 
030100      *----------------------------------------------------------*
030200      *        UNA SOLA ESECUZIONE A FINE FILE, DOPO L'ULTIMO TEST
030300       CHIUDI-FILE.                                               
030400      *        TRAILER FISSO CON IL TOTALE QUARANTINATO NEL RUN   
030500           MOVE WS-QUARANTINE-COUNT TO TR-COUNT.                  
030600           WRITE FGB-QRNT-LINE FROM FGB030-TRAILER.               
030700                                                                  
030800      *        CHIUSURA DEI DUE FILE, NORMALE FINE DI RUN         
030900           CLOSE FLKYFIL.                                         
031000           CLOSE QRNTLST.                                         
031100           IF WS-FS-QRNT NOT = '00'                               
031200      *           CLOSE FALLITO NON ABENDA PIU' IL JOB ALLA CIECA 
031300      *           (FIX 2013-10-02, TICKET 411) - SI LIMITA A      
031400      *           SEGNALARE                                       
031500              DISPLAY 'FGBT030 - WARNING, QRNTLST CLOSE STATUS '  
031600                      WS-FS-QRNT                                  
031700           END-IF.                                                
031800                                                                  
031900      *        VISTA EDITATA DEL CONTATORE, SOLO PER LA TRACCIA   
032000      *        DEBUG                                              
032100           MOVE WS-QUARANTINE-COUNT TO WS-QCOUNT-EDIT.            
032200           IF SW-TRACE-ON                                         
032300              DISPLAY 'FGBT030 QUARANTINE COUNT BYTES: '          
032400              WS-QCOUNT-BYTE                                      
032500           END-IF.                                                
032600      *        DISPLAY OPERATORE DI FINE RUN SUL SYSOUT           
032700           DISPLAY 'FGBT030 - TESTS QUARANTINED .... '            
032800                   WS-QUARANTINE-COUNT.                           
032900       CHIUDI-FILE-EX.                                            
033000      *        RITORNA A INIZIO-MAIN, CHE FA SUBITO STOP RUN      
033100           EXIT.                                                  
033200      *----------------------------------------------------------*
033300      *   FATAL-ERROR - ERRORE GRAVE, DISPLAY E ABEND DEL JOB     
033400      *----------------------------------------------------------*
033500      *        RAGGIUNTO SOLO TRAMITE PERFORM DA UN ALTRO         
033600      *        PARAGRAFO                                          
033700       FATAL-ERROR.                                               
033800      *        PARAGRAFO COMUNE DI ABEND - QUALSIASI OPEN/WRITE   
033900      *        FALLITO SU FLKYFIL O QRNTLST FINISCE QUI           
034000           MOVE 'FGBT030' TO ERR-PROGRAM.                         
034100      *        BANNER DI ERRORE SULLO SYSOUT, STESSO FORMATO USATO
034200      *        DAGLI ALTRI PROGRAMMI DEL SOTTOSISTEMA FLAKYGUARD  
034300           DISPLAY '****************************************'.    
034400           DISPLAY '* FGBT030 - FATAL ERROR                 *'.   
034500           DISPLAY '****************************************'.    
034600      *        NOME PROGRAMMA E PARAGRAFO IN CUI E' SCATTATO      
034700      *        L'ERRORE                                           
034800           DISPLAY 'PROGRAM .... ' ERR-PROGRAM.                   
034900           DISPLAY 'PARAGRAPH .. ' ERR-PARAGRAPH.                 
035000      *        FILE E FILE STATUS CHE HANNO CAUSATO L'ABEND       
035100           DISPLAY 'FILE ....... ' ERR-FILE-NAME.                 
035200           DISPLAY 'STATUS ..... ' ERR-FILE-STATUS.               
035300      *        DESCRIZIONE LIBERA IMPOSTATA DAL PARAGRAFO         
035400      *        CHIAMANTE                                          
035500           DISPLAY 'DESCRIPTION  ' ERR-DESCRIPTION.               
035600      *        RETURN-CODE 16 SEGNALA ALLO SCHEDULER UN ABEND     
035700      *        GRAVE                                              
035800           MOVE 16 TO RETURN-CODE.                                
035900           STOP RUN.                                              
036000       FATAL-ERROR-EX.                                            
036100      *        NON RAGGIUNTO NORMALMENTE - FATAL-ERROR FA STOP RUN
036200           EXIT.                                                  
